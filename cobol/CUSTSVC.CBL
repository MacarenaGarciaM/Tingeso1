000100*****************************************************************         
000110* LICENSED MATERIALS - PROPERTY OF TOOLRENT DATA PROCESSING CTR           
000120* ALL RIGHTS RESERVED                                                     
000130*****************************************************************         
000140  IDENTIFICATION DIVISION.                                                
000150  PROGRAM-ID. CUSTSVC.                                                    
000160  AUTHOR. R. V. MARSH.                                                    
000170  INSTALLATION. TOOLRENT DATA PROCESSING CENTER.                          
000180  DATE-WRITTEN. 04/02/87.                                                 
000190  DATE-COMPILED.                                                          
000200  SECURITY. NON-CONFIDENTIAL.                                             
000210*****************************************************************         
000220* CUSTSVC - CUSTOMER (RENTER) MANAGER SUBPROGRAM                          
000230*                                                                         
000240* CALLED BY TRNTOOL (CUSTADD TRANSACTIONS) AND BY LOANSVC (RUT            
000250* LOOKUP/NORMALIZE AT LOAN CREATION, STATUS RECOMPUTE AFTER LOAN          
000260* CREATE/RETURN/FINE PAYMENT).  ALL MASTER DATA IS PASSED IN              
000270* LK-CUSTOMER-TABLE-AREA AND MUTATED IN PLACE - THE LOAN TABLE IS         
000280* PASSED READ-ONLY, FOR THE STATUS RECOMPUTE SCAN ONLY.                   
000290*                                                                         
000300* FUNCTIONS (LK-FUNCTION-CODE):                                           
000310*   R  REGISTER CUSTOMER                                                  
000320*   N  NORMALIZE + LOOK UP BY RUT (NO UPDATE)                             
000330*   S  RECOMPUTE ACTIVE STATUS FOR ONE RUT                                
000340*                                                                         
000350* RETURN CODES (LK-RETURN-CODE):                                          
000360*   0000  NORMAL                                                          
000370*   0004  VALIDATION FAILURE (BLANK NAME, DUPLICATE, BAD RUT)             
000380*   0008  NOT FOUND (FUNCTIONS N AND S ONLY)                              
000390*                                                                         
000400*----------------------------------------------------------------         
000410* CHANGE LOG                                                              
000420*----------------------------------------------------------------         
000430* 04/02/87  RVM  INIT     ORIGINAL PROGRAM FOR THE TOOLRENT BATCH         
000440*                       CONVERSION - REGISTER/NORMALIZE/RECOMP.           
000450* 09/17/88  DRS  TR-0068  PHONE FIELD NOW ZERO ON ANY NON-NUMERIC         
000460*                       OR OVERLENGTH INPUT RATHER THAN REJECTING         
000470*                       THE WHOLE REGISTRATION.                           
000480* 05/02/90  RVM  TR-0101  RUT NORMALIZATION SPLIT OUT AS ITS OWN          
000490*                       CALLABLE FUNCTION SO LOANSVC CAN USE IT.          
000500* 02/03/91  MHK  TR-0119  ADDED UPSI-0 TRACE SWITCH, MATCHING THE         
000510*                       CONVENTION USED IN TOOLINV THIS RELEASE.          
000520* 12/01/98  MHK  Y2K-004  YEAR 2000 REVIEW: PROCESSING DATE AND           
000530*                       LOAN DATES ARE FULL 9(08) YYYYMMDD - NO           
000540*                       CHANGE REQUIRED. SIGNED OFF PER Y2K PROJ.         
000550* 01/18/99  MHK  Y2K-004  RE-TESTED WITH CENTURY-BOUNDARY DATA,           
000560*                       NO FINDINGS.                                      
000570* 06/14/01  RVM  TR-0188  RECOMPUTE NOW ALSO INACTIVATES ON               
000580*                       UNPAID DAMAGE PENALTY, NOT LATE FINE              
000590*                       ALONE - AUDIT FINDING, SPRING REVIEW.             
000600* 08/06/05  RVM  TR-0219  MINOR CLEANUP OF THE FIND-BY-RUT                
000610*                       LOOP TO MATCH STYLE IN TOOLINV/LOANSVC.           
000620*****************************************************************         
000630  ENVIRONMENT DIVISION.                                                   
000640  CONFIGURATION SECTION.                                                  
000650  SOURCE-COMPUTER. IBM-370.                                               
000660  OBJECT-COMPUTER. IBM-370.                                               
000670  SPECIAL-NAMES.                                                          
000680     UPSI-0 ON STATUS IS WS-TRACE-ON                                      
000690             OFF STATUS IS WS-TRACE-OFF.                                  
000700      CLASS RUT-CHECK-CHAR IS '0' THRU '9', 'K'.                          
000710  DATA DIVISION.                                                          
000720  WORKING-STORAGE SECTION.                                                
000730*----------------------------------------------------------------         
000740*    SWITCHES                                                             
000750*----------------------------------------------------------------         
000760  01  WS-SWITCHES.                                                        
000770      05  WS-RUT-VALID-SW          PIC X(01) VALUE 'N'.                   
000780          88  WS-RUT-IS-VALID      VALUE 'Y'.                             
000790      05  WS-DIGITS-OK-SW          PIC X(01) VALUE 'Y'.                   
000800          88  WS-DIGITS-ARE-OK     VALUE 'Y'.                             
000810      05  WS-FOUND-SW              PIC X(01) VALUE 'N'.                   
000820          88  WS-FOUND             VALUE 'Y'.                             
000830      05  WS-INACTIVE-SW           PIC X(01) VALUE 'N'.                   
000840          88  WS-CUST-IS-INACTIVE  VALUE 'Y'.                             
000850      05  FILLER                   PIC X(04).                             
000860*----------------------------------------------------------------         
000870*    WORK FIELDS                                                          
000880*----------------------------------------------------------------         
000890  01  WS-WORK-FIELDS.                                                     
000900      05  WS-SUB                   PIC S9(04) COMP.                       
000910      05  WS-SUB2                  PIC S9(04) COMP.                       
000920      05  WS-FOUND-INDEX           PIC S9(04) COMP.                       
000930      05  WS-DASH-POS              PIC S9(04) COMP.                       
000940      05  WS-DASH-COUNT            PIC S9(04) COMP.                       
000950      05  WS-NEXT-ID               PIC 9(06).                             
000960      05  FILLER                   PIC X(06).                             
000970*----------------------------------------------------------------         
000980*    RUT NORMALIZATION WORK AREA.                                         
000990*----------------------------------------------------------------         
001000  01  WS-RUT-WORK-AREA.                                                   
001010      05  WS-RUT-LEN               PIC S9(04) COMP.                       
001020      05  WS-RUT-RAW-INPUT         PIC X(20).                             
001030      05  WS-RUT-BUILD             PIC X(20).                             
001040      05  WS-RUT-NORM              PIC X(12).                             
001050*----------------------------------------------------------------         
001060*    PHONE PARSING WORK AREA.  REDEFINES 1 OF 3 - THE ZERO-FILLED         
001070*    EDIT STAGE IS BUILT AS TEXT THEN READ BACK AS A NUMBER SO NO         
001080*    EXTRA MOVE IS NEEDED ONCE THE DIGITS ARE IN PLACE.                   
001090*----------------------------------------------------------------         
001100  01  WS-PHONE-AREA.                                                      
001110      05  WS-PHONE-STAGE           PIC X(09).                             
001120  01  WS-PHONE-NUM-VIEW REDEFINES WS-PHONE-AREA                           
001130                               PIC 9(09).                                 
001140  01  WS-PHONE-WORK.                                                      
001150      05  WS-PHONE-LEN             PIC S9(04) COMP.                       
001160      05  WS-PHONE-START           PIC S9(04) COMP.                       
001170      05  WS-PHONE-DEST-POS        PIC S9(04) COMP.                       
001180*----------------------------------------------------------------         
001190*    PROCESSING DATE, BROKEN OUT FOR THE TRACE DISPLAY AND THE            
001200*    MONTH SANITY CHECK.  REDEFINES 2 OF 3.                               
001210*----------------------------------------------------------------         
001220  01  WS-DATE-WORK-AREA.                                                  
001230      05  WS-DATE-8                PIC 9(08).                             
001240      05  WS-DATE-8-R REDEFINES WS-DATE-8.                                
001250          10  WS-DATE-CCYY         PIC 9(04).                             
001260          10  WS-DATE-MM           PIC 9(02).                             
001270          10  WS-DATE-DD           PIC 9(02).                             
001280*----------------------------------------------------------------         
001290*    ADMIN/ACTIVE TRACE EDIT AREA.  REDEFINES 3 OF 3.                     
001300*----------------------------------------------------------------         
001310  01  WS-EDIT-AREA.                                                       
001320      05  WS-EDIT-2-BYTE           PIC X(02).                             
001330  01  WS-EDIT-2-BYTE-R REDEFINES WS-EDIT-AREA.                            
001340      05  WS-EDIT-ADMIN            PIC X(01).                             
001350      05  WS-EDIT-ACTIVE           PIC X(01).                             
001360                                                                          
001370  LINKAGE SECTION.                                                        
001380  01  LK-FUNCTION-CODE             PIC X(01).                             
001390     88  LK-FN-REGISTER           VALUE 'R'.                              
001400      88  LK-FN-NORMALIZE          VALUE 'N'.                             
001410      88  LK-FN-RECOMPUTE          VALUE 'S'.                             
001420  01  LK-RETURN-CODE               PIC S9(04) COMP.                       
001430  01  LK-RESULT-CUST-ID            PIC 9(06).                             
001440  01  LK-RESULT-RUT                PIC X(12).                             
001450  01  LK-RESULT-FOUND              PIC X(01).                             
001460     88  LK-RESULT-WAS-FOUND      VALUE 'Y'.                              
001470                                                                          
001480  01  LK-REGISTER-PARMS.                                                  
001490      05  LK-REG-NAME              PIC X(25).                             
001500      05  LK-REG-EMAIL             PIC X(30).                             
001510      05  LK-REG-RUT-RAW           PIC X(20).                             
001520      05  LK-REG-PHONE-RAW         PIC X(12).                             
001530      05  LK-REG-ADMIN             PIC X(01).                             
001540      05  FILLER                   PIC X(05).                             
001550                                                                          
001560  01  LK-NORMALIZE-PARMS.                                                 
001570      05  LK-NRM-RUT-RAW           PIC X(20).                             
001580      05  FILLER                   PIC X(05).                             
001590                                                                          
001600  01  LK-RECOMPUTE-PARMS.                                                 
001610      05  LK-RCP-RUT-RAW           PIC X(20).                             
001620      05  LK-RCP-PROC-DATE         PIC 9(08).                             
001630      05  FILLER                   PIC X(05).                             
001640                                                                          
001650  01  LK-CUSTOMER-TABLE-AREA.                                             
001660      05  LK-CUST-COUNT            PIC S9(04) COMP.                       
001670      05  FILLER                   PIC X(04).                             
001680      05  LK-CUST-ENTRY OCCURS 1 TO 500 TIMES                             
001690              DEPENDING ON LK-CUST-COUNT.                                 
001700          10  CR-CUST-ID           PIC 9(06).                             
001710          10  CR-CUST-NAME         PIC X(25).                             
001720          10  CR-CUST-EMAIL        PIC X(30).                             
001730          10  CR-CUST-RUT          PIC X(12).                             
001740          10  CR-CUST-PHONE        PIC 9(09).                             
001750          10  CR-CUST-ADMIN        PIC X(01).                             
001760          10  CR-CUST-ACTIVE       PIC X(01).                             
001770          10  CR-CUST-LOAN-COUNT   PIC 9(02).                             
001780          10  FILLER               PIC X(15).                             
001790                                                                          
001800  01  LK-LOAN-TABLE-AREA.                                                 
001810      05  LK-LOAN-COUNT            PIC S9(04) COMP.                       
001820      05  FILLER                   PIC X(04).                             
001830      05  LK-LOAN-ENTRY OCCURS 1 TO 2000 TIMES                            
001840              DEPENDING ON LK-LOAN-COUNT.                                 
001850          10  LR-LOAN-ID           PIC 9(06).                             
001860          10  LR-RUT               PIC X(12).                             
001870          10  LR-RESERV-DATE       PIC 9(08).                             
001880          10  LR-RETURN-DATE       PIC 9(08).                             
001890          10  LR-ACTUAL-RETURN     PIC 9(08).                             
001900          10  LR-TOTAL             PIC 9(07).                             
001910          10  LR-LATE-FINE         PIC 9(07).                             
001920          10  LR-LATE-PAID         PIC X(01).                             
001930          10  LR-DMG-PENALTY       PIC 9(07).                             
001940          10  LR-DMG-PAID          PIC X(01).                             
001950          10  LR-ITEM-COUNT        PIC 9(02).                             
001960          10  FILLER               PIC X(10).                             
001970                                                                          
001980  PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-RETURN-CODE,              
001990      LK-RESULT-CUST-ID, LK-RESULT-RUT, LK-RESULT-FOUND,                  
002000      LK-REGISTER-PARMS, LK-NORMALIZE-PARMS, LK-RECOMPUTE-PARMS,          
002010      LK-CUSTOMER-TABLE-AREA, LK-LOAN-TABLE-AREA.                         
002020                                                                          
002030  0000-MAIN-LINE.                                                         
002040     MOVE 0                       TO LK-RETURN-CODE.                      
002050      MOVE 0                       TO LK-RESULT-CUST-ID.                  
002060      MOVE SPACES                  TO LK-RESULT-RUT.                      
002070      MOVE 'N'                     TO LK-RESULT-FOUND.                    
002080      EVALUATE TRUE                                                       
002090          WHEN LK-FN-REGISTER                                             
002100              PERFORM 1000-REGISTER-CUSTOMER THRU 1000-EXIT               
002110          WHEN LK-FN-NORMALIZE                                            
002120              PERFORM 2000-NORMALIZE-AND-FIND THRU 2000-EXIT              
002130          WHEN LK-FN-RECOMPUTE                                            
002140              PERFORM 4000-RECOMPUTE-STATUS THRU 4000-EXIT                
002150          WHEN OTHER                                                      
002160              MOVE 4                TO LK-RETURN-CODE                     
002170      END-EVALUATE.                                                       
002180      GOBACK.                                                             
002190                                                                          
002200*----------------------------------------------------------------         
002210*    1000  REGISTER CUSTOMER.                                             
002220*----------------------------------------------------------------         
002230  1000-REGISTER-CUSTOMER.                                                 
002240     IF LK-REG-NAME = SPACES                                              
002250          MOVE 4                   TO LK-RETURN-CODE                      
002260          GO TO 1000-EXIT                                                 
002270      END-IF.                                                             
002280      MOVE LK-REG-RUT-RAW          TO WS-RUT-RAW-INPUT.                   
002290      PERFORM 8100-NORMALIZE-RUT THRU 8100-EXIT.                          
002300      IF NOT WS-RUT-IS-VALID                                              
002310          MOVE 4                   TO LK-RETURN-CODE                      
002320          GO TO 1000-EXIT                                                 
002330      END-IF.                                                             
002340      PERFORM 8400-FIND-BY-EMAIL THRU 8400-EXIT.                          
002350      IF WS-FOUND                                                         
002360          MOVE 4                   TO LK-RETURN-CODE                      
002370          GO TO 1000-EXIT                                                 
002380      END-IF.                                                             
002390      IF WS-RUT-NORM NOT = SPACES                                         
002400          PERFORM 8300-FIND-BY-RUT THRU 8300-EXIT                         
002410          IF WS-FOUND                                                     
002420              MOVE 4                TO LK-RETURN-CODE                     
002430              GO TO 1000-EXIT                                             
002440          END-IF                                                          
002450      END-IF.                                                             
002460      MOVE LK-REG-PHONE-RAW        TO WS-PHONE-STAGE.                     
002470      PERFORM 3000-PARSE-PHONE THRU 3000-EXIT.                            
002480      PERFORM 8500-NEXT-CUST-ID THRU 8500-EXIT.                           
002490      ADD 1                    TO LK-CUST-COUNT.                          
002500      MOVE LK-CUST-COUNT       TO WS-FOUND-INDEX.                         
002510      MOVE WS-NEXT-ID          TO CR-CUST-ID (WS-FOUND-INDEX).            
002520      MOVE LK-REG-NAME         TO CR-CUST-NAME (WS-FOUND-INDEX).          
002530      MOVE LK-REG-EMAIL        TO CR-CUST-EMAIL (WS-FOUND-INDEX).         
002540      MOVE WS-RUT-NORM         TO CR-CUST-RUT (WS-FOUND-INDEX).           
002550      MOVE WS-PHONE-NUM-VIEW   TO CR-CUST-PHONE (WS-FOUND-INDEX).         
002560      MOVE LK-REG-ADMIN        TO CR-CUST-ADMIN (WS-FOUND-INDEX).         
002570      MOVE 'Y'                 TO CR-CUST-ACTIVE (WS-FOUND-INDEX).        
002580      MOVE 0                                                              
002590          TO CR-CUST-LOAN-COUNT (WS-FOUND-INDEX).                         
002600      MOVE WS-NEXT-ID          TO LK-RESULT-CUST-ID.                      
002610      MOVE WS-RUT-NORM         TO LK-RESULT-RUT.                          
002620      IF WS-TRACE-ON                                                      
002630          MOVE LK-REG-ADMIN        TO WS-EDIT-ADMIN                       
002640          MOVE 'Y'                 TO WS-EDIT-ACTIVE                      
002650          DISPLAY 'CUSTSVC REGISTER ' WS-NEXT-ID WS-EDIT-2-BYTE           
002660      END-IF.                                                             
002670  1000-EXIT.                                                              
002680     EXIT.                                                                
002690                                                                          
002700*----------------------------------------------------------------         
002710*    2000  NORMALIZE A RUT AND LOOK UP THE OWNING CUSTOMER.               
002720*    USED BY LOANSVC TO RESOLVE "CUSTOMER BY RUT" AT LOAN CREATE.         
002730*----------------------------------------------------------------         
002740  2000-NORMALIZE-AND-FIND.                                                
002750     MOVE LK-NRM-RUT-RAW          TO WS-RUT-RAW-INPUT.                    
002760      PERFORM 8100-NORMALIZE-RUT THRU 8100-EXIT.                          
002770      IF NOT WS-RUT-IS-VALID                                              
002780          MOVE 4                   TO LK-RETURN-CODE                      
002790          GO TO 2000-EXIT                                                 
002800      END-IF.                                                             
002810      MOVE WS-RUT-NORM             TO LK-RESULT-RUT.                      
002820      PERFORM 8300-FIND-BY-RUT THRU 8300-EXIT.                            
002830      IF WS-FOUND                                                         
002840          MOVE 'Y'                 TO LK-RESULT-FOUND                     
002850          MOVE CR-CUST-ID (WS-FOUND-INDEX) TO LK-RESULT-CUST-ID           
002860      ELSE                                                                
002870          MOVE 8                   TO LK-RETURN-CODE                      
002880      END-IF.                                                             
002890  2000-EXIT.                                                              
002900     EXIT.                                                                
002910                                                                          
002920*----------------------------------------------------------------         
002930*    3000  PARSE A PHONE TEXT FIELD.  NOT A PLAIN NUMBER OR TOO           
002940*    LONG FOR THE FIELD - STORE ZERO RATHER THAN REJECT.                  
002950*----------------------------------------------------------------         
002960  3000-PARSE-PHONE.                                                       
002970     MOVE 0                       TO WS-PHONE-LEN.                        
002980      INSPECT LK-REG-PHONE-RAW TALLYING WS-PHONE-LEN                      
002990          FOR CHARACTERS BEFORE INITIAL SPACE.                            
003000      IF WS-PHONE-LEN = 0 OR WS-PHONE-LEN > 9                             
003010          MOVE '000000000'         TO WS-PHONE-STAGE                      
003020          GO TO 3000-EXIT                                                 
003030      END-IF.                                                             
003040      MOVE 'Y'                     TO WS-DIGITS-OK-SW.                    
003050      MOVE 1                       TO WS-SUB2.                            
003060      PERFORM 3100-CHECK-PHONE-DIGIT THRU 3100-EXIT                       
003070          UNTIL WS-SUB2 > WS-PHONE-LEN.                                   
003080      IF NOT WS-DIGITS-ARE-OK                                             
003090          MOVE '000000000'         TO WS-PHONE-STAGE                      
003100          GO TO 3000-EXIT                                                 
003110      END-IF.                                                             
003120      MOVE '000000000'             TO WS-PHONE-STAGE.                     
003130      COMPUTE WS-PHONE-START = 10 - WS-PHONE-LEN.                         
003140      MOVE 1                       TO WS-SUB2.                            
003150      PERFORM 3200-COPY-PHONE-DIGIT THRU 3200-EXIT                        
003160          UNTIL WS-SUB2 > WS-PHONE-LEN.                                   
003170  3000-EXIT.                                                              
003180     EXIT.                                                                
003190  3100-CHECK-PHONE-DIGIT.                                                 
003200     IF LK-REG-PHONE-RAW (WS-SUB2:1) NOT NUMERIC                          
003210          MOVE 'N'                 TO WS-DIGITS-OK-SW                     
003220      END-IF.                                                             
003230      ADD 1                        TO WS-SUB2.                            
003240  3100-EXIT.                                                              
003250     EXIT.                                                                
003260  3200-COPY-PHONE-DIGIT.                                                  
003270     COMPUTE WS-PHONE-DEST-POS = WS-PHONE-START + WS-SUB2 - 1.            
003280      MOVE LK-REG-PHONE-RAW (WS-SUB2:1)                                   
003290          TO WS-PHONE-STAGE (WS-PHONE-DEST-POS:1).                        
003300      ADD 1                        TO WS-SUB2.                            
003310  3200-EXIT.                                                              
003320     EXIT.                                                                
003330                                                                          
003340*----------------------------------------------------------------         
003350*    4000  RECOMPUTE ACTIVE STATUS FOR ONE CUSTOMER.                      
003360*----------------------------------------------------------------         
003370  4000-RECOMPUTE-STATUS.                                                  
003380     MOVE LK-RCP-RUT-RAW          TO WS-RUT-RAW-INPUT.                    
003390      PERFORM 8100-NORMALIZE-RUT THRU 8100-EXIT.                          
003400      IF NOT WS-RUT-IS-VALID                                              
003410          GO TO 4000-EXIT                                                 
003420      END-IF.                                                             
003430      PERFORM 8300-FIND-BY-RUT THRU 8300-EXIT.                            
003440      IF NOT WS-FOUND                                                     
003450          GO TO 4000-EXIT                                                 
003460      END-IF.                                                             
003470      MOVE LK-RCP-PROC-DATE        TO WS-DATE-8.                          
003480      IF WS-TRACE-ON                                                      
003490          DISPLAY 'CUSTSVC RECOMPUTE ' WS-RUT-NORM ' AS OF '              
003500              WS-DATE-CCYY '-' WS-DATE-MM '-' WS-DATE-DD                  
003510      END-IF.                                                             
003520      MOVE 'N'                     TO WS-INACTIVE-SW.                     
003530      MOVE 1                       TO WS-SUB.                             
003540      PERFORM 4100-SCAN-LOAN-STEP THRU 4100-EXIT                          
003550          UNTIL WS-SUB > LK-LOAN-COUNT.                                   
003560      IF WS-CUST-IS-INACTIVE                                              
003570          MOVE 'N' TO CR-CUST-ACTIVE (WS-FOUND-INDEX)                     
003580      ELSE                                                                
003590          MOVE 'Y' TO CR-CUST-ACTIVE (WS-FOUND-INDEX)                     
003600      END-IF.                                                             
003610  4000-EXIT.                                                              
003620     EXIT.                                                                
003630  4100-SCAN-LOAN-STEP.                                                    
003640     IF LR-RUT (WS-SUB) = WS-RUT-NORM                                     
003650          IF LR-ACTUAL-RETURN (WS-SUB) = 0                                
003660              AND LR-RETURN-DATE (WS-SUB) < LK-RCP-PROC-DATE              
003670              MOVE 'Y'              TO WS-INACTIVE-SW                     
003680          END-IF                                                          
003690          IF LR-LATE-FINE (WS-SUB) > 0                                    
003700              AND LR-LATE-PAID (WS-SUB) = 'N'                             
003710              MOVE 'Y'              TO WS-INACTIVE-SW                     
003720          END-IF                                                          
003730          IF LR-DMG-PENALTY (WS-SUB) > 0                                  
003740              AND LR-DMG-PAID (WS-SUB) = 'N'                              
003750              MOVE 'Y'              TO WS-INACTIVE-SW                     
003760          END-IF                                                          
003770      END-IF.                                                             
003780      ADD 1                        TO WS-SUB.                             
003790  4100-EXIT.                                                              
003800     EXIT.                                                                
003810                                                                          
003820*----------------------------------------------------------------         
003830*    8100  NORMALIZE THE RUT IN WS-RUT-RAW-INPUT (RAW, UP TO 20           
003840*    CHARACTERS).  STRIPS DOTS AND SPACES, UPPERCASES, VALIDATES.         
003850*    SETS WS-RUT-NORM AND WS-RUT-VALID-SW.  A BLANK INPUT                 
003860*    NORMALIZES TO SPACES AND IS TREATED AS VALID (NO RUT GIVEN).         
003870*----------------------------------------------------------------         
003880  8100-NORMALIZE-RUT.                                                     
003890     MOVE SPACES                   TO WS-RUT-BUILD.                       
003900      MOVE 0                        TO WS-RUT-LEN.                        
003910      MOVE SPACES                   TO WS-RUT-NORM.                       
003920      PERFORM 8110-STRIP-CHAR THRU 8110-EXIT                              
003930          VARYING WS-SUB2 FROM 1 BY 1                                     
003940          UNTIL WS-SUB2 > 20.                                             
003950      INSPECT WS-RUT-BUILD CONVERTING                                     
003960          'abcdefghijklmnopqrstuvwxyz'                                    
003970          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
003980      IF WS-RUT-LEN = 0                                                   
003990          MOVE 'Y'                  TO WS-RUT-VALID-SW                    
004000          MOVE SPACES                TO WS-RUT-NORM                       
004010      ELSE                                                                
004020          PERFORM 8120-VALIDATE-RUT-FORMAT THRU 8120-EXIT                 
004030          IF WS-RUT-IS-VALID                                              
004040              MOVE WS-RUT-BUILD (1:12) TO WS-RUT-NORM                     
004050          END-IF                                                          
004060      END-IF.                                                             
004070  8100-EXIT.                                                              
004080     EXIT.                                                                
004090  8110-STRIP-CHAR.                                                        
004100     IF WS-RUT-RAW-INPUT (WS-SUB2:1) NOT = '.'                            
004110         AND WS-RUT-RAW-INPUT (WS-SUB2:1) NOT = SPACE                     
004120          ADD 1                     TO WS-RUT-LEN                         
004130          MOVE WS-RUT-RAW-INPUT (WS-SUB2:1)                               
004140              TO WS-RUT-BUILD (WS-RUT-LEN:1)                              
004150      END-IF.                                                             
004160  8110-EXIT.                                                              
004170     EXIT.                                                                
004180  8120-VALIDATE-RUT-FORMAT.                                               
004190     MOVE 'N'                      TO WS-RUT-VALID-SW.                    
004200      MOVE 0                        TO WS-DASH-POS.                       
004210      MOVE 0                        TO WS-DASH-COUNT.                     
004220      PERFORM 8121-FIND-DASH THRU 8121-EXIT                               
004230          VARYING WS-SUB2 FROM 1 BY 1                                     
004240          UNTIL WS-SUB2 > WS-RUT-LEN.                                     
004250      IF WS-DASH-COUNT NOT = 1 OR WS-DASH-POS < 2                         
004260          GO TO 8120-EXIT                                                 
004270      END-IF.                                                             
004280      IF (WS-RUT-LEN - WS-DASH-POS) NOT = 1                               
004290          GO TO 8120-EXIT                                                 
004300      END-IF.                                                             
004310      MOVE 'Y'                      TO WS-DIGITS-OK-SW.                   
004320      PERFORM 8122-CHECK-DIGIT THRU 8122-EXIT                             
004330          VARYING WS-SUB2 FROM 1 BY 1                                     
004340          UNTIL WS-SUB2 >= WS-DASH-POS.                                   
004350      IF NOT WS-DIGITS-ARE-OK                                             
004360          GO TO 8120-EXIT                                                 
004370      END-IF.                                                             
004380      IF WS-RUT-BUILD (WS-RUT-LEN:1) IS RUT-CHECK-CHAR                    
004390          MOVE 'Y'                  TO WS-RUT-VALID-SW                    
004400      END-IF.                                                             
004410  8120-EXIT.                                                              
004420     EXIT.                                                                
004430  8121-FIND-DASH.                                                         
004440     IF WS-RUT-BUILD (WS-SUB2:1) = '-'                                    
004450          ADD 1                     TO WS-DASH-COUNT                      
004460          MOVE WS-SUB2               TO WS-DASH-POS                       
004470      END-IF.                                                             
004480  8121-EXIT.                                                              
004490     EXIT.                                                                
004500  8122-CHECK-DIGIT.                                                       
004510     IF WS-RUT-BUILD (WS-SUB2:1) NOT NUMERIC                              
004520          MOVE 'N'                  TO WS-DIGITS-OK-SW                    
004530      END-IF.                                                             
004540  8122-EXIT.                                                              
004550     EXIT.                                                                
004560*----------------------------------------------------------------         
004570*    8300  FIND CUSTOMER BY NORMALIZED RUT (WS-RUT-NORM).                 
004580*----------------------------------------------------------------         
004590  8300-FIND-BY-RUT.                                                       
004600     MOVE 'N'                      TO WS-FOUND-SW.                        
004610      MOVE 0                        TO WS-FOUND-INDEX.                    
004620      MOVE 1                        TO WS-SUB.                            
004630      PERFORM 8310-FIND-BY-RUT-STEP THRU 8310-EXIT                        
004640          UNTIL WS-SUB > LK-CUST-COUNT OR WS-FOUND.                       
004650  8300-EXIT.                                                              
004660     EXIT.                                                                
004670  8310-FIND-BY-RUT-STEP.                                                  
004680     IF CR-CUST-RUT (WS-SUB) = WS-RUT-NORM                                
004690          MOVE 'Y'                  TO WS-FOUND-SW                        
004700          MOVE WS-SUB                 TO WS-FOUND-INDEX                   
004710      ELSE                                                                
004720          ADD 1 TO WS-SUB                                                 
004730      END-IF.                                                             
004740  8310-EXIT.                                                              
004750     EXIT.                                                                
004760*----------------------------------------------------------------         
004770*    8400  FIND CUSTOMER BY EMAIL (LK-REG-EMAIL).                         
004780*----------------------------------------------------------------         
004790  8400-FIND-BY-EMAIL.                                                     
004800     MOVE 'N'                      TO WS-FOUND-SW.                        
004810      MOVE 0                        TO WS-FOUND-INDEX.                    
004820      MOVE 1                        TO WS-SUB.                            
004830      PERFORM 8410-FIND-BY-EMAIL-STEP THRU 8410-EXIT                      
004840          UNTIL WS-SUB > LK-CUST-COUNT OR WS-FOUND.                       
004850  8400-EXIT.                                                              
004860     EXIT.                                                                
004870  8410-FIND-BY-EMAIL-STEP.                                                
004880     IF CR-CUST-EMAIL (WS-SUB) = LK-REG-EMAIL                             
004890          MOVE 'Y'                  TO WS-FOUND-SW                        
004900          MOVE WS-SUB                 TO WS-FOUND-INDEX                   
004910      ELSE                                                                
004920          ADD 1 TO WS-SUB                                                 
004930      END-IF.                                                             
004940  8410-EXIT.                                                              
004950     EXIT.                                                                
004960*----------------------------------------------------------------         
004970*    8500  NEXT CUSTOMER ID - ONE HIGHER THAN THE MAX ID IN THE           
004980*    TABLE.                                                               
004990*----------------------------------------------------------------         
005000  8500-NEXT-CUST-ID.                                                      
005010     MOVE 0                        TO WS-NEXT-ID.                         
005020      MOVE 1                        TO WS-SUB.                            
005030      PERFORM 8510-NEXT-ID-STEP THRU 8510-EXIT                            
005040          UNTIL WS-SUB > LK-CUST-COUNT.                                   
005050      ADD 1                         TO WS-NEXT-ID.                        
005060  8500-EXIT.                                                              
005070     EXIT.                                                                
005080  8510-NEXT-ID-STEP.                                                      
005090     IF CR-CUST-ID (WS-SUB) > WS-NEXT-ID                                  
005100          MOVE CR-CUST-ID (WS-SUB)  TO WS-NEXT-ID                         
005110      END-IF.                                                             
005120      ADD 1 TO WS-SUB.                                                    
005130  8510-EXIT.                                                              
005140     EXIT.                                                                
