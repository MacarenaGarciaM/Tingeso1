000100*****************************************************************         
000110* LICENSED MATERIALS - PROPERTY OF TOOLRENT DATA PROCESSING CTR           
000120* ALL RIGHTS RESERVED                                                     
000130*****************************************************************         
000140  IDENTIFICATION DIVISION.                                                
000150  PROGRAM-ID. LOANSVC.                                                    
000160  AUTHOR. D. R. STOUT.                                                    
000170  INSTALLATION. TOOLRENT DATA PROCESSING CENTER.                          
000180  DATE-WRITTEN. 05/11/87.                                                 
000190  DATE-COMPILED.                                                          
000200  SECURITY. NON-CONFIDENTIAL.                                             
000210*****************************************************************         
000220* LOANSVC - LOAN ENGINE SUBPROGRAM.  CREATE LOAN, RETURN LOAN,            
000230*                                                                         
000240* PAY FINES.  CALLED BY TRNTOOL FOR LOAN/RETURN/PAYFINE                   
000250* TRANSACTIONS. IN TURN CALLS TOOLINV FOR EVERY UNIT MOVE (SO THE         
000260* KARDEX AND STOCK LOGIC LIVES IN ONE PLACE) AND CUSTSVC FOR RUT          
000270* LOOKUP AND FOR THE ACTIVE-STATUS RECOMPUTE.  ALL MASTER DATA IS         
000280* PASSED IN AND MUTATED IN PLACE - TOOL-TABLE, CUSTOMER-TABLE,            
000290* LOAN-TABLE, LOAN-ITEM-TABLE, KARDEX-TABLE.                              
000300*                                                                         
000310* FUNCTIONS (LK-FUNCTION-CODE):                                           
000320*   C  CREATE LOAN                                                        
000330*   R  RETURN LOAN                                                        
000340*   F  PAY FINES                                                          
000350*                                                                         
000360* RETURN CODES (LK-RETURN-CODE):                                          
000370*   0000  NORMAL                                                          
000380*   0004  VALIDATION FAILURE                                              
000390*   0008  CUSTOMER OR LOAN NOT FOUND, OR TOOL BUCKET NOT FOUND            
000400*                                                                         
000410* LOAN CREATION IS ALL-OR-NOTHING.  1000-VALIDATE-ITEMS CHECKS            
000420* EVERY LINE BEFORE 1000-COMMIT-ITEMS MOVES A SINGLE UNIT, SO A           
000430* LATE FAILURE NEVER LEAVES A PARTIAL STOCK MOVEMENT BEHIND.              
000440*----------------------------------------------------------------         
000450* CHANGE LOG                                                              
000460*----------------------------------------------------------------         
000470* 05/11/87  DRS  INIT     ORIGINAL PROGRAM FOR THE TOOLRENT BATCH         
000480*                       CONVERSION - CREATE/RETURN/PAYFINE.               
000490* 02/14/89  DRS  TR-0081  ADDED THE SAME-TOOL-TWICE CHECK ON              
000500*                       CREATE (ONE UNIT PER TOOL PER CUSTOMER).          
000510* 07/30/90  JRS  TR-0104  SPLIT ITEM VALIDATION FROM ITEM COMMIT          
000520*                       SO A LATE ITEM FAILURE CANNOT LEAVE A             
000530*                       PARTIAL STOCK MOVE - AUDIT FINDING.               
000540* 03/11/92  MHK  TR-0126  RETURN NOW REJECTS WHEN A TOOL-ID IS            
000550*                       MARKED BOTH DAMAGED AND IRREPARABLE.              
000560* 12/01/98  MHK  Y2K-004  YEAR 2000 REVIEW: ALL DATES CARRIED             
000570*                       9(08) YYYYMMDD THROUGH DAYCALP - NO               
000580*                       CHANGE REQUIRED. SIGNED OFF PER Y2K PROJ.         
000590* 01/18/99  MHK  Y2K-004  RE-TESTED WITH CENTURY-BOUNDARY DATA,           
000600*                       NO FINDINGS.                                      
000610* 09/09/00  DRS  TR-0161  MAX CONCURRENT ACTIVE LOANS RAISED TO           
000620*                       THE CURRENT LIMIT OF FIVE PER CUSTOMER.           
000630* 06/14/01  DRS  TR-0188  RETURN NOW RECOMPUTES CUSTOMER STATUS           
000640*                       THROUGH CUSTSVC INSTEAD OF SETTING THE            
000650* ACTIVE FLAG DIRECTLY HERE - AUDIT FINDING.                              
000660* 08/06/05  DRS  TR-0219  MINOR CLEANUP OF THE NEXT-LOAN-ID AND           
000670*                       FIND-BY-ID LOOPS TO MATCH STYLE IN THE            
000680*                       REST OF THE RELEASE.                              
000690*****************************************************************         
000700  ENVIRONMENT DIVISION.                                                   
000710  CONFIGURATION SECTION.                                                  
000720  SOURCE-COMPUTER. IBM-370.                                               
000730  OBJECT-COMPUTER. IBM-370.                                               
000740  SPECIAL-NAMES.                                                          
000750      UPSI-0 ON STATUS IS WS-TRACE-ON                                     
000760             OFF STATUS IS WS-TRACE-OFF.                                  
000770  DATA DIVISION.                                                          
000780  WORKING-STORAGE SECTION.                                                
000790*----------------------------------------------------------------         
000800*    SWITCHES                                                             
000810*----------------------------------------------------------------         
000820  01  WS-SWITCHES.                                                        
000830      05  WS-FOUND-SW              PIC X(01) VALUE 'N'.                   
000840          88  WS-FOUND             VALUE 'Y'.                             
000850      05  WS-VALID-SW               PIC X(01) VALUE 'Y'.                  
000860          88  WS-ITEMS-ARE-VALID    VALUE 'Y'.                            
000870      05  WS-DUP-SW                 PIC X(01) VALUE 'N'.                  
000880          88  WS-IS-DUPLICATE       VALUE 'Y'.                            
000890      05  WS-CUST-INACTIVE-SW       PIC X(01) VALUE 'N'.                  
000900          88  WS-CUST-IS-INACTIVE   VALUE 'Y'.                            
000910      05  FILLER                    PIC X(04).                            
000920*----------------------------------------------------------------         
000930*    WORK FIELDS                                                          
000940*----------------------------------------------------------------         
000950  01  WS-WORK-FIELDS.                                                     
000960      05  WS-SUB                    PIC S9(04) COMP.                      
000970      05  WS-SUB2                   PIC S9(04) COMP.                      
000980      05  WS-FOUND-INDEX            PIC S9(04) COMP.                      
000990      05  WS-CUST-INDEX             PIC S9(04) COMP.                      
001000      05  WS-LOAN-INDEX             PIC S9(04) COMP.                      
001010      05  WS-ACTIVE-COUNT           PIC S9(04) COMP.                      
001020      05  WS-NEXT-LOAN-ID           PIC 9(06).                            
001030      05  WS-DAYS                   PIC S9(09) COMP.                      
001040      05  WS-CHECK-TOOL-ID          PIC 9(06).                            
001050      05  WS-AVAIL-CHECK            PIC X(15).                            
001060      05  FILLER                    PIC X(06).                            
001070*----------------------------------------------------------------         
001080*    ITEM-VALIDATION WORK AREA - ONE ENTRY PER CREATE-LOAN LINE,          
001090*    HOLDS THE OUTCOME OF 1000-VALIDATE-ITEMS FOR REPLAY BY               
001100*    1000-COMMIT-ITEMS.  REDEFINES 1 OF 3 - THE PACKED-KEY VIEW           
001110*    USED WHEN COMPARING A CANDIDATE NAME+CATEGORY TO AN ACTIVE           
001120*    LOAN LINE'S BUCKET.                                                  
001130*----------------------------------------------------------------         
001140  01  WS-ITEM-WORK-TABLE.                                                 
001150      05  WS-ITEM-ENTRY OCCURS 10 TIMES INDEXED BY WS-ITX.                
001160          10  WS-ITEM-TOOL-ID        PIC 9(06).                           
001170          10  WS-ITEM-BUCKET-IDX     PIC S9(04) COMP.                     
001180  01  WS-NAME-CAT-AREA.                                                   
001190      05  WS-NC-NAME                PIC X(20).                            
001200      05  WS-NC-CATEGORY            PIC X(15).                            
001210  01  WS-NAME-CAT-R REDEFINES WS-NAME-CAT-AREA PIC X(35).                 
001220  01  WS-NAME-CAT-COMPARE-AREA.                                           
001230      05  WS-NC2-NAME               PIC X(20).                            
001240      05  WS-NC2-CATEGORY           PIC X(15).                            
001250  01  WS-NAME-CAT-COMPARE-R REDEFINES WS-NAME-CAT-COMPARE-AREA            
001260                               PIC X(35).                                 
001270*----------------------------------------------------------------         
001280*    DATE WORK AREA - TWO COPIES OF THE DAYCALP RESULT, ONE FOR           
001290*    EACH ENDPOINT OF THE INTERVAL BEING MEASURED.                        
001300*----------------------------------------------------------------         
001310  01  WS-DATE-A-AREA.                                                     
001320      05  DC-DATE-8                PIC 9(08).                             
001330      05  DC-DATE-8-R REDEFINES DC-DATE-8.                                
001340          10  DC-YYYY              PIC 9(04).                             
001350          10  DC-MM                PIC 9(02).                             
001360          10  DC-DD                PIC 9(02).                             
001370      05  DC-MM-SUB                PIC S9(04) COMP.                       
001380      05  DC-ABS-DAYS              PIC S9(09) COMP.                       
001390      05  DC-Y-ADJ                 PIC S9(09) COMP.                       
001400      05  DC-LEAP-DAYS             PIC S9(09) COMP.                       
001410      05  DC-LDY4                  PIC S9(09) COMP.                       
001420      05  DC-LDY100                PIC S9(09) COMP.                       
001430      05  DC-LDY400                PIC S9(09) COMP.                       
001440      05  DC-R4                    PIC S9(09) COMP.                       
001450      05  DC-R100                  PIC S9(09) COMP.                       
001460      05  DC-R400                  PIC S9(09) COMP.                       
001470      05  DC-Q4                    PIC S9(09) COMP.                       
001480      05  DC-Q100                  PIC S9(09) COMP.                       
001490      05  DC-Q400                  PIC S9(09) COMP.                       
001500      05  DC-IS-LEAP-SW            PIC X(01) VALUE 'N'.                   
001510          88  DC-IS-LEAP-YEAR      VALUE 'Y'.                             
001520  01  DC-MONTH-TABLE-LIT           PIC X(36) VALUE                        
001530          '000031059090120151181212243273304334'.                         
001540  01  DC-MONTH-TABLE REDEFINES DC-MONTH-TABLE-LIT.                        
001550      05  DC-CUM-DAYS              PIC 9(03) OCCURS 12 TIMES.             
001560  01  WS-ABS-DAYS-1                PIC S9(09) COMP.                       
001570  01  WS-ABS-DAYS-2                PIC S9(09) COMP.                       
001580*----------------------------------------------------------------         
001590*    PARAMETER AREAS FOR THE CALL TO TOOLINV (FUNCTION M - MOVE           
001600*    UNIT).  MATCHES TOOLINV'S OWN LINKAGE SECTION LAYOUT.                
001610*----------------------------------------------------------------         
001620  01  WK-TI-FUNCTION-CODE           PIC X(01).                            
001630      88  WK-TI-FN-REGISTER         VALUE 'R'.                            
001640      88  WK-TI-FN-MOVE             VALUE 'M'.                            
001650      88  WK-TI-FN-UPDATE           VALUE 'U'.                            
001660  01  WK-TI-RETURN-CODE             PIC S9(04) COMP.                      
001670  01  WK-TI-RESULT-TOOL-ID          PIC 9(06).                            
001680  01  WK-TI-REGISTER-PARMS.                                               
001690      05  WK-TI-REG-NAME            PIC X(20).                            
001700      05  WK-TI-REG-CATEGORY        PIC X(15).                            
001710      05  WK-TI-REG-STATE           PIC X(15).                            
001720      05  WK-TI-REG-REP-VALUE       PIC 9(07).                            
001730      05  WK-TI-REG-AMOUNT          PIC 9(04).                            
001740      05  WK-TI-REG-OPER-RUT        PIC X(12).                            
001750      05  WK-TI-REG-DATE            PIC 9(08).                            
001760      05  FILLER                    PIC X(05).                            
001770  01  WK-TI-MOVE-PARMS.                                                   
001780      05  WK-TI-MOV-SOURCE-ID       PIC 9(06).                            
001790      05  WK-TI-MOV-NEW-STATE       PIC X(15).                            
001800      05  WK-TI-MOV-RUT             PIC X(12).                            
001810      05  WK-TI-MOV-DATE            PIC 9(08).                            
001820      05  FILLER                    PIC X(05).                            
001830  01  WK-TI-UPDATE-PARMS.                                                 
001840      05  WK-TI-UPD-TOOL-ID         PIC 9(06).                            
001850      05  WK-TI-UPD-NEW-AMOUNT      PIC S9(05) COMP.                      
001860      05  WK-TI-UPD-NEW-REP-VALUE   PIC S9(08) COMP.                      
001870      05  FILLER                    PIC X(05).                            
001880  01  WK-TI-KARDEX-OUT.                                                   
001890      05  WK-TI-KDX-WRITTEN         PIC X(01).                            
001900          88  WK-TI-KDX-WAS-WRITTEN VALUE 'Y'.                            
001910      05  WK-TI-KDX-TOOL-ID         PIC 9(06).                            
001920      05  WK-TI-KDX-TOOL-NAME       PIC X(20).                            
001930      05  WK-TI-KDX-TOOL-CAT        PIC X(15).                            
001940      05  WK-TI-KDX-RUT             PIC X(12).                            
001950      05  WK-TI-KDX-TYPE            PIC X(30).                            
001960      05  WK-TI-KDX-MOVE-DATE       PIC 9(08).                            
001970      05  WK-TI-KDX-STOCK           PIC 9(04).                            
001980      05  FILLER                    PIC X(05).                            
001990*----------------------------------------------------------------         
002000*    PARAMETER AREAS FOR THE CALL TO CUSTSVC (FUNCTION N -                
002010*    NORMALIZE/FIND, FUNCTION S - RECOMPUTE STATUS).                      
002020*----------------------------------------------------------------         
002030  01  WK-CS-FUNCTION-CODE           PIC X(01).                            
002040      88  WK-CS-FN-REGISTER         VALUE 'R'.                            
002050      88  WK-CS-FN-NORMALIZE        VALUE 'N'.                            
002060      88  WK-CS-FN-RECOMPUTE        VALUE 'S'.                            
002070  01  WK-CS-RETURN-CODE             PIC S9(04) COMP.                      
002080  01  WK-CS-RESULT-CUST-ID          PIC 9(06).                            
002090  01  WK-CS-RESULT-RUT              PIC X(12).                            
002100  01  WK-CS-RESULT-FOUND            PIC X(01).                            
002110      88  WK-CS-RESULT-WAS-FOUND    VALUE 'Y'.                            
002120  01  WK-CS-REGISTER-PARMS.                                               
002130      05  WK-CS-REG-NAME            PIC X(25).                            
002140      05  WK-CS-REG-EMAIL           PIC X(30).                            
002150      05  WK-CS-REG-RUT-RAW         PIC X(20).                            
002160      05  WK-CS-REG-PHONE-RAW       PIC X(12).                            
002170      05  WK-CS-REG-ADMIN           PIC X(01).                            
002180      05  FILLER                    PIC X(05).                            
002190  01  WK-CS-NORMALIZE-PARMS.                                              
002200      05  WK-CS-NRM-RUT-RAW         PIC X(20).                            
002210      05  FILLER                    PIC X(05).                            
002220  01  WK-CS-RECOMPUTE-PARMS.                                              
002230      05  WK-CS-RCP-RUT-RAW         PIC X(20).                            
002240      05  WK-CS-RCP-PROC-DATE       PIC 9(08).                            
002250      05  FILLER                    PIC X(05).                            
002260  LINKAGE SECTION.                                                        
002270  01  LK-FUNCTION-CODE              PIC X(01).                            
002280      88  LK-FN-CREATE              VALUE 'C'.                            
002290      88  LK-FN-RETURN              VALUE 'R'.                            
002300      88  LK-FN-PAYFINE             VALUE 'F'.                            
002310  01  LK-RETURN-CODE                PIC S9(04) COMP.                      
002320  01  LK-RESULT-LOAN-ID             PIC 9(06).                            
002330  01  LK-PROC-DATE                  PIC 9(08).                            
002340  01  LK-DAILY-RATE                 PIC 9(07).                            
002350*                                                                         
002360  01  LK-CREATE-PARMS.                                                    
002370      05  LK-CRT-RUT-RAW            PIC X(20).                            
002380      05  LK-CRT-RESERV-DATE        PIC 9(08).                            
002390      05  LK-CRT-RETURN-DATE        PIC 9(08).                            
002400      05  LK-CRT-ITEM-COUNT         PIC 9(02).                            
002410      05  LK-CRT-ITEM OCCURS 10 TIMES.                                    
002420          10  LK-CRT-ITEM-TOOL-ID   PIC 9(06).                            
002430          10  LK-CRT-ITEM-QTY       PIC 9(02).                            
002440*                                                                         
002450  01  LK-RETURN-PARMS.                                                    
002460      05  LK-RTN-LOAN-ID            PIC 9(06).                            
002470      05  LK-RTN-ACTUAL-DATE        PIC 9(08).                            
002480      05  LK-RTN-FINE-PER-DAY       PIC 9(07).                            
002490      05  LK-RTN-DMG-COUNT          PIC 9(02).                            
002500      05  LK-RTN-DMG-ID OCCURS 10 TIMES                                   
002510                               PIC 9(06).                                 
002520      05  LK-RTN-IRP-COUNT          PIC 9(02).                            
002530      05  LK-RTN-IRP-ID OCCURS 10 TIMES                                   
002540                               PIC 9(06).                                 
002550      05  LK-RTN-RPR-COUNT          PIC 9(02).                            
002560      05  LK-RTN-RPR OCCURS 10 TIMES.                                     
002570          10  LK-RTN-RPR-ID         PIC 9(06).                            
002580          10  LK-RTN-RPR-COST       PIC 9(07).                            
002590*                                                                         
002600  01  LK-PAYFINE-PARMS.                                                   
002610      05  LK-PAY-LOAN-ID            PIC 9(06).                            
002620      05  LK-PAY-LATE-FLAG          PIC X(01).                            
002630      05  LK-PAY-DMG-FLAG           PIC X(01).                            
002640*                                                                         
002650  01  LK-LOAN-TABLE-AREA.                                                 
002660      05  LK-LOAN-COUNT             PIC S9(04) COMP.                      
002670      05  FILLER                    PIC X(04).                            
002680      05  LK-LOAN-ENTRY OCCURS 1 TO 2000 TIMES                            
002690              DEPENDING ON LK-LOAN-COUNT.                                 
002700          10  LR-LOAN-ID            PIC 9(06).                            
002710          10  LR-RUT                PIC X(12).                            
002720          10  LR-RESERV-DATE        PIC 9(08).                            
002730          10  LR-RETURN-DATE        PIC 9(08).                            
002740          10  LR-ACTUAL-RETURN      PIC 9(08).                            
002750          10  LR-TOTAL              PIC 9(07).                            
002760          10  LR-LATE-FINE          PIC 9(07).                            
002770          10  LR-LATE-PAID          PIC X(01).                            
002780              88  LR-LATE-IS-PAID   VALUE 'Y'.                            
002790          10  LR-DMG-PENALTY        PIC 9(07).                            
002800          10  LR-DMG-PAID           PIC X(01).                            
002810              88  LR-DMG-IS-PAID    VALUE 'Y'.                            
002820          10  LR-ITEM-COUNT         PIC 9(02).                            
002830          10  FILLER                PIC X(10).                            
002840*                                                                         
002850  01  LK-LOAN-ITEM-TABLE-AREA.                                            
002860      05  LK-ITEM-COUNT             PIC S9(04) COMP.                      
002870      05  FILLER                    PIC X(04).                            
002880      05  LK-ITEM-ENTRY OCCURS 1 TO 6000 TIMES                            
002890              DEPENDING ON LK-ITEM-COUNT.                                 
002900          10  LI-LOAN-ID            PIC 9(06).                            
002910          10  LI-TOOL-ID            PIC 9(06).                            
002920          10  LI-TOOL-NAME-SNAP     PIC X(20).                            
002930          10  LI-QUANTITY           PIC 9(01).                            
002940          10  FILLER                PIC X(19).                            
002950*                                                                         
002960  01  LK-TOOL-TABLE-AREA.                                                 
002970      05  LK-TOOL-COUNT             PIC S9(04) COMP.                      
002980      05  FILLER                    PIC X(04).                            
002990      05  LK-TOOL-ENTRY OCCURS 1 TO 500 TIMES                             
003000              DEPENDING ON LK-TOOL-COUNT.                                 
003010          10  TR-TOOL-ID            PIC 9(06).                            
003020          10  TR-TOOL-NAME          PIC X(20).                            
003030          10  TR-TOOL-CATEGORY      PIC X(15).                            
003040          10  TR-TOOL-STATE         PIC X(15).                            
003050          10  TR-TOOL-REP-VALUE     PIC 9(07).                            
003060          10  TR-TOOL-AVAILABLE     PIC X(01).                            
003070          10  TR-TOOL-AMOUNT        PIC 9(04).                            
003080          10  FILLER                PIC X(12).                            
003090*                                                                         
003100  01  LK-CUSTOMER-TABLE-AREA.                                             
003110      05  LK-CUST-COUNT             PIC S9(04) COMP.                      
003120      05  FILLER                    PIC X(04).                            
003130      05  LK-CUST-ENTRY OCCURS 1 TO 500 TIMES                             
003140              DEPENDING ON LK-CUST-COUNT.                                 
003150          10  CR-CUST-ID            PIC 9(06).                            
003160          10  CR-CUST-NAME          PIC X(25).                            
003170          10  CR-CUST-EMAIL         PIC X(30).                            
003180          10  CR-CUST-RUT           PIC X(12).                            
003190          10  CR-CUST-PHONE         PIC 9(09).                            
003200          10  CR-CUST-ADMIN         PIC X(01).                            
003210          10  CR-CUST-ACTIVE        PIC X(01).                            
003220          10  CR-CUST-LOAN-COUNT    PIC 9(02).                            
003230          10  FILLER                PIC X(15).                            
003240*                                                                         
003250  01  LK-KARDEX-TABLE-AREA.                                               
003260      05  LK-KDX-COUNT              PIC S9(04) COMP.                      
003270      05  FILLER                    PIC X(04).                            
003280      05  LK-KDX-ENTRY OCCURS 1 TO 9000 TIMES                             
003290              DEPENDING ON LK-KDX-COUNT.                                  
003300          10  KX-ID                 PIC 9(06).                            
003310          10  KX-TOOL-ID            PIC 9(06).                            
003320          10  KX-TOOL-NAME          PIC X(20).                            
003330          10  KX-TOOL-CAT           PIC X(15).                            
003340          10  KX-RUT                PIC X(12).                            
003350          10  KX-TYPE               PIC X(30).                            
003360          10  KX-MOVE-DATE          PIC 9(08).                            
003370          10  KX-STOCK              PIC 9(04).                            
003380          10  FILLER                PIC X(09).                            
003390*                                                                         
003400  PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-RETURN-CODE,              
003410      LK-RESULT-LOAN-ID, LK-PROC-DATE, LK-DAILY-RATE,                     
003420      LK-CREATE-PARMS, LK-RETURN-PARMS, LK-PAYFINE-PARMS,                 
003430      LK-LOAN-TABLE-AREA, LK-LOAN-ITEM-TABLE-AREA,                        
003440      LK-TOOL-TABLE-AREA, LK-CUSTOMER-TABLE-AREA,                         
003450      LK-KARDEX-TABLE-AREA.                                               
003460*                                                                         
003470  0000-MAIN-LINE.                                                         
003480      MOVE 0                       TO LK-RETURN-CODE.                     
003490      MOVE 0                       TO LK-RESULT-LOAN-ID.                  
003500      EVALUATE TRUE                                                       
003510          WHEN LK-FN-CREATE                                               
003520              PERFORM 1000-CREATE-LOAN THRU 1000-EXIT                     
003530          WHEN LK-FN-RETURN                                               
003540              PERFORM 2000-RETURN-LOAN THRU 2000-EXIT                     
003550          WHEN LK-FN-PAYFINE                                              
003560              PERFORM 3000-PAY-FINES THRU 3000-EXIT                       
003570          WHEN OTHER                                                      
003580              MOVE 4                  TO LK-RETURN-CODE                   
003590      END-EVALUATE.                                                       
003600      GOBACK.                                                             
003610*----------------------------------------------------------------         
003620*    1000  CREATE LOAN.  VALIDATES EVERY LINE BEFORE COMMITTING           
003630*    ANY - SEE THE 07/30/90 CHANGE-LOG ENTRY ABOVE.                       
003640*----------------------------------------------------------------         
003650  1000-CREATE-LOAN.                                                       
003660      IF LK-CRT-RESERV-DATE = 0 OR LK-CRT-RETURN-DATE = 0                 
003670           OR LK-CRT-RETURN-DATE < LK-CRT-RESERV-DATE                     
003680           OR LK-CRT-ITEM-COUNT = 0                                       
003690          MOVE 4                   TO LK-RETURN-CODE                      
003700          GO TO 1000-EXIT                                                 
003710      END-IF.                                                             
003720      MOVE LK-CRT-RUT-RAW          TO WK-CS-NRM-RUT-RAW.                  
003730      MOVE 'N'                     TO WK-CS-FUNCTION-CODE.                
003740      CALL 'CUSTSVC' USING WK-CS-FUNCTION-CODE, WK-CS-RETURN-CODE,        
003750          WK-CS-RESULT-CUST-ID, WK-CS-RESULT-RUT,                         
003760          WK-CS-RESULT-FOUND, WK-CS-REGISTER-PARMS,                       
003770          WK-CS-NORMALIZE-PARMS, WK-CS-RECOMPUTE-PARMS,                   
003780          LK-CUSTOMER-TABLE-AREA, LK-LOAN-TABLE-AREA.                     
003790      IF NOT WK-CS-RESULT-WAS-FOUND                                       
003800          MOVE 8                   TO LK-RETURN-CODE                      
003810          GO TO 1000-EXIT                                                 
003820      END-IF.                                                             
003830      MOVE WK-CS-RESULT-RUT        TO WK-CS-RCP-RUT-RAW.                  
003840      MOVE LK-PROC-DATE            TO WK-CS-RCP-PROC-DATE.                
003850      MOVE 'S'                     TO WK-CS-FUNCTION-CODE.                
003860      CALL 'CUSTSVC' USING WK-CS-FUNCTION-CODE, WK-CS-RETURN-CODE,        
003870          WK-CS-RESULT-CUST-ID, WK-CS-RESULT-RUT,                         
003880          WK-CS-RESULT-FOUND, WK-CS-REGISTER-PARMS,                       
003890          WK-CS-NORMALIZE-PARMS, WK-CS-RECOMPUTE-PARMS,                   
003900          LK-CUSTOMER-TABLE-AREA, LK-LOAN-TABLE-AREA.                     
003910      MOVE 1                       TO WS-SUB.                             
003920      MOVE 0                       TO WS-CUST-INDEX.                      
003930      PERFORM 1010-FIND-CUST-STEP                                         
003940          UNTIL WS-SUB > LK-CUST-COUNT OR WS-CUST-INDEX NOT = 0.          
003950      IF WS-CUST-INDEX = 0                                                
003960          MOVE 8                   TO LK-RETURN-CODE                      
003970          GO TO 1000-EXIT                                                 
003980      END-IF.                                                             
003990      IF CR-CUST-ACTIVE (WS-CUST-INDEX) NOT = 'Y'                         
004000          MOVE 4                   TO LK-RETURN-CODE                      
004010          GO TO 1000-EXIT                                                 
004020      END-IF.                                                             
004030      MOVE 0                       TO WS-ACTIVE-COUNT.                    
004040      MOVE 1                       TO WS-SUB.                             
004050      PERFORM 1020-COUNT-ACTIVE-STEP UNTIL WS-SUB > LK-LOAN-COUNT.        
004060      IF WS-ACTIVE-COUNT NOT < 5                                          
004070          MOVE 4                   TO LK-RETURN-CODE                      
004080          GO TO 1000-EXIT                                                 
004090      END-IF.                                                             
004100      PERFORM 1030-COMPUTE-TOTAL THRU 1030-EXIT.                          
004110      PERFORM 1100-VALIDATE-ITEMS THRU 1100-EXIT.                         
004120      IF NOT WS-ITEMS-ARE-VALID                                           
004130          MOVE 4                   TO LK-RETURN-CODE                      
004140          GO TO 1000-EXIT                                                 
004150      END-IF.                                                             
004160      PERFORM 1300-NEXT-LOAN-ID THRU 1300-EXIT.                           
004170      PERFORM 1200-COMMIT-ITEMS THRU 1200-EXIT.                           
004180      ADD 1                        TO LK-LOAN-COUNT.                      
004190      MOVE LK-LOAN-COUNT           TO WS-LOAN-INDEX.                      
004200      MOVE WS-NEXT-LOAN-ID         TO LR-LOAN-ID (WS-LOAN-INDEX).         
004210      MOVE WK-CS-RESULT-RUT        TO LR-RUT (WS-LOAN-INDEX).             
004220      MOVE LK-CRT-RESERV-DATE TO LR-RESERV-DATE (WS-LOAN-INDEX).          
004230      MOVE LK-CRT-RETURN-DATE TO LR-RETURN-DATE (WS-LOAN-INDEX).          
004240      MOVE 0 TO LR-ACTUAL-RETURN (WS-LOAN-INDEX).                         
004250      MOVE WS-DAYS                 TO LR-TOTAL (WS-LOAN-INDEX).           
004260      MOVE 0 TO LR-LATE-FINE (WS-LOAN-INDEX).                             
004270      MOVE 'N' TO LR-LATE-PAID (WS-LOAN-INDEX).                           
004280      MOVE 0 TO LR-DMG-PENALTY (WS-LOAN-INDEX).                           
004290      MOVE 'N'                     TO LR-DMG-PAID (WS-LOAN-INDEX).        
004300      MOVE LK-CRT-ITEM-COUNT                                              
004310          TO LR-ITEM-COUNT (WS-LOAN-INDEX).                               
004320      ADD 1                                                               
004330          TO CR-CUST-LOAN-COUNT (WS-CUST-INDEX).                          
004340      MOVE WK-CS-RESULT-RUT        TO WK-CS-RCP-RUT-RAW.                  
004350      MOVE LK-PROC-DATE            TO WK-CS-RCP-PROC-DATE.                
004360      MOVE 'S'                     TO WK-CS-FUNCTION-CODE.                
004370      CALL 'CUSTSVC' USING WK-CS-FUNCTION-CODE, WK-CS-RETURN-CODE,        
004380          WK-CS-RESULT-CUST-ID, WK-CS-RESULT-RUT,                         
004390          WK-CS-RESULT-FOUND, WK-CS-REGISTER-PARMS,                       
004400          WK-CS-NORMALIZE-PARMS, WK-CS-RECOMPUTE-PARMS,                   
004410          LK-CUSTOMER-TABLE-AREA, LK-LOAN-TABLE-AREA.                     
004420      MOVE WS-NEXT-LOAN-ID         TO LK-RESULT-LOAN-ID.                  
004430  1000-EXIT.                                                              
004440      EXIT.                                                               
004450*                                                                         
004460  1010-FIND-CUST-STEP.                                                    
004470      IF CR-CUST-RUT (WS-SUB) = WK-CS-RESULT-RUT                          
004480          MOVE WS-SUB              TO WS-CUST-INDEX                       
004490      ELSE                                                                
004500          ADD 1                    TO WS-SUB                              
004510      END-IF.                                                             
004520*                                                                         
004530  1020-COUNT-ACTIVE-STEP.                                                 
004540      IF LR-RUT (WS-SUB) = WK-CS-RESULT-RUT                               
004550           AND LR-ACTUAL-RETURN (WS-SUB) = 0                              
004560          ADD 1                    TO WS-ACTIVE-COUNT                     
004570      END-IF.                                                             
004580      ADD 1                        TO WS-SUB.                             
004590*----------------------------------------------------------------         
004600*    1030  RENTAL TOTAL - DAYS = RETURN DATE MINUS RESERVATION            
004610*    DATE, FLOORED AT ONE DAY, TIMES THE DAILY RATE.                      
004620*----------------------------------------------------------------         
004630  1030-COMPUTE-TOTAL.                                                     
004640      MOVE LK-CRT-RESERV-DATE      TO DC-DATE-8.                          
004650      PERFORM 8100-CALC-ABS-DAYS THRU 8100-EXIT.                          
004660      MOVE DC-ABS-DAYS             TO WS-ABS-DAYS-1.                      
004670      MOVE LK-CRT-RETURN-DATE      TO DC-DATE-8.                          
004680      PERFORM 8100-CALC-ABS-DAYS THRU 8100-EXIT.                          
004690      MOVE DC-ABS-DAYS             TO WS-ABS-DAYS-2.                      
004700      COMPUTE WS-DAYS = WS-ABS-DAYS-2 - WS-ABS-DAYS-1.                    
004710      IF WS-DAYS < 1                                                      
004720          MOVE 1                   TO WS-DAYS                             
004730      END-IF.                                                             
004740      COMPUTE WS-DAYS = WS-DAYS * LK-DAILY-RATE.                          
004750  1030-EXIT.                                                              
004760      EXIT.                                                               
004770*----------------------------------------------------------------         
004780*    1100  VALIDATE EVERY REQUESTED LINE.  NO TOOLINV CALL IS             
004790*    MADE HERE - ONLY THE TABLE LOOK-UPS NEEDED TO PROVE EVERY            
004800*    LINE WILL SUCCEED.  RESULTS STAGE IN WS-ITEM-WORK-TABLE FOR          
004810*    1200-COMMIT-ITEMS TO REPLAY.                                         
004820*----------------------------------------------------------------         
004830  1100-VALIDATE-ITEMS.                                                    
004840      MOVE 'Y'                     TO WS-VALID-SW.                        
004850      MOVE 1                       TO WS-SUB.                             
004860      PERFORM 1110-VALIDATE-ONE-ITEM                                      
004870          UNTIL WS-SUB > LK-CRT-ITEM-COUNT                                
004880             OR NOT WS-ITEMS-ARE-VALID.                                   
004890  1100-EXIT.                                                              
004900      EXIT.                                                               
004910*                                                                         
004920  1110-VALIDATE-ONE-ITEM.                                                 
004930      IF LK-CRT-ITEM-TOOL-ID (WS-SUB) = 0                                 
004940          MOVE 'N'                 TO WS-VALID-SW                         
004950          GO TO 1110-EXIT                                                 
004960      END-IF.                                                             
004970      IF LK-CRT-ITEM-QTY (WS-SUB) = 0                                     
004980          MOVE 1                   TO LK-CRT-ITEM-QTY (WS-SUB)            
004990      END-IF.                                                             
005000      IF LK-CRT-ITEM-QTY (WS-SUB) NOT = 1                                 
005010          MOVE 'N'                 TO WS-VALID-SW                         
005020          GO TO 1110-EXIT                                                 
005030      END-IF.                                                             
005040      MOVE 'N'                     TO WS-DUP-SW.                          
005050      MOVE 1                       TO WS-SUB2.                            
005060      PERFORM 1111-DUP-CHECK-STEP                                         
005070          UNTIL WS-SUB2 >= WS-SUB OR WS-IS-DUPLICATE.                     
005080      IF WS-IS-DUPLICATE                                                  
005090          MOVE 'N'                 TO WS-VALID-SW                         
005100          GO TO 1110-EXIT                                                 
005110      END-IF.                                                             
005120      MOVE 0                       TO WS-FOUND-INDEX.                     
005130      MOVE 1                       TO WS-ITX.                             
005140      PERFORM 1112-FIND-TOOL-STEP                                         
005150          UNTIL WS-ITX > LK-TOOL-COUNT OR WS-FOUND-INDEX NOT = 0.         
005160      IF WS-FOUND-INDEX = 0                                               
005170          MOVE 'N'                 TO WS-VALID-SW                         
005180          GO TO 1110-EXIT                                                 
005190      END-IF.                                                             
005200      MOVE TR-TOOL-STATE (WS-FOUND-INDEX) TO WS-AVAIL-CHECK.              
005210      INSPECT WS-AVAIL-CHECK CONVERTING                                   
005220          'abcdefghijklmnopqrstuvwxyz' TO                                 
005230          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                   
005240      IF WS-AVAIL-CHECK NOT = 'DISPONIBLE'                                
005250           OR TR-TOOL-AMOUNT (WS-FOUND-INDEX) < 1                         
005260          MOVE 'N'                 TO WS-VALID-SW                         
005270          GO TO 1110-EXIT                                                 
005280      END-IF.                                                             
005290      MOVE TR-TOOL-NAME (WS-FOUND-INDEX)     TO WS-NC-NAME.               
005300      MOVE TR-TOOL-CATEGORY (WS-FOUND-INDEX) TO WS-NC-CATEGORY.           
005310      PERFORM 1120-SAME-TOOL-CHECK THRU 1120-EXIT.                        
005320      IF WS-IS-DUPLICATE                                                  
005330          MOVE 'N'                 TO WS-VALID-SW                         
005340          GO TO 1110-EXIT                                                 
005350      END-IF.                                                             
005360      MOVE LK-CRT-ITEM-TOOL-ID (WS-SUB)                                   
005370          TO WS-ITEM-TOOL-ID (WS-SUB).                                    
005380      MOVE WS-FOUND-INDEX TO WS-ITEM-BUCKET-IDX (WS-SUB).                 
005390  1110-EXIT.                                                              
005400      ADD 1                        TO WS-SUB.                             
005410*                                                                         
005420  1111-DUP-CHECK-STEP.                                                    
005430      IF LK-CRT-ITEM-TOOL-ID (WS-SUB2) =                                  
005440               LK-CRT-ITEM-TOOL-ID (WS-SUB)                               
005450          MOVE 'Y'                 TO WS-DUP-SW                           
005460      ELSE                                                                
005470          ADD 1                    TO WS-SUB2                             
005480      END-IF.                                                             
005490*                                                                         
005500  1112-FIND-TOOL-STEP.                                                    
005510      IF TR-TOOL-ID (WS-ITX) = LK-CRT-ITEM-TOOL-ID (WS-SUB)               
005520          MOVE WS-ITX              TO WS-FOUND-INDEX                      
005530      ELSE                                                                
005540          SET WS-ITX UP BY 1                                              
005550      END-IF.                                                             
005560*----------------------------------------------------------------         
005570*    1120  ONE UNIT PER TOOL PER CUSTOMER - REJECT IF THE                 
005580*    CUSTOMER ALREADY HAS AN ACTIVE LOAN LINE SITTING IN A                
005590*    'PRESTADA' BUCKET WITH THIS SAME NAME AND CATEGORY.                  
005600*----------------------------------------------------------------         
005610  1120-SAME-TOOL-CHECK.                                                   
005620      MOVE 'N'                     TO WS-DUP-SW.                          
005630      MOVE 1                       TO WS-LOAN-INDEX.                      
005640      PERFORM 1121-SCAN-LOAN-STEP                                         
005650          UNTIL WS-LOAN-INDEX > LK-LOAN-COUNT OR WS-IS-DUPLICATE.         
005660  1120-EXIT.                                                              
005670      EXIT.                                                               
005680*                                                                         
005690  1121-SCAN-LOAN-STEP.                                                    
005700      IF LR-RUT (WS-LOAN-INDEX) NOT = WK-CS-RESULT-RUT                    
005710           OR LR-ACTUAL-RETURN (WS-LOAN-INDEX) NOT = 0                    
005720          SET WS-LOAN-INDEX UP BY 1                                       
005730          GO TO 1121-EXIT                                                 
005740      END-IF.                                                             
005750      MOVE 1                       TO WS-SUB2.                            
005760      PERFORM 1122-SCAN-ITEM-STEP                                         
005770          UNTIL WS-SUB2 > LK-ITEM-COUNT OR WS-IS-DUPLICATE.               
005780      SET WS-LOAN-INDEX UP BY 1.                                          
005790  1121-EXIT.                                                              
005800      EXIT.                                                               
005810*                                                                         
005820  1122-SCAN-ITEM-STEP.                                                    
005830      IF LI-LOAN-ID (WS-SUB2) NOT = LR-LOAN-ID (WS-LOAN-INDEX)            
005840          ADD 1                    TO WS-SUB2                             
005850          GO TO 1122-EXIT                                                 
005860      END-IF.                                                             
005870      MOVE 1                       TO WS-ITX.                             
005880      PERFORM 1123-BUCKET-NAME-STEP                                       
005890          UNTIL WS-ITX > LK-TOOL-COUNT OR WS-IS-DUPLICATE.                
005900      ADD 1                        TO WS-SUB2.                            
005910  1122-EXIT.                                                              
005920      EXIT.                                                               
005930*                                                                         
005940  1123-BUCKET-NAME-STEP.                                                  
005950      IF TR-TOOL-ID (WS-ITX) NOT = LI-TOOL-ID (WS-SUB2)                   
005960          SET WS-ITX UP BY 1                                              
005970          GO TO 1123-EXIT                                                 
005980      END-IF.                                                             
005990      MOVE TR-TOOL-NAME (WS-ITX)     TO WS-NC2-NAME.                      
006000      MOVE TR-TOOL-CATEGORY (WS-ITX) TO WS-NC2-CATEGORY.                  
006010      IF WS-NAME-CAT-COMPARE-R = WS-NAME-CAT-R                            
006020          MOVE 'Y'                 TO WS-DUP-SW                           
006030      END-IF.                                                             
006040      SET WS-ITX UP BY 1.                                                 
006050  1123-EXIT.                                                              
006060      EXIT.                                                               
006070*----------------------------------------------------------------         
006080*    1200  COMMIT EVERY LINE STAGED BY 1100-VALIDATE-ITEMS.  ONE          
006090*    CALL TO TOOLINV PER LINE - EACH ONE MOVES A UNIT AND MAY             
006100*    RETURN A KARDEX ENTRY, WHICH WE APPEND TO THE SHARED TABLE.          
006110*----------------------------------------------------------------         
006120  1200-COMMIT-ITEMS.                                                      
006130      MOVE 1                       TO WS-SUB.                             
006140      PERFORM 1210-COMMIT-ONE-ITEM                                        
006150          UNTIL WS-SUB > LK-CRT-ITEM-COUNT.                               
006160  1200-EXIT.                                                              
006170      EXIT.                                                               
006180*                                                                         
006190  1210-COMMIT-ONE-ITEM.                                                   
006200      MOVE WS-ITEM-TOOL-ID (WS-SUB) TO WK-TI-MOV-SOURCE-ID.               
006210      MOVE 'Prestada'              TO WK-TI-MOV-NEW-STATE.                
006220      MOVE WK-CS-RESULT-RUT        TO WK-TI-MOV-RUT.                      
006230      MOVE LK-CRT-RESERV-DATE      TO WK-TI-MOV-DATE.                     
006240      MOVE 'M'                     TO WK-TI-FUNCTION-CODE.                
006250      CALL 'TOOLINV' USING WK-TI-FUNCTION-CODE, WK-TI-RETURN-CODE,        
006260          WK-TI-RESULT-TOOL-ID, WK-TI-REGISTER-PARMS,                     
006270          WK-TI-MOVE-PARMS, WK-TI-UPDATE-PARMS, WK-TI-KARDEX-OUT,         
006280          LK-TOOL-TABLE-AREA.                                             
006290      PERFORM 8500-APPEND-KARDEX THRU 8500-EXIT.                          
006300      ADD 1                        TO LK-ITEM-COUNT.                      
006310      MOVE WS-NEXT-LOAN-ID                                                
006320          TO LI-LOAN-ID (LK-ITEM-COUNT).                                  
006330      MOVE WK-TI-RESULT-TOOL-ID                                           
006340          TO LI-TOOL-ID (LK-ITEM-COUNT).                                  
006350      MOVE TR-TOOL-NAME (WS-ITEM-BUCKET-IDX (WS-SUB))                     
006360          TO LI-TOOL-NAME-SNAP (LK-ITEM-COUNT).                           
006370      MOVE 1                       TO LI-QUANTITY (LK-ITEM-COUNT).        
006380      ADD 1                        TO WS-SUB.                             
006390*----------------------------------------------------------------         
006400*    1300  NEXT LOAN ID - ONE HIGHER THAN THE MAX ID CURRENTLY            
006410*    ON FILE.                                                             
006420*----------------------------------------------------------------         
006430  1300-NEXT-LOAN-ID.                                                      
006440      MOVE 0                       TO WS-NEXT-LOAN-ID.                    
006450      MOVE 1                       TO WS-SUB.                             
006460      PERFORM 1310-NEXT-ID-STEP UNTIL WS-SUB > LK-LOAN-COUNT.             
006470      ADD 1                        TO WS-NEXT-LOAN-ID.                    
006480  1300-EXIT.                                                              
006490      EXIT.                                                               
006500*                                                                         
006510  1310-NEXT-ID-STEP.                                                      
006520      IF LR-LOAN-ID (WS-SUB) > WS-NEXT-LOAN-ID                            
006530          MOVE LR-LOAN-ID (WS-SUB) TO WS-NEXT-LOAN-ID                     
006540      END-IF.                                                             
006550      ADD 1                        TO WS-SUB.                             
006560*----------------------------------------------------------------         
006570*    2000  RETURN LOAN.                                                   
006580*----------------------------------------------------------------         
006590  2000-RETURN-LOAN.                                                       
006600      IF LK-RTN-ACTUAL-DATE = 0                                           
006610          MOVE 4                   TO LK-RETURN-CODE                      
006620          GO TO 2000-EXIT                                                 
006630      END-IF.                                                             
006640      MOVE 0                       TO WS-LOAN-INDEX.                      
006650      MOVE 1                       TO WS-SUB.                             
006660      PERFORM 2010-FIND-LOAN-STEP                                         
006670          UNTIL WS-SUB > LK-LOAN-COUNT OR WS-LOAN-INDEX NOT = 0.          
006680      IF WS-LOAN-INDEX = 0                                                
006690          MOVE 8                   TO LK-RETURN-CODE                      
006700          GO TO 2000-EXIT                                                 
006710      END-IF.                                                             
006720      IF LR-ACTUAL-RETURN (WS-LOAN-INDEX) NOT = 0                         
006730          MOVE 4                   TO LK-RETURN-CODE                      
006740          GO TO 2000-EXIT                                                 
006750      END-IF.                                                             
006760      PERFORM 2020-CROSS-CHECK-SETS THRU 2020-EXIT.                       
006770      IF NOT WS-ITEMS-ARE-VALID                                           
006780          MOVE 4                   TO LK-RETURN-CODE                      
006790          GO TO 2000-EXIT                                                 
006800      END-IF.                                                             
006810      PERFORM 2100-PROCESS-LINES THRU 2100-EXIT.                          
006820      MOVE LK-RTN-ACTUAL-DATE                                             
006830          TO LR-ACTUAL-RETURN (WS-LOAN-INDEX).                            
006840      PERFORM 2200-COMPUTE-LATE-FINE THRU 2200-EXIT.                      
006850      IF LR-LATE-FINE (WS-LOAN-INDEX) > 0                                 
006860          MOVE 'N'                 TO LR-LATE-PAID (WS-LOAN-INDEX)        
006870      END-IF.                                                             
006880      IF LR-DMG-PENALTY (WS-LOAN-INDEX) > 0                               
006890          MOVE 'N'                 TO LR-DMG-PAID (WS-LOAN-INDEX)         
006900      END-IF.                                                             
006910      MOVE 1                       TO WS-SUB.                             
006920      MOVE 0                       TO WS-CUST-INDEX.                      
006930      PERFORM 2300-FIND-CUST-STEP                                         
006940          UNTIL WS-SUB > LK-CUST-COUNT OR WS-CUST-INDEX NOT = 0.          
006950      IF WS-CUST-INDEX NOT = 0                                            
006960           AND CR-CUST-LOAN-COUNT (WS-CUST-INDEX) > 0                     
006970          SUBTRACT 1                                                      
006980              FROM CR-CUST-LOAN-COUNT (WS-CUST-INDEX)                     
006990      END-IF.                                                             
007000      MOVE LR-RUT (WS-LOAN-INDEX)  TO WK-CS-RCP-RUT-RAW.                  
007010      MOVE LK-PROC-DATE            TO WK-CS-RCP-PROC-DATE.                
007020      MOVE 'S'                     TO WK-CS-FUNCTION-CODE.                
007030      CALL 'CUSTSVC' USING WK-CS-FUNCTION-CODE, WK-CS-RETURN-CODE,        
007040          WK-CS-RESULT-CUST-ID, WK-CS-RESULT-RUT,                         
007050          WK-CS-RESULT-FOUND, WK-CS-REGISTER-PARMS,                       
007060          WK-CS-NORMALIZE-PARMS, WK-CS-RECOMPUTE-PARMS,                   
007070          LK-CUSTOMER-TABLE-AREA, LK-LOAN-TABLE-AREA.                     
007080      MOVE LR-LOAN-ID (WS-LOAN-INDEX) TO LK-RESULT-LOAN-ID.               
007090  2000-EXIT.                                                              
007100      EXIT.                                                               
007110*                                                                         
007120  2010-FIND-LOAN-STEP.                                                    
007130      IF LR-LOAN-ID (WS-SUB) = LK-RTN-LOAN-ID                             
007140          MOVE WS-SUB              TO WS-LOAN-INDEX                       
007150      ELSE                                                                
007160          ADD 1                    TO WS-SUB                              
007170      END-IF.                                                             
007180*                                                                         
007190  2300-FIND-CUST-STEP.                                                    
007200      IF CR-CUST-RUT (WS-SUB) = LR-RUT (WS-LOAN-INDEX)                    
007210          MOVE WS-SUB              TO WS-CUST-INDEX                       
007220      ELSE                                                                
007230          ADD 1                    TO WS-SUB                              
007240      END-IF.                                                             
007250*----------------------------------------------------------------         
007260*    2020  A TOOL-ID MAY NOT APPEAR IN BOTH THE DAMAGED AND               
007270*    IRREPARABLE SETS, AND EVERY ID IN EITHER SET MUST BE ONE OF          
007280*    THE LOAN'S OWN LINES.                                                
007290*----------------------------------------------------------------         
007300  2020-CROSS-CHECK-SETS.                                                  
007310      MOVE 'Y'                     TO WS-VALID-SW.                        
007320      MOVE 1                       TO WS-SUB.                             
007330      PERFORM 2021-BOTH-SETS-STEP                                         
007340          UNTIL WS-SUB > LK-RTN-DMG-COUNT                                 
007350             OR NOT WS-ITEMS-ARE-VALID.                                   
007360      IF NOT WS-ITEMS-ARE-VALID                                           
007370          GO TO 2020-EXIT                                                 
007380      END-IF.                                                             
007390      MOVE 1                       TO WS-SUB.                             
007400      PERFORM 2022-DMG-ON-LOAN-STEP                                       
007410          UNTIL WS-SUB > LK-RTN-DMG-COUNT                                 
007420             OR NOT WS-ITEMS-ARE-VALID.                                   
007430      IF NOT WS-ITEMS-ARE-VALID                                           
007440          GO TO 2020-EXIT                                                 
007450      END-IF.                                                             
007460      MOVE 1                       TO WS-SUB.                             
007470      PERFORM 2023-IRP-ON-LOAN-STEP                                       
007480          UNTIL WS-SUB > LK-RTN-IRP-COUNT                                 
007490             OR NOT WS-ITEMS-ARE-VALID.                                   
007500  2020-EXIT.                                                              
007510      EXIT.                                                               
007520*                                                                         
007530  2021-BOTH-SETS-STEP.                                                    
007540      MOVE 'N'                     TO WS-DUP-SW.                          
007550      MOVE 1                       TO WS-SUB2.                            
007560      PERFORM 2021A-IRP-SCAN-STEP                                         
007570          UNTIL WS-SUB2 > LK-RTN-IRP-COUNT OR WS-IS-DUPLICATE.            
007580      IF WS-IS-DUPLICATE                                                  
007590          MOVE 'N'                 TO WS-VALID-SW                         
007600      END-IF.                                                             
007610      ADD 1                        TO WS-SUB.                             
007620*                                                                         
007630  2021A-IRP-SCAN-STEP.                                                    
007640      IF LK-RTN-DMG-ID (WS-SUB) = LK-RTN-IRP-ID (WS-SUB2)                 
007650          MOVE 'Y'                 TO WS-DUP-SW                           
007660      ELSE                                                                
007670          ADD 1                    TO WS-SUB2                             
007680      END-IF.                                                             
007690*                                                                         
007700  2022-DMG-ON-LOAN-STEP.                                                  
007710      MOVE LK-RTN-DMG-ID (WS-SUB)  TO WS-CHECK-TOOL-ID.                   
007720      PERFORM 2024-ON-LOAN-CHECK THRU 2024-EXIT.                          
007730      ADD 1                        TO WS-SUB.                             
007740*                                                                         
007750  2023-IRP-ON-LOAN-STEP.                                                  
007760      MOVE LK-RTN-IRP-ID (WS-SUB)  TO WS-CHECK-TOOL-ID.                   
007770      PERFORM 2024-ON-LOAN-CHECK THRU 2024-EXIT.                          
007780      ADD 1                        TO WS-SUB.                             
007790*                                                                         
007800  2024-ON-LOAN-CHECK.                                                     
007810      MOVE 'N'                     TO WS-FOUND-SW.                        
007820      MOVE 1                       TO WS-SUB2.                            
007830      PERFORM 2025-ON-LOAN-STEP                                           
007840          UNTIL WS-SUB2 > LK-ITEM-COUNT OR WS-FOUND.                      
007850      IF NOT WS-FOUND                                                     
007860          MOVE 'N'                 TO WS-VALID-SW                         
007870      END-IF.                                                             
007880  2024-EXIT.                                                              
007890      EXIT.                                                               
007900*                                                                         
007910  2025-ON-LOAN-STEP.                                                      
007920      IF LI-LOAN-ID (WS-SUB2) = LR-LOAN-ID (WS-LOAN-INDEX)                
007930           AND LI-TOOL-ID (WS-SUB2) = WS-CHECK-TOOL-ID                    
007940          MOVE 'Y'                 TO WS-FOUND-SW                         
007950      ELSE                                                                
007960          ADD 1                    TO WS-SUB2                             
007970      END-IF.                                                             
007980*----------------------------------------------------------------         
007990*    2100  ONE PASS OVER THE LOAN'S LINES, MOVING EACH UNIT TO            
008000*    ITS DESTINATION BUCKET AND ACCUMULATING THE DAMAGE PENALTY.          
008010*----------------------------------------------------------------         
008020  2100-PROCESS-LINES.                                                     
008030      MOVE 0 TO LR-DMG-PENALTY (WS-LOAN-INDEX).                           
008040      MOVE 1                       TO WS-SUB.                             
008050      PERFORM 2110-PROCESS-ONE-LINE UNTIL WS-SUB > LK-ITEM-COUNT.         
008060  2100-EXIT.                                                              
008070      EXIT.                                                               
008080*                                                                         
008090  2110-PROCESS-ONE-LINE.                                                  
008100      IF LI-LOAN-ID (WS-SUB) NOT = LR-LOAN-ID (WS-LOAN-INDEX)             
008110          ADD 1                    TO WS-SUB                              
008120          GO TO 2110-EXIT                                                 
008130      END-IF.                                                             
008140      MOVE 'N'                     TO WS-DUP-SW.                          
008150      MOVE 1                       TO WS-SUB2.                            
008160      PERFORM 2111-IRP-MATCH-STEP                                         
008170          UNTIL WS-SUB2 > LK-RTN-IRP-COUNT OR WS-IS-DUPLICATE.            
008180      IF WS-IS-DUPLICATE                                                  
008190          PERFORM 2120-DO-IRREPARABLE THRU 2120-EXIT                      
008200          ADD 1                    TO WS-SUB                              
008210          GO TO 2110-EXIT                                                 
008220      END-IF.                                                             
008230      MOVE 'N'                     TO WS-DUP-SW.                          
008240      MOVE 1                       TO WS-SUB2.                            
008250      PERFORM 2112-DMG-MATCH-STEP                                         
008260          UNTIL WS-SUB2 > LK-RTN-DMG-COUNT OR WS-IS-DUPLICATE.            
008270      IF WS-IS-DUPLICATE                                                  
008280          PERFORM 2130-DO-DAMAGED THRU 2130-EXIT                          
008290          ADD 1                    TO WS-SUB                              
008300          GO TO 2110-EXIT                                                 
008310      END-IF.                                                             
008320      PERFORM 2140-DO-NORMAL THRU 2140-EXIT.                              
008330      ADD 1                        TO WS-SUB.                             
008340  2110-EXIT.                                                              
008350      EXIT.                                                               
008360*                                                                         
008370  2111-IRP-MATCH-STEP.                                                    
008380      IF LK-RTN-IRP-ID (WS-SUB2) = LI-TOOL-ID (WS-SUB)                    
008390          MOVE 'Y'                 TO WS-DUP-SW                           
008400      ELSE                                                                
008410          ADD 1                    TO WS-SUB2                             
008420      END-IF.                                                             
008430*                                                                         
008440  2112-DMG-MATCH-STEP.                                                    
008450      IF LK-RTN-DMG-ID (WS-SUB2) = LI-TOOL-ID (WS-SUB)                    
008460          MOVE 'Y'                 TO WS-DUP-SW                           
008470      ELSE                                                                
008480          ADD 1                    TO WS-SUB2                             
008490      END-IF.                                                             
008500*                                                                         
008510  2120-DO-IRREPARABLE.                                                    
008520      MOVE 0                       TO WS-FOUND-INDEX.                     
008530      MOVE 1                       TO WS-ITX.                             
008540      PERFORM 1112-FIND-TOOL-BY-LI                                        
008550          UNTIL WS-ITX > LK-TOOL-COUNT OR WS-FOUND-INDEX NOT = 0.         
008560      IF WS-FOUND-INDEX NOT = 0                                           
008570          ADD TR-TOOL-REP-VALUE (WS-FOUND-INDEX)                          
008580              TO LR-DMG-PENALTY (WS-LOAN-INDEX)                           
008590      END-IF.                                                             
008600      MOVE LI-TOOL-ID (WS-SUB)     TO WK-TI-MOV-SOURCE-ID.                
008610      MOVE 'Dada de baja'          TO WK-TI-MOV-NEW-STATE.                
008620      MOVE LR-RUT (WS-LOAN-INDEX)  TO WK-TI-MOV-RUT.                      
008630      MOVE LK-RTN-ACTUAL-DATE      TO WK-TI-MOV-DATE.                     
008640      MOVE 'M'                     TO WK-TI-FUNCTION-CODE.                
008650      CALL 'TOOLINV' USING WK-TI-FUNCTION-CODE, WK-TI-RETURN-CODE,        
008660          WK-TI-RESULT-TOOL-ID, WK-TI-REGISTER-PARMS,                     
008670          WK-TI-MOVE-PARMS, WK-TI-UPDATE-PARMS, WK-TI-KARDEX-OUT,         
008680          LK-TOOL-TABLE-AREA.                                             
008690      PERFORM 8500-APPEND-KARDEX THRU 8500-EXIT.                          
008700  2120-EXIT.                                                              
008710      EXIT.                                                               
008720*                                                                         
008730  1112-FIND-TOOL-BY-LI.                                                   
008740      IF TR-TOOL-ID (WS-ITX) = LI-TOOL-ID (WS-SUB)                        
008750          MOVE WS-ITX              TO WS-FOUND-INDEX                      
008760      ELSE                                                                
008770          SET WS-ITX UP BY 1                                              
008780      END-IF.                                                             
008790*                                                                         
008800  2130-DO-DAMAGED.                                                        
008810      MOVE 0                       TO WS-FOUND-INDEX.                     
008820      MOVE 1                       TO WS-SUB2.                            
008830      PERFORM 2131-FIND-RPR-STEP                                          
008840          UNTIL WS-SUB2 > LK-RTN-RPR-COUNT                                
008850             OR WS-FOUND-INDEX NOT = 0.                                   
008860      IF WS-FOUND-INDEX NOT = 0                                           
008870           AND LK-RTN-RPR-COST (WS-FOUND-INDEX) > 0                       
008880          ADD LK-RTN-RPR-COST (WS-FOUND-INDEX)                            
008890              TO LR-DMG-PENALTY (WS-LOAN-INDEX)                           
008900      END-IF.                                                             
008910      MOVE LI-TOOL-ID (WS-SUB)     TO WK-TI-MOV-SOURCE-ID.                
008920      MOVE 'En reparacion'         TO WK-TI-MOV-NEW-STATE.                
008930      MOVE LR-RUT (WS-LOAN-INDEX)  TO WK-TI-MOV-RUT.                      
008940      MOVE LK-RTN-ACTUAL-DATE      TO WK-TI-MOV-DATE.                     
008950      MOVE 'M'                     TO WK-TI-FUNCTION-CODE.                
008960      CALL 'TOOLINV' USING WK-TI-FUNCTION-CODE, WK-TI-RETURN-CODE,        
008970          WK-TI-RESULT-TOOL-ID, WK-TI-REGISTER-PARMS,                     
008980          WK-TI-MOVE-PARMS, WK-TI-UPDATE-PARMS, WK-TI-KARDEX-OUT,         
008990          LK-TOOL-TABLE-AREA.                                             
009000      PERFORM 8500-APPEND-KARDEX THRU 8500-EXIT.                          
009010  2130-EXIT.                                                              
009020      EXIT.                                                               
009030*                                                                         
009040  2131-FIND-RPR-STEP.                                                     
009050      IF LK-RTN-RPR-ID (WS-SUB2) = LI-TOOL-ID (WS-SUB)                    
009060          MOVE WS-SUB2             TO WS-FOUND-INDEX                      
009070      ELSE                                                                
009080          ADD 1                    TO WS-SUB2                             
009090      END-IF.                                                             
009100*                                                                         
009110  2140-DO-NORMAL.                                                         
009120      MOVE LI-TOOL-ID (WS-SUB)     TO WK-TI-MOV-SOURCE-ID.                
009130      MOVE 'Disponible'            TO WK-TI-MOV-NEW-STATE.                
009140      MOVE LR-RUT (WS-LOAN-INDEX)  TO WK-TI-MOV-RUT.                      
009150      MOVE LK-RTN-ACTUAL-DATE      TO WK-TI-MOV-DATE.                     
009160      MOVE 'M'                     TO WK-TI-FUNCTION-CODE.                
009170      CALL 'TOOLINV' USING WK-TI-FUNCTION-CODE, WK-TI-RETURN-CODE,        
009180          WK-TI-RESULT-TOOL-ID, WK-TI-REGISTER-PARMS,                     
009190          WK-TI-MOVE-PARMS, WK-TI-UPDATE-PARMS, WK-TI-KARDEX-OUT,         
009200          LK-TOOL-TABLE-AREA.                                             
009210      PERFORM 8500-APPEND-KARDEX THRU 8500-EXIT.                          
009220  2140-EXIT.                                                              
009230      EXIT.                                                               
009240*----------------------------------------------------------------         
009250*    2200  LATE FINE - DAYS LATE (FLOORED AT ZERO) TIMES THE              
009260*    FINE-PER-DAY RATE (FLOORED AT ZERO).                                 
009270*----------------------------------------------------------------         
009280  2200-COMPUTE-LATE-FINE.                                                 
009290      MOVE LR-RETURN-DATE (WS-LOAN-INDEX) TO DC-DATE-8.                   
009300      PERFORM 8100-CALC-ABS-DAYS THRU 8100-EXIT.                          
009310      MOVE DC-ABS-DAYS             TO WS-ABS-DAYS-1.                      
009320      MOVE LK-RTN-ACTUAL-DATE      TO DC-DATE-8.                          
009330      PERFORM 8100-CALC-ABS-DAYS THRU 8100-EXIT.                          
009340      MOVE DC-ABS-DAYS             TO WS-ABS-DAYS-2.                      
009350      COMPUTE WS-DAYS = WS-ABS-DAYS-2 - WS-ABS-DAYS-1.                    
009360      IF WS-DAYS < 0                                                      
009370          MOVE 0                   TO WS-DAYS                             
009380      END-IF.                                                             
009390      COMPUTE LR-LATE-FINE (WS-LOAN-INDEX) =                              
009400          WS-DAYS * LK-RTN-FINE-PER-DAY.                                  
009410  2200-EXIT.                                                              
009420      EXIT.                                                               
009430*----------------------------------------------------------------         
009440*    3000  PAY FINES.                                                     
009450*----------------------------------------------------------------         
009460  3000-PAY-FINES.                                                         
009470      MOVE 0                       TO WS-LOAN-INDEX.                      
009480      MOVE 1                       TO WS-SUB.                             
009490      PERFORM 3010-FIND-LOAN-STEP                                         
009500          UNTIL WS-SUB > LK-LOAN-COUNT OR WS-LOAN-INDEX NOT = 0.          
009510      IF WS-LOAN-INDEX = 0                                                
009520          MOVE 8                   TO LK-RETURN-CODE                      
009530          GO TO 3000-EXIT                                                 
009540      END-IF.                                                             
009550      IF LK-PAY-LATE-FLAG = 'Y'                                           
009560          AND LR-LATE-FINE (WS-LOAN-INDEX) > 0                            
009570          MOVE 'Y'                 TO LR-LATE-PAID (WS-LOAN-INDEX)        
009580      END-IF.                                                             
009590      IF LK-PAY-DMG-FLAG = 'Y'                                            
009600          AND LR-DMG-PENALTY (WS-LOAN-INDEX) > 0                          
009610          MOVE 'Y'                 TO LR-DMG-PAID (WS-LOAN-INDEX)         
009620      END-IF.                                                             
009630      MOVE LR-RUT (WS-LOAN-INDEX)  TO WK-CS-RCP-RUT-RAW.                  
009640      MOVE LK-PROC-DATE            TO WK-CS-RCP-PROC-DATE.                
009650      MOVE 'S'                     TO WK-CS-FUNCTION-CODE.                
009660      CALL 'CUSTSVC' USING WK-CS-FUNCTION-CODE, WK-CS-RETURN-CODE,        
009670          WK-CS-RESULT-CUST-ID, WK-CS-RESULT-RUT,                         
009680          WK-CS-RESULT-FOUND, WK-CS-REGISTER-PARMS,                       
009690          WK-CS-NORMALIZE-PARMS, WK-CS-RECOMPUTE-PARMS,                   
009700          LK-CUSTOMER-TABLE-AREA, LK-LOAN-TABLE-AREA.                     
009710      MOVE LR-LOAN-ID (WS-LOAN-INDEX) TO LK-RESULT-LOAN-ID.               
009720  3000-EXIT.                                                              
009730      EXIT.                                                               
009740*                                                                         
009750  3010-FIND-LOAN-STEP.                                                    
009760      IF LR-LOAN-ID (WS-SUB) = LK-PAY-LOAN-ID                             
009770          MOVE WS-SUB              TO WS-LOAN-INDEX                       
009780      ELSE                                                                
009790          ADD 1                    TO WS-SUB                              
009800      END-IF.                                                             
009810*----------------------------------------------------------------         
009820*    8100  CALENDAR ABSOLUTE-DAY-NUMBER, SEE DAYCALP.  KEPT               
009830*    IN-LINE (NOT COPYBOOKED) HERE SO THE WS-DATE-A-AREA GROUP            
009840*    STAYS TOGETHER WITH ITS OWN REDEFINES ABOVE.                         
009850*----------------------------------------------------------------         
009860  8100-CALC-ABS-DAYS.                                                     
009870      MOVE ZERO                    TO DC-R4 DC-R100 DC-R400.              
009880      MOVE ZERO                    TO DC-Q4 DC-Q100 DC-Q400.              
009890      MOVE 'N'                     TO DC-IS-LEAP-SW.                      
009900      DIVIDE DC-YYYY BY 4   GIVING DC-Q4   REMAINDER DC-R4.               
009910      DIVIDE DC-YYYY BY 100 GIVING DC-Q100 REMAINDER DC-R100.             
009920      DIVIDE DC-YYYY BY 400 GIVING DC-Q400 REMAINDER DC-R400.             
009930      IF DC-R4 = 0 AND (DC-R100 NOT = 0 OR DC-R400 = 0)                   
009940          MOVE 'Y'                 TO DC-IS-LEAP-SW                       
009950      END-IF.                                                             
009960      COMPUTE DC-Y-ADJ = DC-YYYY - 1.                                     
009970      DIVIDE DC-Y-ADJ BY 4   GIVING DC-LDY4.                              
009980      DIVIDE DC-Y-ADJ BY 100 GIVING DC-LDY100.                            
009990      DIVIDE DC-Y-ADJ BY 400 GIVING DC-LDY400.                            
010000      COMPUTE DC-LEAP-DAYS = DC-LDY4 - DC-LDY100 + DC-LDY400.             
010010      MOVE DC-MM                   TO DC-MM-SUB.                          
010020      COMPUTE DC-ABS-DAYS =                                               
010030          (DC-Y-ADJ * 365) + DC-LEAP-DAYS                                 
010040        + DC-CUM-DAYS (DC-MM-SUB) + DC-DD.                                
010050      IF DC-MM > 2 AND DC-IS-LEAP-YEAR                                    
010060          ADD 1                    TO DC-ABS-DAYS                         
010070      END-IF.                                                             
010080  8100-EXIT.                                                              
010090      EXIT.                                                               
010100*----------------------------------------------------------------         
010110*    8500  APPEND A KARDEX ENTRY RETURNED BY TOOLINV TO THE               
010120*    SHARED TABLE, IF ONE WAS ACTUALLY WRITTEN.                           
010130*----------------------------------------------------------------         
010140  8500-APPEND-KARDEX.                                                     
010150      IF WK-TI-KDX-WAS-WRITTEN                                            
010160          ADD 1                    TO LK-KDX-COUNT                        
010170          MOVE LK-KDX-COUNT          TO KX-ID (LK-KDX-COUNT)              
010180          MOVE WK-TI-KDX-TOOL-ID     TO KX-TOOL-ID (LK-KDX-COUNT)         
010190          MOVE WK-TI-KDX-TOOL-NAME TO KX-TOOL-NAME (LK-KDX-COUNT)         
010200          MOVE WK-TI-KDX-TOOL-CAT    TO KX-TOOL-CAT (LK-KDX-COUNT)        
010210          MOVE WK-TI-KDX-RUT         TO KX-RUT (LK-KDX-COUNT)             
010220          MOVE WK-TI-KDX-TYPE        TO KX-TYPE (LK-KDX-COUNT)            
010230          MOVE WK-TI-KDX-MOVE-DATE TO KX-MOVE-DATE (LK-KDX-COUNT)         
010240          MOVE WK-TI-KDX-STOCK       TO KX-STOCK (LK-KDX-COUNT)           
010250      END-IF.                                                             
010260  8500-EXIT.                                                              
010270      EXIT.                                                               
