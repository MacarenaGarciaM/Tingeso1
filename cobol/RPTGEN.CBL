000100*****************************************************************         
000110* LICENSED MATERIALS - PROPERTY OF TOOLRENT DATA PROCESSING CTR           
000120* ALL RIGHTS RESERVED                                                     
000130*****************************************************************         
000140  IDENTIFICATION DIVISION.                                                
000150  PROGRAM-ID. RPTGEN.                                                     
000160  AUTHOR. J. R. SAYLES.                                                   
000170  INSTALLATION. TOOLRENT DATA PROCESSING CENTER.                          
000180  DATE-WRITTEN. 06/02/87.                                                 
000190  DATE-COMPILED.                                                          
000200  SECURITY. NON-CONFIDENTIAL.                                             
000210*****************************************************************         
000220* RPTGEN - REPORT GENERATOR SUBPROGRAM.  BUILDS ALL FOUR END OF           
000230* RUN LISTINGS AND ANSWERS THE KARDEX QUERY.  BUILDS THE WHOLE            
000240* REPORT AS AN OCCURS TABLE OF 80-BYTE PRINT LINES AND HANDS THE          
000250* TABLE BACK TO TRNTOOL, WHICH DOES THE ACTUAL WRITE TO THE               
000260* REPORT FILE ONE LINE AT A TIME.  RPTGEN NEVER OPENS A FILE.             
000270*                                                                         
000280* FUNCTIONS (LK-FUNCTION-CODE):                                           
000290*   1  ACTIVE LOANS LISTING                                               
000300*   2  OVERDUE LOANS LISTING                                              
000310*   3  UNPAID DEBTS LISTING                                               
000320*   4  TOP TOOLS RANKING                                                  
000330*   5  KARDEX QUERY LISTING                                               
000340*                                                                         
000350* RETURN CODES (LK-RETURN-CODE):                                          
000360*   0000  NORMAL (LK-LINE-COUNT MAY STILL BE JUST THE HEADINGS            
000370*         AND A ZERO-LINE TRAILER IF NOTHING MATCHED)                     
000380*   0004  UNKNOWN FUNCTION CODE                                           
000390*----------------------------------------------------------------         
000400* CHANGE LOG                                                              
000410*----------------------------------------------------------------         
000420* 06/02/87  JRS  INIT     ORIGINAL PROGRAM FOR THE TOOLRENT BATCH         
000430*                       CONVERSION - FOUR LISTINGS, NO KARDEX             
000440*                       QUERY YET (KARDEX WAS ONLINE-ONLY).               
000450* 04/19/89  JRS  TR-0083  KARDEX QUERY ADDED AS FUNCTION 5 SO THE         
000460*                       NIGHTLY RUN CAN PRODUCE THE AUDIT COPY            
000470*                       THE ONLINE SCREEN USED TO GIVE ON DEMAND.         
000480* 11/02/91  DRS  TR-0118  TOP-TOOLS RANKING NOW RESPECTS THE              
000490*                       RESERVATION-DATE WINDOW ON THE CONTROL            
000500*                       CARD INSTEAD OF ALWAYS RANKING ALL TIME.          
000510* 12/01/98  MHK  Y2K-004  YEAR 2000 REVIEW: PROCESSING DATE AND           
000520*                       ALL RANGE DATES ARE FULL 9(08) YYYYMMDD -         
000530*                       NO CHANGE REQUIRED. SIGNED OFF PER Y2K.           
000540* 01/18/99  MHK  Y2K-004  RE-TESTED WITH CENTURY-BOUNDARY DATA,           
000550*                       NO FINDINGS.                                      
000560* 07/23/02  JRS  TR-0201  UNPAID DEBTS LISTING NOW ADDS A THIRD           
000570*                       GRAND TOTAL (TOTAL OWED) AT THE AUDITOR'S         
000580*                       REQUEST - TWO COLUMNS WAS NOT ENOUGH.             
000590* 08/06/05 JRS TR-0219 MINOR CLEANUP OF THE MAX-COUNT SELECTION           
000600*                       LOOP IN THE RANKING REPORT TO MATCH STYLE         
000610*                       IN THE REST OF THE RELEASE.                       
000620*****************************************************************         
000630  ENVIRONMENT DIVISION.                                                   
000640  CONFIGURATION SECTION.                                                  
000650  SOURCE-COMPUTER. IBM-370.                                               
000660  OBJECT-COMPUTER. IBM-370.                                               
000670  SPECIAL-NAMES.                                                          
000680      UPSI-0 ON STATUS IS WS-TRACE-ON                                     
000690             OFF STATUS IS WS-TRACE-OFF.                                  
000700  DATA DIVISION.                                                          
000710  WORKING-STORAGE SECTION.                                                
000720*----------------------------------------------------------------         
000730*    SWITCHES                                                             
000740*----------------------------------------------------------------         
000750  01  WS-SWITCHES.                                                        
000760      05  WS-MATCH-SW               PIC X(01) VALUE 'N'.                  
000770          88  WS-LINE-MATCHES       VALUE 'Y'.                            
000780      05  WS-FOUND-SW               PIC X(01) VALUE 'N'.                  
000790          88  WS-FOUND              VALUE 'Y'.                            
000800      05  WS-DONE-SW                PIC X(01) VALUE 'N'.                  
000810          88  WS-ALL-PICKED         VALUE 'Y'.                            
000820      05  FILLER                    PIC X(05).                            
000830*----------------------------------------------------------------         
000840*    WORK FIELDS                                                          
000850*----------------------------------------------------------------         
000860  01  WS-WORK-FIELDS.                                                     
000870      05  WS-SUB                    PIC S9(04) COMP.                      
000880      05  WS-SUB2                   PIC S9(04) COMP.                      
000890      05  WS-SUB3                   PIC S9(04) COMP.                      
000900      05  WS-FOUND-INDEX            PIC S9(04) COMP.                      
000910      05  WS-BEST-INDEX             PIC S9(04) COMP.                      
000920      05  WS-BEST-COUNT             PIC S9(09) COMP.                      
000930      05  WS-TOP-N                  PIC S9(04) COMP.                      
000940      05  WS-PICKED-COUNT           PIC S9(04) COMP.                      
000950      05  WS-RUT-COUNT              PIC S9(09) COMP.                      
000960      05  WS-TOTAL-SUM              PIC S9(09) COMP.                      
000970      05  WS-LATE-SUM               PIC S9(09) COMP.                      
000980      05  WS-DMG-SUM                PIC S9(09) COMP.                      
000990      05  WS-DAYS                   PIC S9(09) COMP.                      
001000      05  FILLER                    PIC X(06).                            
001010*----------------------------------------------------------------         
001020*    DATE WORK AREA - REDEFINES 1 OF 3, THE YYYY/MM/DD BREAKOUT           
001030*    NEEDED BY THE ABSOLUTE-DAY-NUMBER ARITHMETIC BELOW.                  
001040*----------------------------------------------------------------         
001050  01  WS-DATE-A-AREA.                                                     
001060      05  DC-DATE-8                PIC 9(08).                             
001070      05  DC-DATE-8-R REDEFINES DC-DATE-8.                                
001080          10  DC-YYYY              PIC 9(04).                             
001090          10  DC-MM                PIC 9(02).                             
001100          10  DC-DD                PIC 9(02).                             
001110      05  DC-MM-SUB                PIC S9(04) COMP.                       
001120      05  DC-ABS-DAYS              PIC S9(09) COMP.                       
001130      05  DC-Y-ADJ                 PIC S9(09) COMP.                       
001140      05  DC-LEAP-DAYS             PIC S9(09) COMP.                       
001150      05  DC-LDY4                  PIC S9(09) COMP.                       
001160      05  DC-LDY100                PIC S9(09) COMP.                       
001170      05  DC-LDY400                PIC S9(09) COMP.                       
001180      05  DC-R4                    PIC S9(09) COMP.                       
001190      05  DC-R100                  PIC S9(09) COMP.                       
001200      05  DC-R400                  PIC S9(09) COMP.                       
001210      05  DC-Q4                    PIC S9(09) COMP.                       
001220      05  DC-Q100                  PIC S9(09) COMP.                       
001230      05  DC-Q400                  PIC S9(09) COMP.                       
001240      05  DC-IS-LEAP-SW            PIC X(01) VALUE 'N'.                   
001250          88  DC-IS-LEAP-YEAR      VALUE 'Y'.                             
001260  01  DC-MONTH-TABLE-LIT           PIC X(36) VALUE                        
001270          '000031059090120151181212243273304334'.                         
001280  01  DC-MONTH-TABLE REDEFINES DC-MONTH-TABLE-LIT.                        
001290      05  DC-CUM-DAYS              PIC 9(03) OCCURS 12 TIMES.             
001300  01  WS-ABS-DAYS-1                PIC S9(09) COMP.                       
001310  01  WS-ABS-DAYS-2                PIC S9(09) COMP.                       
001320*----------------------------------------------------------------         
001330*    SUBSTRING-SEARCH WORK AREA - SHARED BY THE KARDEX NAME AND           
001340*    CATEGORY "CONTAINS" FILTERS.  REDEFINES 2 OF 3 - THE UPPER-          
001350*    CASED HAYSTACK VIEW USED FOR THE CASE-INSENSITIVE COMPARE.           
001360*----------------------------------------------------------------         
001370  01  WS-SS-WORK-AREA.                                                    
001380      05  WS-SS-HAY                 PIC X(30).                            
001390      05  WS-SS-NEEDLE               PIC X(30).                           
001400      05  WS-SS-HAY-LEN              PIC S9(04) COMP.                     
001410      05  WS-SS-NEEDLE-LEN           PIC S9(04) COMP.                     
001420      05  WS-SS-START                PIC S9(04) COMP.                     
001430      05  WS-SS-FOUND-SW             PIC X(01) VALUE 'N'.                 
001440          88  WS-SS-WAS-FOUND        VALUE 'Y'.                           
001450  01  WS-SS-UPPER-VIEW REDEFINES WS-SS-WORK-AREA.                         
001460      05  WS-SS-UPPER-HAY            PIC X(30).                           
001470      05  WS-SS-UPPER-NEEDLE         PIC X(30).                           
001480      05  FILLER                     PIC X(10).                           
001490*----------------------------------------------------------------         
001500*    TOP-TOOLS DISTINCT-NAME WORK TABLE - REDEFINES 3 OF 3, THE           
001510*    WHOLE-ENTRY VIEW USED WHEN CLEARING A SLOT AFTER IT WINS.            
001520*----------------------------------------------------------------         
001530  01  WS-RANK-TABLE.                                                      
001540      05  WS-RANK-ENTRY OCCURS 200 TIMES.                                 
001550          10  WS-RANK-NAME           PIC X(20).                           
001560          10  WS-RANK-COUNT          PIC S9(09) COMP.                     
001570  01  WS-RANK-ENTRY-R REDEFINES WS-RANK-TABLE PIC X(4800).                
001580  01  WS-RANK-COUNT-TOTAL           PIC S9(04) COMP.                      
001590*----------------------------------------------------------------         
001600*    KARDEX SELECTION-LIST WORK TABLE - HOLDS THE SUBSCRIPTS OF           
001610*    THE MATCHING KARDEX ROWS, THEN REORDERED DATE DESCENDING.            
001620*----------------------------------------------------------------         
001630  01  WS-KDX-LIST.                                                        
001640      05  WS-KDX-LIST-ENTRY OCCURS 1 TO 9000 TIMES                        
001650              DEPENDING ON WS-KDX-LIST-COUNT                              
001660              INDEXED BY WS-KDX-X          PIC S9(04) COMP.               
001670  01  WS-KDX-LIST-COUNT             PIC S9(04) COMP.                      
001680*----------------------------------------------------------------         
001690*    PRINT-LINE WORK AREAS                                                
001700*----------------------------------------------------------------         
001710  01  WS-DETAIL-LINE.                                                     
001720      05  FILLER                    PIC X(80) VALUE SPACES.               
001730  01  WS-DL-ACTIVE REDEFINES WS-DETAIL-LINE.                              
001740      05  DL-A-LOAN-ID              PIC X(06).                            
001750      05  FILLER                    PIC X(02) VALUE SPACES.               
001760      05  DL-A-RUT                  PIC X(12).                            
001770      05  FILLER                    PIC X(02) VALUE SPACES.               
001780      05  DL-A-RESERV               PIC X(08).                            
001790      05  FILLER                    PIC X(02) VALUE SPACES.               
001800      05  DL-A-RETURN               PIC X(08).                            
001810      05  FILLER                    PIC X(02) VALUE SPACES.               
001820      05  DL-A-TOTAL                PIC ZZZZZZ9.                          
001830      05  FILLER                    PIC X(31) VALUE SPACES.               
001840  01  WS-DL-OVERDUE REDEFINES WS-DETAIL-LINE.                             
001850      05  DL-O-LOAN-ID              PIC X(06).                            
001860      05  FILLER                    PIC X(02) VALUE SPACES.               
001870      05  DL-O-RUT                  PIC X(12).                            
001880      05  FILLER                    PIC X(02) VALUE SPACES.               
001890      05  DL-O-RETURN               PIC X(08).                            
001900      05  FILLER                    PIC X(02) VALUE SPACES.               
001910      05  DL-O-DAYS-OVER            PIC ZZZ9.                             
001920      05  FILLER                    PIC X(42) VALUE SPACES.               
001930  01  WS-DL-UNPAID REDEFINES WS-DETAIL-LINE.                              
001940      05  DL-U-LOAN-ID              PIC X(06).                            
001950      05  FILLER                    PIC X(02) VALUE SPACES.               
001960      05  DL-U-RUT                  PIC X(12).                            
001970      05  FILLER                    PIC X(02) VALUE SPACES.               
001980      05  DL-U-LATE-FINE            PIC ZZZZZZ9.                          
001990      05  FILLER                    PIC X(02) VALUE SPACES.               
002000      05  DL-U-DMG-PENALTY          PIC ZZZZZZ9.                          
002010      05  FILLER                    PIC X(02) VALUE SPACES.               
002020      05  DL-U-TOTAL-OWED           PIC ZZZZZZ9.                          
002030      05  FILLER                    PIC X(17) VALUE SPACES.               
002040  01  WS-DL-RANK REDEFINES WS-DETAIL-LINE.                                
002050      05  DL-R-NAME                 PIC X(20).                            
002060      05  FILLER                    PIC X(02) VALUE SPACES.               
002070      05  DL-R-COUNT                PIC ZZZZZ9.                           
002080      05  FILLER                    PIC X(51) VALUE SPACES.               
002090*    KX-TYPE (KDXREC) IS X(30), WIDEST CASE 'CAMBIO DE ESTADO:            
002100*    ' PLUS THE NEW STATE NAME.  THE COLUMN GAPS BELOW ARE                
002110*    TIGHTENED FROM THE SHOP'S USUAL TWO SPACES TO ONE SO                 
002120*    DL-K-TYPE CAN CARRY MORE OF IT WITHOUT PUSHING THE LINE              
002130*    PAST THE FIXED 80-BYTE REPORT-RECORD WIDTH.                          
002140  01  WS-DL-KARDEX REDEFINES WS-DETAIL-LINE.                              
002150      05  DL-K-DATE                 PIC X(08).                            
002160      05  FILLER                    PIC X(01) VALUE SPACES.               
002170      05  DL-K-TOOL-ID              PIC X(06).                            
002180      05  FILLER                    PIC X(01) VALUE SPACES.               
002190      05  DL-K-NAME                 PIC X(20).                            
002200      05  FILLER                    PIC X(01) VALUE SPACES.               
002210      05  DL-K-CAT                  PIC X(15).                            
002220      05  FILLER                    PIC X(01) VALUE SPACES.               
002230      05  DL-K-RUT                  PIC X(12).                            
002240      05  FILLER                    PIC X(01) VALUE SPACES.               
002250      05  DL-K-TYPE                 PIC X(14).                            
002260  LINKAGE SECTION.                                                        
002270  01  LK-FUNCTION-CODE              PIC X(01).                            
002280      88  LK-FN-ACTIVE               VALUE '1'.                           
002290      88  LK-FN-OVERDUE              VALUE '2'.                           
002300      88  LK-FN-UNPAID               VALUE '3'.                           
002310      88  LK-FN-TOPTOOLS             VALUE '4'.                           
002320      88  LK-FN-KARDEX               VALUE '5'.                           
002330  01  LK-RETURN-CODE                 PIC S9(04) COMP.                     
002340  01  LK-LINE-COUNT                  PIC S9(04) COMP.                     
002350  01  LK-REPORT-LINE-AREA.                                                
002360      05  LK-REPORT-LINE OCCURS 1 TO 2500 TIMES                           
002370              DEPENDING ON LK-LINE-COUNT                                  
002380                               PIC X(80).                                 
002390*                                                                         
002400  01  CC-CONTROL-CARD.                                                    
002410      05  CC-PROCESSING-DATE        PIC 9(08).                            
002420      05  CC-LISTING-RUT            PIC X(12).                            
002430      05  CC-KDX-TOOL-ID            PIC 9(06).                            
002440      05  CC-KDX-RUT                PIC X(12).                            
002450      05  CC-KDX-TYPE               PIC X(30).                            
002460      05  CC-KDX-DATE-FROM          PIC 9(08).                            
002470      05  CC-KDX-DATE-TO            PIC 9(08).                            
002480      05  CC-KDX-NAME               PIC X(20).                            
002490      05  CC-KDX-CAT                PIC X(15).                            
002500      05  CC-RANGE-DATE-FROM        PIC 9(08).                            
002510      05  CC-RANGE-DATE-TO          PIC 9(08).                            
002520      05  CC-RANK-TOP-N             PIC 9(03).                            
002530      05  FILLER                    PIC X(10).                            
002540*                                                                         
002550  01  LK-LOAN-TABLE-AREA.                                                 
002560      05  LK-LOAN-COUNT             PIC S9(04) COMP.                      
002570      05  FILLER                    PIC X(04).                            
002580      05  LK-LOAN-ENTRY OCCURS 1 TO 2000 TIMES                            
002590              DEPENDING ON LK-LOAN-COUNT.                                 
002600          10  LR-LOAN-ID            PIC 9(06).                            
002610          10  LR-RUT                PIC X(12).                            
002620          10  LR-RESERV-DATE        PIC 9(08).                            
002630          10  LR-RETURN-DATE        PIC 9(08).                            
002640          10  LR-ACTUAL-RETURN      PIC 9(08).                            
002650          10  LR-TOTAL              PIC 9(07).                            
002660          10  LR-LATE-FINE          PIC 9(07).                            
002670          10  LR-LATE-PAID          PIC X(01).                            
002680              88  LR-LATE-IS-PAID   VALUE 'Y'.                            
002690          10  LR-DMG-PENALTY        PIC 9(07).                            
002700          10  LR-DMG-PAID           PIC X(01).                            
002710              88  LR-DMG-IS-PAID    VALUE 'Y'.                            
002720          10  LR-ITEM-COUNT         PIC 9(02).                            
002730          10  FILLER                PIC X(10).                            
002740*                                                                         
002750  01  LK-LOAN-ITEM-TABLE-AREA.                                            
002760      05  LK-ITEM-COUNT             PIC S9(04) COMP.                      
002770      05  FILLER                    PIC X(04).                            
002780      05  LK-ITEM-ENTRY OCCURS 1 TO 6000 TIMES                            
002790              DEPENDING ON LK-ITEM-COUNT.                                 
002800          10  LI-LOAN-ID            PIC 9(06).                            
002810          10  LI-TOOL-ID            PIC 9(06).                            
002820          10  LI-TOOL-NAME-SNAP     PIC X(20).                            
002830          10  LI-QUANTITY           PIC 9(01).                            
002840          10  FILLER                PIC X(19).                            
002850*                                                                         
002860  01  LK-KARDEX-TABLE-AREA.                                               
002870      05  LK-KDX-COUNT              PIC S9(04) COMP.                      
002880      05  FILLER                    PIC X(04).                            
002890      05  LK-KDX-ENTRY OCCURS 1 TO 9000 TIMES                             
002900              DEPENDING ON LK-KDX-COUNT.                                  
002910          10  KX-ID                 PIC 9(06).                            
002920          10  KX-TOOL-ID            PIC 9(06).                            
002930          10  KX-TOOL-NAME          PIC X(20).                            
002940          10  KX-TOOL-CAT           PIC X(15).                            
002950          10  KX-RUT                PIC X(12).                            
002960          10  KX-TYPE               PIC X(30).                            
002970          10  KX-MOVE-DATE          PIC 9(08).                            
002980          10  KX-STOCK              PIC 9(04).                            
002990          10  FILLER                PIC X(09).                            
003000*                                                                         
003010  PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-RETURN-CODE,              
003020      LK-LINE-COUNT, LK-REPORT-LINE-AREA, CC-CONTROL-CARD,                
003030      LK-LOAN-TABLE-AREA, LK-LOAN-ITEM-TABLE-AREA,                        
003040      LK-KARDEX-TABLE-AREA.                                               
003050*                                                                         
003060  0000-MAIN-LINE.                                                         
003070      MOVE 0                       TO LK-RETURN-CODE.                     
003080      MOVE 0                       TO LK-LINE-COUNT.                      
003090      EVALUATE TRUE                                                       
003100          WHEN LK-FN-ACTIVE                                               
003110              PERFORM 1000-ACTIVE-LOANS THRU 1000-EXIT                    
003120          WHEN LK-FN-OVERDUE                                              
003130              PERFORM 2000-OVERDUE-LOANS THRU 2000-EXIT                   
003140          WHEN LK-FN-UNPAID                                               
003150              PERFORM 3000-UNPAID-DEBTS THRU 3000-EXIT                    
003160          WHEN LK-FN-TOPTOOLS                                             
003170              PERFORM 4000-TOP-TOOLS THRU 4000-EXIT                       
003180          WHEN LK-FN-KARDEX                                               
003190              PERFORM 5000-KARDEX-LISTING THRU 5000-EXIT                  
003200          WHEN OTHER                                                      
003210              MOVE 4                  TO LK-RETURN-CODE                   
003220      END-EVALUATE.                                                       
003230      GOBACK.                                                             
003240*----------------------------------------------------------------         
003250*    1000  ACTIVE LOANS LISTING.                                          
003260*----------------------------------------------------------------         
003270  1000-ACTIVE-LOANS.                                                      
003280      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
003290      MOVE 'ACTIVE LOANS LISTING'                                         
003300          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
003310      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
003320      MOVE 'LOAN-ID  RUT          RESERVED RETURN     TOTAL'              
003330          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
003340      MOVE 0                       TO WS-RUT-COUNT.                       
003350      MOVE 0                       TO WS-TOTAL-SUM.                       
003360      MOVE 1                       TO WS-SUB.                             
003370      PERFORM 1010-ACTIVE-ONE-LOAN UNTIL WS-SUB > LK-LOAN-COUNT.          
003380      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
003390      MOVE WS-RUT-COUNT             TO DL-A-TOTAL.                        
003400      STRING 'ACTIVE LOAN COUNT ' DL-A-TOTAL                              
003410          DELIMITED BY SIZE INTO LK-REPORT-LINE (LK-LINE-COUNT).          
003420      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
003430      MOVE WS-TOTAL-SUM             TO DL-A-TOTAL.                        
003440      STRING 'GRAND TOTAL        ' DL-A-TOTAL                             
003450          DELIMITED BY SIZE INTO LK-REPORT-LINE (LK-LINE-COUNT).          
003460  1000-EXIT.                                                              
003470      EXIT.                                                               
003480*                                                                         
003490  1010-ACTIVE-ONE-LOAN.                                                   
003500      IF LR-ACTUAL-RETURN (WS-SUB) NOT = 0                                
003510          ADD 1                    TO WS-SUB                              
003520          GO TO 1010-EXIT                                                 
003530      END-IF.                                                             
003540      IF CC-LISTING-RUT NOT = SPACES                                      
003550           AND LR-RUT (WS-SUB) NOT = CC-LISTING-RUT                       
003560          ADD 1                    TO WS-SUB                              
003570          GO TO 1010-EXIT                                                 
003580      END-IF.                                                             
003590      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
003600      MOVE LR-LOAN-ID (WS-SUB)      TO DL-A-LOAN-ID.                      
003610      MOVE LR-RUT (WS-SUB)          TO DL-A-RUT.                          
003620      MOVE LR-RESERV-DATE (WS-SUB)  TO DL-A-RESERV.                       
003630      MOVE LR-RETURN-DATE (WS-SUB)  TO DL-A-RETURN.                       
003640      MOVE LR-TOTAL (WS-SUB)        TO DL-A-TOTAL.                        
003650      MOVE WS-DETAIL-LINE TO LK-REPORT-LINE (LK-LINE-COUNT).              
003660      ADD 1                         TO WS-RUT-COUNT.                      
003670      ADD LR-TOTAL (WS-SUB)         TO WS-TOTAL-SUM.                      
003680      ADD 1                         TO WS-SUB.                            
003690  1010-EXIT.                                                              
003700      EXIT.                                                               
003710*----------------------------------------------------------------         
003720*    2000  OVERDUE LOANS LISTING.                                         
003730*----------------------------------------------------------------         
003740  2000-OVERDUE-LOANS.                                                     
003750      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
003760      MOVE 'OVERDUE LOANS LISTING'                                        
003770          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
003780      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
003790      MOVE 'LOAN-ID  RUT          RETURN     DAYS-OVER'                   
003800          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
003810      MOVE 0                       TO WS-RUT-COUNT.                       
003820      MOVE 1                       TO WS-SUB.                             
003830      PERFORM 2010-OVERDUE-ONE-LOAN UNTIL WS-SUB > LK-LOAN-COUNT.         
003840      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
003850      MOVE WS-RUT-COUNT             TO DL-O-DAYS-OVER.                    
003860      STRING 'OVERDUE LOAN COUNT ' DL-O-DAYS-OVER                         
003870          DELIMITED BY SIZE INTO LK-REPORT-LINE (LK-LINE-COUNT).          
003880  2000-EXIT.                                                              
003890      EXIT.                                                               
003900*                                                                         
003910  2010-OVERDUE-ONE-LOAN.                                                  
003920      IF LR-ACTUAL-RETURN (WS-SUB) NOT = 0                                
003930          ADD 1                    TO WS-SUB                              
003940          GO TO 2010-EXIT                                                 
003950      END-IF.                                                             
003960      IF LR-RETURN-DATE (WS-SUB) NOT < CC-PROCESSING-DATE                 
003970          ADD 1                    TO WS-SUB                              
003980          GO TO 2010-EXIT                                                 
003990      END-IF.                                                             
004000      IF CC-LISTING-RUT NOT = SPACES                                      
004010           AND LR-RUT (WS-SUB) NOT = CC-LISTING-RUT                       
004020          ADD 1                    TO WS-SUB                              
004030          GO TO 2010-EXIT                                                 
004040      END-IF.                                                             
004050      MOVE LR-RETURN-DATE (WS-SUB)  TO DC-DATE-8.                         
004060      PERFORM 8100-CALC-ABS-DAYS THRU 8100-EXIT.                          
004070      MOVE DC-ABS-DAYS              TO WS-ABS-DAYS-1.                     
004080      MOVE CC-PROCESSING-DATE       TO DC-DATE-8.                         
004090      PERFORM 8100-CALC-ABS-DAYS THRU 8100-EXIT.                          
004100      MOVE DC-ABS-DAYS              TO WS-ABS-DAYS-2.                     
004110      COMPUTE WS-DAYS = WS-ABS-DAYS-2 - WS-ABS-DAYS-1.                    
004120      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
004130      MOVE LR-LOAN-ID (WS-SUB)      TO DL-O-LOAN-ID.                      
004140      MOVE LR-RUT (WS-SUB)          TO DL-O-RUT.                          
004150      MOVE LR-RETURN-DATE (WS-SUB)  TO DL-O-RETURN.                       
004160      MOVE WS-DAYS                  TO DL-O-DAYS-OVER.                    
004170      MOVE WS-DETAIL-LINE TO LK-REPORT-LINE (LK-LINE-COUNT).              
004180      ADD 1                         TO WS-RUT-COUNT.                      
004190      ADD 1                         TO WS-SUB.                            
004200  2010-EXIT.                                                              
004210      EXIT.                                                               
004220*----------------------------------------------------------------         
004230*    3000  UNPAID DEBTS LISTING.                                          
004240*----------------------------------------------------------------         
004250  3000-UNPAID-DEBTS.                                                      
004260      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
004270      MOVE 'UNPAID DEBTS LISTING'                                         
004280          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
004290      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
004300      MOVE 'LOAN-ID RUT LATE-FINE DMG-PENALTY TOTAL-OWED'                 
004310          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
004320      MOVE 0                       TO WS-LATE-SUM.                        
004330      MOVE 0                       TO WS-DMG-SUM.                         
004340      MOVE 0                       TO WS-TOTAL-SUM.                       
004350      MOVE 1                       TO WS-SUB.                             
004360      PERFORM 3010-UNPAID-ONE-LOAN UNTIL WS-SUB > LK-LOAN-COUNT.          
004370      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
004380      MOVE WS-LATE-SUM             TO DL-U-LATE-FINE.                     
004390      MOVE WS-DMG-SUM              TO DL-U-DMG-PENALTY.                   
004400      MOVE WS-TOTAL-SUM            TO DL-U-TOTAL-OWED.                    
004410      MOVE SPACES                  TO DL-U-LOAN-ID DL-U-RUT.              
004420      MOVE WS-DETAIL-LINE TO LK-REPORT-LINE (LK-LINE-COUNT).              
004430  3000-EXIT.                                                              
004440      EXIT.                                                               
004450*                                                                         
004460  3010-UNPAID-ONE-LOAN.                                                   
004470      MOVE 'N'                     TO WS-MATCH-SW.                        
004480      IF LR-LATE-FINE (WS-SUB) > 0 AND LR-LATE-PAID (WS-SUB) = 'N'        
004490          MOVE 'Y'                 TO WS-MATCH-SW                         
004500      END-IF.                                                             
004510      IF LR-DMG-PENALTY (WS-SUB) > 0                                      
004520           AND LR-DMG-PAID (WS-SUB) = 'N'                                 
004530          MOVE 'Y'                 TO WS-MATCH-SW                         
004540      END-IF.                                                             
004550      IF NOT WS-LINE-MATCHES                                              
004560          ADD 1                    TO WS-SUB                              
004570          GO TO 3010-EXIT                                                 
004580      END-IF.                                                             
004590      IF CC-LISTING-RUT NOT = SPACES                                      
004600           AND LR-RUT (WS-SUB) NOT = CC-LISTING-RUT                       
004610          ADD 1                    TO WS-SUB                              
004620          GO TO 3010-EXIT                                                 
004630      END-IF.                                                             
004640      IF CC-RANGE-DATE-FROM NOT = 0                                       
004650           AND LR-RESERV-DATE (WS-SUB) < CC-RANGE-DATE-FROM               
004660          ADD 1                    TO WS-SUB                              
004670          GO TO 3010-EXIT                                                 
004680      END-IF.                                                             
004690      IF CC-RANGE-DATE-TO NOT = 0                                         
004700           AND LR-RESERV-DATE (WS-SUB) > CC-RANGE-DATE-TO                 
004710          ADD 1                    TO WS-SUB                              
004720          GO TO 3010-EXIT                                                 
004730      END-IF.                                                             
004740      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
004750      MOVE LR-LOAN-ID (WS-SUB)      TO DL-U-LOAN-ID.                      
004760      MOVE LR-RUT (WS-SUB)          TO DL-U-RUT.                          
004770      MOVE LR-LATE-FINE (WS-SUB)    TO DL-U-LATE-FINE.                    
004780      MOVE LR-DMG-PENALTY (WS-SUB)  TO DL-U-DMG-PENALTY.                  
004790      COMPUTE DL-U-TOTAL-OWED =                                           
004800          LR-LATE-FINE (WS-SUB) + LR-DMG-PENALTY (WS-SUB).                
004810      MOVE WS-DETAIL-LINE TO LK-REPORT-LINE (LK-LINE-COUNT).              
004820      ADD LR-LATE-FINE (WS-SUB)     TO WS-LATE-SUM.                       
004830      ADD LR-DMG-PENALTY (WS-SUB)   TO WS-DMG-SUM.                        
004840      ADD LR-LATE-FINE (WS-SUB)     TO WS-TOTAL-SUM.                      
004850      ADD LR-DMG-PENALTY (WS-SUB)   TO WS-TOTAL-SUM.                      
004860      ADD 1                         TO WS-SUB.                            
004870  3010-EXIT.                                                              
004880      EXIT.                                                               
004890*----------------------------------------------------------------         
004900*    4000  TOP TOOLS RANKING.  PASS 1 BUILDS A DISTINCT-NAME              
004910*    COUNT TABLE; PASS 2 SELECTS THE TOP N BY REPEATED MAX-FIND,          
004920*    THE SAME IDIOM USED THROUGHOUT THE RELEASE FOR "TOP" LISTS           
004930*    SINCE THE SHOP'S COMPILER OF RECORD HAS NO SORT VERB ON THIS         
004940*    PLATFORM'S PROC-DIV RUNTIME LIBRARY.                                 
004950*----------------------------------------------------------------         
004960  4000-TOP-TOOLS.                                                         
004970      MOVE 0                       TO WS-RANK-COUNT-TOTAL.                
004980      MOVE 1                       TO WS-SUB.                             
004990      PERFORM 4010-SCAN-ONE-ITEM UNTIL WS-SUB > LK-ITEM-COUNT.            
005000      MOVE CC-RANK-TOP-N            TO WS-TOP-N.                          
005010      IF WS-TOP-N = 0                                                     
005020          MOVE 10                  TO WS-TOP-N                            
005030      END-IF.                                                             
005040      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
005050      MOVE 'TOP TOOLS RANKING' TO LK-REPORT-LINE (LK-LINE-COUNT).         
005060      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
005070      MOVE 'TOOL NAME            TIMES LOANED'                            
005080          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
005090      MOVE 0                       TO WS-PICKED-COUNT.                    
005100      PERFORM 4020-PICK-NEXT-BEST                                         
005110          UNTIL WS-PICKED-COUNT >= WS-TOP-N                               
005120             OR WS-PICKED-COUNT >= WS-RANK-COUNT-TOTAL.                   
005130  4000-EXIT.                                                              
005140      EXIT.                                                               
005150*                                                                         
005160  4010-SCAN-ONE-ITEM.                                                     
005170      IF CC-RANGE-DATE-FROM = 0 AND CC-RANGE-DATE-TO = 0                  
005180          GO TO 4011-COUNT-ITEM                                           
005190      END-IF.                                                             
005200      MOVE 0                       TO WS-FOUND-INDEX.                     
005210      MOVE 1                       TO WS-SUB2.                            
005220      PERFORM 4012-FIND-OWNING-LOAN                                       
005230          UNTIL WS-SUB2 > LK-LOAN-COUNT OR WS-FOUND-INDEX NOT = 0.        
005240      IF WS-FOUND-INDEX = 0                                               
005250          ADD 1                    TO WS-SUB                              
005260          GO TO 4010-EXIT                                                 
005270      END-IF.                                                             
005280      IF CC-RANGE-DATE-FROM NOT = 0                                       
005290           AND LR-RESERV-DATE (WS-FOUND-INDEX)                            
005300               < CC-RANGE-DATE-FROM                                       
005310          ADD 1                    TO WS-SUB                              
005320          GO TO 4010-EXIT                                                 
005330      END-IF.                                                             
005340      IF CC-RANGE-DATE-TO NOT = 0                                         
005350           AND LR-RESERV-DATE (WS-FOUND-INDEX)                            
005360               > CC-RANGE-DATE-TO                                         
005370          ADD 1                    TO WS-SUB                              
005380          GO TO 4010-EXIT                                                 
005390      END-IF.                                                             
005400  4011-COUNT-ITEM.                                                        
005410      MOVE 0                       TO WS-FOUND-INDEX.                     
005420      MOVE 1                       TO WS-SUB3.                            
005430      PERFORM 4013-FIND-RANK-SLOT                                         
005440          UNTIL WS-SUB3 > WS-RANK-COUNT-TOTAL                             
005450             OR WS-FOUND-INDEX NOT = 0.                                   
005460      IF WS-FOUND-INDEX = 0                                               
005470          ADD 1                    TO WS-RANK-COUNT-TOTAL                 
005480          MOVE LI-TOOL-NAME-SNAP (WS-SUB)                                 
005490              TO WS-RANK-NAME (WS-RANK-COUNT-TOTAL)                       
005500          MOVE 1 TO WS-RANK-COUNT (WS-RANK-COUNT-TOTAL)                   
005510      ELSE                                                                
005520          ADD 1 TO WS-RANK-COUNT (WS-FOUND-INDEX)                         
005530      END-IF.                                                             
005540      ADD 1                        TO WS-SUB.                             
005550  4010-EXIT.                                                              
005560      EXIT.                                                               
005570*                                                                         
005580  4012-FIND-OWNING-LOAN.                                                  
005590      IF LR-LOAN-ID (WS-SUB2) = LI-LOAN-ID (WS-SUB)                       
005600          MOVE WS-SUB2              TO WS-FOUND-INDEX                     
005610      ELSE                                                                
005620          ADD 1                    TO WS-SUB2                             
005630      END-IF.                                                             
005640*                                                                         
005650  4013-FIND-RANK-SLOT.                                                    
005660      IF WS-RANK-NAME (WS-SUB3) = LI-TOOL-NAME-SNAP (WS-SUB)              
005670          MOVE WS-SUB3              TO WS-FOUND-INDEX                     
005680      ELSE                                                                
005690          ADD 1                    TO WS-SUB3                             
005700      END-IF.                                                             
005710*                                                                         
005720  4020-PICK-NEXT-BEST.                                                    
005730      MOVE 0                       TO WS-BEST-COUNT.                      
005740      MOVE 0                       TO WS-BEST-INDEX.                      
005750      MOVE 1                       TO WS-SUB.                             
005760      PERFORM 4021-MAX-STEP UNTIL WS-SUB > WS-RANK-COUNT-TOTAL.           
005770      IF WS-BEST-INDEX = 0                                                
005780          MOVE WS-TOP-N            TO WS-PICKED-COUNT                     
005790          GO TO 4020-EXIT                                                 
005800      END-IF.                                                             
005810      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
005820      MOVE WS-RANK-NAME (WS-BEST-INDEX)  TO DL-R-NAME.                    
005830      MOVE WS-BEST-COUNT                 TO DL-R-COUNT.                   
005840      MOVE WS-DETAIL-LINE TO LK-REPORT-LINE (LK-LINE-COUNT).              
005850      MOVE -1 TO WS-RANK-COUNT (WS-BEST-INDEX).                           
005860      ADD 1                         TO WS-PICKED-COUNT.                   
005870  4020-EXIT.                                                              
005880      EXIT.                                                               
005890*                                                                         
005900  4021-MAX-STEP.                                                          
005910      IF WS-RANK-COUNT (WS-SUB) > WS-BEST-COUNT                           
005920          MOVE WS-RANK-COUNT (WS-SUB) TO WS-BEST-COUNT                    
005930          MOVE WS-SUB                 TO WS-BEST-INDEX                    
005940      END-IF.                                                             
005950      ADD 1                         TO WS-SUB.                            
005960*----------------------------------------------------------------         
005970*    5000  KARDEX QUERY LISTING.  PASS 1 BUILDS THE LIST OF               
005980*    MATCHING SUBSCRIPTS; PASS 2 EMITS THEM DATE DESCENDING BY            
005990*    REPEATED MAX-FIND OVER THE SAME LIST (INSERTION SORT WOULD           
006000*    DO AS WELL, BUT THIS MATCHES THE RANKING REPORT ABOVE).              
006010*----------------------------------------------------------------         
006020  5000-KARDEX-LISTING.                                                    
006030      MOVE 0                       TO WS-KDX-LIST-COUNT.                  
006040      MOVE 1                       TO WS-SUB.                             
006050      PERFORM 5010-TEST-ONE-ROW UNTIL WS-SUB > LK-KDX-COUNT.              
006060      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
006070      MOVE 'KARDEX QUERY LISTING'                                         
006080          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
006090      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
006100      MOVE 'DATE     TOOL-ID NAME           CATEGORY RUT     TYPE'        
006110          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
006120      MOVE 1                       TO WS-PICKED-COUNT.                    
006130      PERFORM 5100-PICK-NEXT-NEWEST                                       
006140          UNTIL WS-PICKED-COUNT > WS-KDX-LIST-COUNT.                      
006150  5000-EXIT.                                                              
006160      EXIT.                                                               
006170*                                                                         
006180  5010-TEST-ONE-ROW.                                                      
006190      PERFORM 5020-APPLY-FILTERS THRU 5020-EXIT.                          
006200      IF WS-LINE-MATCHES                                                  
006210          ADD 1                    TO WS-KDX-LIST-COUNT                   
006220          MOVE WS-SUB              TO WS-KDX-LIST-ENTRY                   
006230                                         (WS-KDX-LIST-COUNT)              
006240      END-IF.                                                             
006250      ADD 1                        TO WS-SUB.                             
006260  5010-EXIT.                                                              
006270      EXIT.                                                               
006280*                                                                         
006290  5020-APPLY-FILTERS.                                                     
006300      MOVE 'Y'                     TO WS-MATCH-SW.                        
006310      IF CC-KDX-TOOL-ID NOT = 0                                           
006320           AND KX-TOOL-ID (WS-SUB) NOT = CC-KDX-TOOL-ID                   
006330          MOVE 'N'                 TO WS-MATCH-SW                         
006340          GO TO 5020-EXIT                                                 
006350      END-IF.                                                             
006360      IF CC-KDX-RUT NOT = SPACES                                          
006370           AND KX-RUT (WS-SUB) NOT = CC-KDX-RUT                           
006380          MOVE 'N'                 TO WS-MATCH-SW                         
006390          GO TO 5020-EXIT                                                 
006400      END-IF.                                                             
006410      IF CC-KDX-TYPE NOT = SPACES                                         
006420          MOVE CC-KDX-TYPE          TO WS-SS-HAY                          
006430          MOVE KX-TYPE (WS-SUB)     TO WS-SS-NEEDLE                       
006440          INSPECT WS-SS-UPPER-HAY CONVERTING                              
006450              'abcdefghijklmnopqrstuvwxyz' TO                             
006460              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                
006470          INSPECT WS-SS-UPPER-NEEDLE CONVERTING                           
006480              'abcdefghijklmnopqrstuvwxyz' TO                             
006490              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                
006500          IF WS-SS-HAY NOT = WS-SS-NEEDLE                                 
006510              MOVE 'N'              TO WS-MATCH-SW                        
006520              GO TO 5020-EXIT                                             
006530          END-IF                                                          
006540      END-IF.                                                             
006550      IF CC-KDX-DATE-FROM NOT = 0                                         
006560           AND KX-MOVE-DATE (WS-SUB) < CC-KDX-DATE-FROM                   
006570          MOVE 'N'                 TO WS-MATCH-SW                         
006580          GO TO 5020-EXIT                                                 
006590      END-IF.                                                             
006600      IF CC-KDX-DATE-TO NOT = 0                                           
006610           AND KX-MOVE-DATE (WS-SUB) > CC-KDX-DATE-TO                     
006620          MOVE 'N'                 TO WS-MATCH-SW                         
006630          GO TO 5020-EXIT                                                 
006640      END-IF.                                                             
006650      IF CC-KDX-NAME NOT = SPACES                                         
006660          MOVE CC-KDX-NAME          TO WS-SS-NEEDLE                       
006670          MOVE KX-TOOL-NAME (WS-SUB) TO WS-SS-HAY                         
006680          PERFORM 8600-SUBSTRING-SEARCH THRU 8600-EXIT                    
006690          IF NOT WS-SS-WAS-FOUND                                          
006700              MOVE 'N'              TO WS-MATCH-SW                        
006710              GO TO 5020-EXIT                                             
006720          END-IF                                                          
006730      END-IF.                                                             
006740      IF CC-KDX-CAT NOT = SPACES                                          
006750          MOVE CC-KDX-CAT           TO WS-SS-NEEDLE                       
006760          MOVE KX-TOOL-CAT (WS-SUB) TO WS-SS-HAY                          
006770          PERFORM 8600-SUBSTRING-SEARCH THRU 8600-EXIT                    
006780          IF NOT WS-SS-WAS-FOUND                                          
006790              MOVE 'N'              TO WS-MATCH-SW                        
006800          END-IF                                                          
006810      END-IF.                                                             
006820  5020-EXIT.                                                              
006830      EXIT.                                                               
006840*                                                                         
006850  5100-PICK-NEXT-NEWEST.                                                  
006860      MOVE 0                       TO WS-BEST-COUNT.                      
006870      MOVE 0                       TO WS-BEST-INDEX.                      
006880      MOVE 1                       TO WS-SUB.                             
006890      PERFORM 5110-MAX-DATE-STEP                                          
006900          UNTIL WS-SUB > WS-KDX-LIST-COUNT.                               
006910      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
006920      MOVE KX-MOVE-DATE (WS-BEST-INDEX)  TO DL-K-DATE.                    
006930      MOVE KX-TOOL-ID (WS-BEST-INDEX)    TO DL-K-TOOL-ID.                 
006940      MOVE KX-TOOL-NAME (WS-BEST-INDEX)  TO DL-K-NAME.                    
006950      MOVE KX-TOOL-CAT (WS-BEST-INDEX)   TO DL-K-CAT.                     
006960      MOVE KX-RUT (WS-BEST-INDEX)        TO DL-K-RUT.                     
006970      MOVE KX-TYPE (WS-BEST-INDEX)       TO DL-K-TYPE.                    
006980      MOVE WS-DETAIL-LINE TO LK-REPORT-LINE (LK-LINE-COUNT).              
006990      MOVE 0 TO WS-KDX-LIST-ENTRY (WS-BEST-INDEX).                        
007000      ADD 1                         TO WS-PICKED-COUNT.                   
007010*                                                                         
007020  5110-MAX-DATE-STEP.                                                     
007030      IF WS-KDX-LIST-ENTRY (WS-SUB) NOT = 0                               
007040          IF KX-MOVE-DATE (WS-KDX-LIST-ENTRY (WS-SUB)) >                  
007050                  WS-BEST-COUNT                                           
007060              MOVE KX-MOVE-DATE (WS-KDX-LIST-ENTRY (WS-SUB))              
007070                  TO WS-BEST-COUNT                                        
007080              MOVE WS-SUB           TO WS-BEST-INDEX                      
007090          END-IF                                                          
007100      END-IF.                                                             
007110      ADD 1                         TO WS-SUB.                            
007120*----------------------------------------------------------------         
007130*    8100  CALENDAR ABSOLUTE-DAY-NUMBER, SAME ARITHMETIC LOANSVC          
007140*    USES FOR THE LATE-FINE CALCULATION.  KEPT IN-LINE (NOT               
007150*    COPYBOOKED) HERE SO THE WS-DATE-A-AREA GROUP STAYS TOGETHER          
007160*    WITH ITS OWN REDEFINES ABOVE, SAME AS LOANSVC.                       
007170*----------------------------------------------------------------         
007180  8100-CALC-ABS-DAYS.                                                     
007190      MOVE ZERO                    TO DC-R4 DC-R100 DC-R400.              
007200      MOVE ZERO                    TO DC-Q4 DC-Q100 DC-Q400.              
007210      MOVE 'N'                     TO DC-IS-LEAP-SW.                      
007220      DIVIDE DC-YYYY BY 4   GIVING DC-Q4   REMAINDER DC-R4.               
007230      DIVIDE DC-YYYY BY 100 GIVING DC-Q100 REMAINDER DC-R100.             
007240      DIVIDE DC-YYYY BY 400 GIVING DC-Q400 REMAINDER DC-R400.             
007250      IF DC-R4 = 0 AND (DC-R100 NOT = 0 OR DC-R400 = 0)                   
007260          MOVE 'Y'                 TO DC-IS-LEAP-SW                       
007270      END-IF.                                                             
007280      COMPUTE DC-Y-ADJ = DC-YYYY - 1.                                     
007290      DIVIDE DC-Y-ADJ BY 4   GIVING DC-LDY4.                              
007300      DIVIDE DC-Y-ADJ BY 100 GIVING DC-LDY100.                            
007310      DIVIDE DC-Y-ADJ BY 400 GIVING DC-LDY400.                            
007320      COMPUTE DC-LEAP-DAYS = DC-LDY4 - DC-LDY100 + DC-LDY400.             
007330      MOVE DC-MM                   TO DC-MM-SUB.                          
007340      COMPUTE DC-ABS-DAYS =                                               
007350          (DC-Y-ADJ * 365) + DC-LEAP-DAYS                                 
007360        + DC-CUM-DAYS (DC-MM-SUB) + DC-DD.                                
007370      IF DC-MM > 2 AND DC-IS-LEAP-YEAR                                    
007380          ADD 1                    TO DC-ABS-DAYS                         
007390      END-IF.                                                             
007400  8100-EXIT.                                                              
007410      EXIT.                                                               
007420*----------------------------------------------------------------         
007430*    8600  CASE-INSENSITIVE "CONTAINS" SUBSTRING SEARCH.  ON              
007440*    ENTRY WS-SS-HAY IS THE FIELD BEING SEARCHED AND WS-SS-NEEDLE         
007450*    IS THE TEXT TO LOOK FOR.  SETS WS-SS-FOUND-SW.                       
007460*----------------------------------------------------------------         
007470  8600-SUBSTRING-SEARCH.                                                  
007480      INSPECT WS-SS-UPPER-HAY CONVERTING                                  
007490          'abcdefghijklmnopqrstuvwxyz' TO                                 
007500          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                   
007510      INSPECT WS-SS-UPPER-NEEDLE CONVERTING                               
007520          'abcdefghijklmnopqrstuvwxyz' TO                                 
007530          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                   
007540      MOVE 0                       TO WS-SS-HAY-LEN.                      
007550      INSPECT WS-SS-HAY TALLYING WS-SS-HAY-LEN                            
007560          FOR CHARACTERS BEFORE INITIAL SPACE.                            
007570      MOVE 0                       TO WS-SS-NEEDLE-LEN.                   
007580      INSPECT WS-SS-NEEDLE TALLYING WS-SS-NEEDLE-LEN                      
007590          FOR CHARACTERS BEFORE INITIAL SPACE.                            
007600      MOVE 'N'                     TO WS-SS-FOUND-SW.                     
007610      IF WS-SS-NEEDLE-LEN = 0 OR WS-SS-NEEDLE-LEN > WS-SS-HAY-LEN         
007620          GO TO 8600-EXIT                                                 
007630      END-IF.                                                             
007640      COMPUTE WS-SS-START = WS-SS-HAY-LEN - WS-SS-NEEDLE-LEN + 1.         
007650      MOVE 1                       TO WS-SUB.                             
007660      PERFORM 8610-SCAN-POSITION-STEP                                     
007670          UNTIL WS-SUB > WS-SS-START OR WS-SS-WAS-FOUND.                  
007680  8600-EXIT.                                                              
007690      EXIT.                                                               
007700*                                                                         
007710  8610-SCAN-POSITION-STEP.                                                
007720      IF WS-SS-HAY (WS-SUB:WS-SS-NEEDLE-LEN) =                            
007730               WS-SS-NEEDLE (1:WS-SS-NEEDLE-LEN)                          
007740          MOVE 'Y'                 TO WS-SS-FOUND-SW                      
007750      ELSE                                                                
007760          ADD 1                    TO WS-SUB                              
007770      END-IF.                                                             
007780*----------------------------------------------------------------         
007790*    8900  APPEND THE CURRENT WORK LINE (OR HEADING LITERAL) TO           
007800*    THE OUTPUT TABLE, BLANKING WS-DETAIL-LINE FOR THE NEXT USE.          
007810*----------------------------------------------------------------         
007820  8900-EMIT-LINE.                                                         
007830      ADD 1                        TO LK-LINE-COUNT.                      
007840      MOVE SPACES                  TO WS-DETAIL-LINE.                     
007850  8900-EXIT.                                                              
007860      EXIT.                                                               
