000100*---------------------------------------------------------------          
000110*    CTLCARD  -  ONE-RECORD RUN CONTROL CARD.  SUPPLIES THE               
000120*    PROCESSING DATE USED FOR OVERDUE/STATUS CHECKS AND THE               
000130*    OPTIONAL FILTERS FOR THE KARDEX LISTING AND THE LOAN                 
000140*    LISTINGS/RANKING REPORT.  A ZERO OR SPACE FILTER MEANS               
000150*    "NOT FILTERED ON THIS FIELD" - THE BATCH EQUIVALENT OF THE           
000160*    ONLINE SCREENS' BLANK-TO-NULL PARAMETER DEFAULTING.                  
000170*---------------------------------------------------------------          
000180 01  CC-CONTROL-CARD.                                                     
000190     05  CC-PROCESSING-DATE      PIC 9(08).                               
000200     05  CC-LISTING-RUT          PIC X(12).                               
000210     05  CC-KDX-TOOL-ID          PIC 9(06).                               
000220     05  CC-KDX-RUT              PIC X(12).                               
000230     05  CC-KDX-TYPE             PIC X(30).                               
000240     05  CC-KDX-DATE-FROM        PIC 9(08).                               
000250     05  CC-KDX-DATE-TO          PIC 9(08).                               
000260     05  CC-KDX-NAME             PIC X(20).                               
000270     05  CC-KDX-CAT              PIC X(15).                               
000280     05  CC-RANGE-DATE-FROM      PIC 9(08).                               
000290     05  CC-RANGE-DATE-TO        PIC 9(08).                               
000300     05  CC-RANK-TOP-N           PIC 9(03).                               
000310     05  FILLER                  PIC X(10).                               
