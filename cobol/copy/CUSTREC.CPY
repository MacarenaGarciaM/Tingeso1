000100*---------------------------------------------------------------          
000110*    CUSTREC  -  CUSTOMER (RENTER) MASTER RECORD                          
000120*    CR-RUT IS THE NORMALIZED NATIONAL ID, UNIQUE, MAY BE BLANK.          
000130*    CR-LOAN-COUNT IS THE NUMBER OF LOANS CURRENTLY OUTSTANDING.          
000140*---------------------------------------------------------------          
000150 01  CR-CUSTOMER-RECORD.                                                  
000160     05  CR-CUST-ID              PIC 9(06).                               
000170     05  CR-CUST-NAME            PIC X(25).                               
000180     05  CR-CUST-EMAIL           PIC X(30).                               
000190     05  CR-CUST-RUT             PIC X(12).                               
000200     05  CR-CUST-PHONE           PIC 9(09).                               
000210     05  CR-CUST-ADMIN           PIC X(01).                               
000220         88  CR-IS-ADMIN         VALUE 'Y'.                               
000230     05  CR-CUST-ACTIVE          PIC X(01).                               
000240         88  CR-IS-ACTIVE        VALUE 'Y'.                               
000250         88  CR-IS-INACTIVE      VALUE 'N'.                               
000260     05  CR-CUST-LOAN-COUNT      PIC 9(02).                               
000270     05  FILLER                  PIC X(15).                               
