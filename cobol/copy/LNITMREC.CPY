000100*---------------------------------------------------------------          
000110*    LNITMREC  -  LOAN ITEM (LOAN LINE) RECORD                            
000120*    LI-TOOL-ID IS THE BUCKET THE UNIT SITS IN AFTER THE LOAN             
000130*    IS CREATED, I.E. THE 'PRESTADA' BUCKET.  LI-NAME-SNAP IS A           
000140*    SNAPSHOT TAKEN AT LOAN TIME, USED BY THE RANKING REPORT SO           
000150*    A LATER TOOL RENAME DOES NOT DISTURB HISTORY.                        
000160*---------------------------------------------------------------          
000170 01  LI-LOAN-ITEM-RECORD.                                                 
000180     05  LI-LOAN-ID              PIC 9(06).                               
000190     05  LI-TOOL-ID              PIC 9(06).                               
000200     05  LI-TOOL-NAME-SNAP       PIC X(20).                               
000210     05  LI-QUANTITY             PIC 9(01).                               
000220     05  FILLER                  PIC X(19).                               
