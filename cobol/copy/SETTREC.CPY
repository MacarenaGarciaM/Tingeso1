000100*---------------------------------------------------------------          
000110*    SETTREC  -  SETTING RECORD.  ONLY THE 'DAILY_RENT_PRICE'             
000120*    KEY IS USED BY THIS SYSTEM TODAY; THE LAYOUT ALLOWS FOR              
000130*    OTHER KEYED SETTINGS WITHOUT A FILE REORG.                           
000140*---------------------------------------------------------------          
000150 01  ST-SETTING-RECORD.                                                   
000160     05  ST-SET-KEY              PIC X(20).                               
000170     05  ST-SET-VALUE            PIC X(10).                               
000180     05  FILLER                  PIC X(10).                               
