000100*---------------------------------------------------------------          
000110*    TRANREC  -  TRANSACTION FILE RECORD.  TA-TRAN-CODE SELECTS           
000120*    WHICH OF THE SIX PAYLOAD LAYOUTS BELOW APPLIES.  ALL SIX             
000130*    ARE REDEFINES OF THE SAME PAYLOAD AREA - ONLY ONE IS VALID           
000140*    ON A GIVEN RECORD, PER TA-TRAN-CODE.                                 
000150*---------------------------------------------------------------          
000160 01  TA-TRANSACTION-RECORD.                                               
000170     05  TA-TRAN-CODE            PIC X(07).                               
000180         88  TA-IS-TOOLADD       VALUE 'TOOLADD'.                         
000190         88  TA-IS-LOAN          VALUE 'LOAN   '.                         
000200         88  TA-IS-RETURN        VALUE 'RETURN '.                         
000210         88  TA-IS-PAYFINE       VALUE 'PAYFINE'.                         
000220         88  TA-IS-SETRATE       VALUE 'SETRATE'.                         
000230         88  TA-IS-CUSTADD       VALUE 'CUSTADD'.                         
000240     05  TA-TRAN-PAYLOAD         PIC X(150).                              
000250*   --- TOOLADD: REGISTER TOOL --------------------------------           
000260     05  TA-PAYLOAD-TOOLADD REDEFINES TA-TRAN-PAYLOAD.                    
000270         10  TA-TA-NAME          PIC X(20).                               
000280         10  TA-TA-CATEGORY      PIC X(15).                               
000290         10  TA-TA-STATE         PIC X(15).                               
000300         10  TA-TA-REP-VALUE     PIC 9(07).                               
000310         10  TA-TA-AMOUNT        PIC 9(04).                               
000320         10  TA-TA-OPER-RUT      PIC X(12).                               
000330         10  TA-TA-DATE          PIC 9(08).                               
000340         10  FILLER              PIC X(69).                               
000350*   --- LOAN: CREATE LOAN ---------------------------------------         
000360     05  TA-PAYLOAD-LOAN REDEFINES TA-TRAN-PAYLOAD.                       
000370         10  TA-LN-RUT           PIC X(12).                               
000380         10  TA-LN-RESERV-DATE   PIC 9(08).                               
000390         10  TA-LN-RETURN-DATE   PIC 9(08).                               
000400         10  TA-LN-ITEM-COUNT    PIC 9(01).                               
000410         10  TA-LN-ITEM OCCURS 5 TIMES.                                   
000420            15  TA-LN-TOOL-ID   PIC 9(06).                                
000430             15  TA-LN-QUANTITY  PIC 9(01).                               
000440         10  FILLER              PIC X(86).                               
000450*   --- RETURN: RETURN LOAN ------------------------------------          
000460     05  TA-PAYLOAD-RETURN REDEFINES TA-TRAN-PAYLOAD.                     
000470         10  TA-RT-LOAN-ID       PIC 9(06).                               
000480         10  TA-RT-ACTUAL-RETURN PIC 9(08).                               
000490         10  TA-RT-FINE-PER-DAY  PIC 9(07).                               
000500         10  TA-RT-DMG-COUNT     PIC 9(01).                               
000510         10  TA-RT-DMG-ID OCCURS 5 TIMES                                  
000520                                 PIC 9(06).                               
000530         10  TA-RT-IRR-COUNT     PIC 9(01).                               
000540         10  TA-RT-IRR-ID OCCURS 5 TIMES                                  
000550                                 PIC 9(06).                               
000560         10  TA-RT-RPR-COUNT     PIC 9(01).                               
000570         10  TA-RT-RPR-ITEM OCCURS 5 TIMES.                               
000580            15  TA-RT-RPR-TOOL-ID                                         
000590                                 PIC 9(06).                               
000600             15  TA-RT-RPR-COST  PIC 9(07).                               
000610         10  FILLER              PIC X(01).                               
000620*   --- PAYFINE: PAY FINES -------------------------------------          
000630     05  TA-PAYLOAD-PAYFINE REDEFINES TA-TRAN-PAYLOAD.                    
000640         10  TA-PF-LOAN-ID       PIC 9(06).                               
000650         10  TA-PF-PAY-LATE      PIC X(01).                               
000660         10  TA-PF-PAY-DMG       PIC X(01).                               
000670         10  FILLER              PIC X(142).                              
000680*   --- SETRATE: SET DAILY RENTAL RATE -------------------------          
000690     05  TA-PAYLOAD-SETRATE REDEFINES TA-TRAN-PAYLOAD.                    
000700         10  TA-SR-NEW-RATE      PIC S9(07).                              
000710         10  FILLER              PIC X(143).                              
000720*   --- CUSTADD: REGISTER CUSTOMER -----------------------------          
000730     05  TA-PAYLOAD-CUSTADD REDEFINES TA-TRAN-PAYLOAD.                    
000740         10  TA-CA-NAME          PIC X(25).                               
000750         10  TA-CA-EMAIL         PIC X(30).                               
000760         10  TA-CA-RUT           PIC X(12).                               
000770         10  TA-CA-PHONE         PIC X(12).                               
000780         10  TA-CA-ADMIN         PIC X(01).                               
000790         10  FILLER              PIC X(70).                               
