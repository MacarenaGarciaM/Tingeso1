000100*---------------------------------------------------------------          
000110*    DAYCALC  -  WORKING STORAGE FOR THE SHOP'S CALENDAR-DAY              
000120*    ARITHMETIC ROUTINE (SEE DAYCALP).  CONVERTS A YYYYMMDD               
000130*    DATE TO AN ABSOLUTE DAY NUMBER SO TWO DATES CAN BE                   
000140*    SUBTRACTED.  NO INTRINSIC FUNCTIONS - JUST THE OLD                   
000150*    LEAP-YEAR ARITHMETIC EVERY SHOP HAS CARRIED SINCE THE 80'S.          
000160*---------------------------------------------------------------          
000170 01  DC-MONTH-TABLE-LIT          PIC X(36) VALUE                          
000180-       '000031059090120151181212243273304334'.                           
000190 01  DC-MONTH-TABLE REDEFINES DC-MONTH-TABLE-LIT.                         
000200-   05  DC-CUM-DAYS             PIC 9(03) OCCURS 12 TIMES.                
000210                                                                          
000220 01  DC-DATE-WORK-AREA.                                                   
000230-   05  DC-DATE-8               PIC 9(08).                                
000240     05  DC-DATE-8-R REDEFINES DC-DATE-8.                                 
000250-       10  DC-YYYY             PIC 9(04).                                
000260         10  DC-MM               PIC 9(02).                               
000270         10  DC-DD               PIC 9(02).                               
000280     05  DC-MM-SUB               PIC S9(04) COMP.                         
000290     05  DC-ABS-DAYS             PIC S9(09) COMP.                         
000300     05  DC-Y-ADJ                PIC S9(09) COMP.                         
000310     05  DC-LEAP-DAYS            PIC S9(09) COMP.                         
000320     05  DC-LDY4                 PIC S9(09) COMP.                         
000330     05  DC-LDY100               PIC S9(09) COMP.                         
000340     05  DC-LDY400               PIC S9(09) COMP.                         
000350     05  DC-R4                   PIC S9(09) COMP.                         
000360     05  DC-R100                 PIC S9(09) COMP.                         
000370     05  DC-R400                 PIC S9(09) COMP.                         
000380     05  DC-Q4                   PIC S9(09) COMP.                         
000390     05  DC-Q100                 PIC S9(09) COMP.                         
000400     05  DC-Q400                 PIC S9(09) COMP.                         
000410     05  DC-IS-LEAP-SW           PIC X(01) VALUE 'N'.                     
000420-       88  DC-IS-LEAP-YEAR     VALUE 'Y'.                                
