000100*---------------------------------------------------------------          
000110*    DAYCALP  -  CALENDAR ABSOLUTE-DAY-NUMBER PARAGRAPH.                  
000120*    ON ENTRY DC-DATE-8 HOLDS A YYYYMMDD DATE.  ON EXIT                   
000130*    DC-ABS-DAYS HOLDS THE DAY NUMBER, USABLE FOR SUBTRACTION             
000140*    AGAINST A SECOND CALL'S RESULT TO GET A CALENDAR DAY COUNT.          
000150*---------------------------------------------------------------          
000160  8100-CALC-ABS-DAYS.                                                     
000170-   MOVE ZERO                   TO DC-R4 DC-R100 DC-R400.                 
000180     MOVE ZERO                   TO DC-Q4 DC-Q100 DC-Q400.                
000190     MOVE 'N'                    TO DC-IS-LEAP-SW.                        
000200     DIVIDE DC-YYYY BY 4   GIVING DC-Q4   REMAINDER DC-R4.                
000210     DIVIDE DC-YYYY BY 100 GIVING DC-Q100 REMAINDER DC-R100.              
000220     DIVIDE DC-YYYY BY 400 GIVING DC-Q400 REMAINDER DC-R400.              
000230     IF DC-R4 = 0 AND (DC-R100 NOT = 0 OR DC-R400 = 0)                    
000240         MOVE 'Y'                TO DC-IS-LEAP-SW                         
000250     END-IF.                                                              
000260     COMPUTE DC-Y-ADJ = DC-YYYY - 1.                                      
000270     DIVIDE DC-Y-ADJ BY 4   GIVING DC-LDY4.                               
000280     DIVIDE DC-Y-ADJ BY 100 GIVING DC-LDY100.                             
000290     DIVIDE DC-Y-ADJ BY 400 GIVING DC-LDY400.                             
000300     COMPUTE DC-LEAP-DAYS = DC-LDY4 - DC-LDY100 + DC-LDY400.              
000310     MOVE DC-MM                  TO DC-MM-SUB.                            
000320     COMPUTE DC-ABS-DAYS =                                                
000330         (DC-Y-ADJ * 365) + DC-LEAP-DAYS                                  
000340       + DC-CUM-DAYS (DC-MM-SUB) + DC-DD.                                 
000350     IF DC-MM > 2 AND DC-IS-LEAP-YEAR                                     
000360         ADD 1                    TO DC-ABS-DAYS                          
000370     END-IF.                                                              
000380  8100-EXIT.                                                              
000390-   EXIT.                                                                 
