000100*---------------------------------------------------------------          
000110*    KDXREC  -  KARDEX MOVEMENT LEDGER RECORD (APPEND-ONLY)               
000120*    KX-TYPE IS EITHER 'Ingreso' (STOCK INTAKE) OR                        
000130*    'Cambio de estado: <STATE>' (A BUCKET-TO-BUCKET MOVE).               
000140*    KX-STOCK CARRIES THE UNITS TAKEN IN FOR AN INGRESO ROW, OR           
000150*    THE DESTINATION BUCKET'S RESULTING STOCK FOR A STATE CHANGE.         
000160*---------------------------------------------------------------          
000170 01  KX-KARDEX-RECORD.                                                    
000180-   05  KX-ID                   PIC 9(06).                                
000190     05  KX-TOOL-ID              PIC 9(06).                               
000200     05  KX-TOOL-NAME            PIC X(20).                               
000210     05  KX-TOOL-CAT             PIC X(15).                               
000220     05  KX-RUT                  PIC X(12).                               
000230     05  KX-TYPE                 PIC X(30).                               
000240     05  KX-MOVE-DATE            PIC 9(08).                               
000250     05  KX-STOCK                PIC 9(04).                               
000260     05  FILLER                  PIC X(09).                               
