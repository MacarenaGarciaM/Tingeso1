000100*---------------------------------------------------------------          
000110*    LOANREC  -  TOOL LOAN MASTER RECORD                                  
000120*    LR-ACTUAL-RETURN OF ZERO MEANS THE LOAN IS STILL ACTIVE.             
000130*    LR-LATE-PAID / LR-DMG-PAID ONLY MEAN SOMETHING WHEN THE              
000140*    CORRESPONDING AMOUNT FIELD IS GREATER THAN ZERO.                     
000150*---------------------------------------------------------------          
000160 01  LR-LOAN-RECORD.                                                      
000170-   05  LR-LOAN-ID              PIC 9(06).                                
000180     05  LR-RUT                  PIC X(12).                               
000190     05  LR-RESERV-DATE          PIC 9(08).                               
000200     05  LR-RETURN-DATE          PIC 9(08).                               
000210     05  LR-ACTUAL-RETURN        PIC 9(08).                               
000220     05  LR-TOTAL                PIC 9(07).                               
000230     05  LR-LATE-FINE            PIC 9(07).                               
000240     05  LR-LATE-PAID            PIC X(01).                               
000250         88  LR-LATE-IS-PAID     VALUE 'Y'.                               
000260         88  LR-LATE-IS-UNPAID   VALUE 'N'.                               
000270     05  LR-DMG-PENALTY          PIC 9(07).                               
000280     05  LR-DMG-PAID             PIC X(01).                               
000290         88  LR-DMG-IS-PAID      VALUE 'Y'.                               
000300         88  LR-DMG-IS-UNPAID    VALUE 'N'.                               
000310     05  LR-ITEM-COUNT           PIC 9(02).                               
000320     05  FILLER                  PIC X(10).                               
