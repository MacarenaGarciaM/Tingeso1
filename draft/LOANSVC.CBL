000100*****************************************************************         
000110* LICENSED MATERIALS - PROPERTY OF TOOLRENT DATA PROCESSING CTR           
000120* ALL RIGHTS RESERVED                                                     
000130*****************************************************************         
000140  IDENTIFICATION DIVISION.                                                
000150  PROGRAM-ID. LOANSVC.                                                    
000160  AUTHOR. D. R. STOUT.                                                    
000170  INSTALLATION. TOOLRENT DATA PROCESSING CENTER.                          
000180  DATE-WRITTEN. 05/11/87.                                                 
000190  DATE-COMPILED.                                                          
000200  SECURITY. NON-CONFIDENTIAL.                                             
000210*****************************************************************         
000220* LOANSVC - LOAN ENGINE SUBPROGRAM.  CREATE LOAN, RETURN LOAN,            
000230*                                                                         
000240* PAY FINES.  CALLED BY TRNTOOL FOR LOAN/RETURN/PAYFINE                   
000250* TRANSACTIONS. IN TURN CALLS TOOLINV FOR EVERY UNIT MOVE (SO THE         
000260* KARDEX AND STOCK LOGIC LIVES IN ONE PLACE) AND CUSTSVC FOR RUT          
000270* LOOKUP AND FOR THE ACTIVE-STATUS RECOMPUTE.  ALL MASTER DATA IS         
000280* PASSED IN AND MUTATED IN PLACE - TOOL-TABLE, CUSTOMER-TABLE,            
000290* LOAN-TABLE, LOAN-ITEM-TABLE, KARDEX-TABLE.                              
000300*                                                                         
000310* FUNCTIONS (LK-FUNCTION-CODE):                                           
000320*   C  CREATE LOAN                                                        
000330*   R  RETURN LOAN                                                        
000340*   F  PAY FINES                                                          
000350*                                                                         
000360* RETURN CODES (LK-RETURN-CODE):                                          
000370*   0000  NORMAL                                                          
000380*   0004  VALIDATION FAILURE                                              
000390*   0008  CUSTOMER OR LOAN NOT FOUND, OR TOOL BUCKET NOT FOUND            
000400*                                                                         
000410* LOAN CREATION IS ALL-OR-NOTHING.  1000-VALIDATE-ITEMS CHECKS            
000420* EVERY LINE BEFORE 1000-COMMIT-ITEMS MOVES A SINGLE UNIT, SO A           
000430* LATE FAILURE NEVER LEAVES A PARTIAL STOCK MOVEMENT BEHIND.              
000440*----------------------------------------------------------------         
000450* CHANGE LOG                                                              
000460*----------------------------------------------------------------         
000470* 05/11/87  DRS  INIT     ORIGINAL PROGRAM FOR THE TOOLRENT BATCH         
000480*                       CONVERSION - CREATE/RETURN/PAYFINE.               
000490* 02/14/89  DRS  TR-0081  ADDED THE SAME-TOOL-TWICE CHECK ON              
000500*                       CREATE (ONE UNIT PER TOOL PER CUSTOMER).          
000510* 07/30/90  JRS  TR-0104  SPLIT ITEM VALIDATION FROM ITEM COMMIT          
000520*                       SO A LATE ITEM FAILURE CANNOT LEAVE A             
000530*                       PARTIAL STOCK MOVE - AUDIT FINDING.               
000540* 03/11/92  MHK  TR-0126  RETURN NOW REJECTS WHEN A TOOL-ID IS            
000550*                       MARKED BOTH DAMAGED AND IRREPARABLE.              
000560* 12/01/98  MHK  Y2K-004  YEAR 2000 REVIEW: ALL DATES CARRIED             
000570*                       9(08) YYYYMMDD THROUGH DAYCALP - NO               
000580*                       CHANGE REQUIRED. SIGNED OFF PER Y2K PROJ.         
000590* 01/18/99  MHK  Y2K-004  RE-TESTED WITH CENTURY-BOUNDARY DATA,           
000600*                       NO FINDINGS.                                      
000610* 09/09/00  DRS  TR-0161  MAX CONCURRENT ACTIVE LOANS RAISED TO           
000620*                       THE CURRENT LIMIT OF FIVE PER CUSTOMER.           
000630* 06/14/01  DRS  TR-0188  RETURN NOW RECOMPUTES CUSTOMER STATUS           
000640*                       THROUGH CUSTSVC INSTEAD OF SETTING THE            
000650* ACTIVE FLAG DIRECTLY HERE - AUDIT FINDING.                              
000660* 08/06/05  DRS  TR-0219  MINOR CLEANUP OF THE NEXT-LOAN-ID AND           
000670*                       FIND-BY-ID LOOPS TO MATCH STYLE IN THE            
000680*                       REST OF THE RELEASE.                              
000690*****************************************************************         
000700  ENVIRONMENT DIVISION.                                                   
000710  CONFIGURATION SECTION.                                                  
000720  SOURCE-COMPUTER. IBM-370.                                               
000730  OBJECT-COMPUTER. IBM-370.                                               
000740  SPECIAL-NAMES.                                                          
000750      UPSI-0 ON STATUS IS WS-TRACE-ON                                     
000760             OFF STATUS IS WS-TRACE-OFF.                                  
000770  DATA DIVISION.                                                          
000780  WORKING-STORAGE SECTION.                                                
000790*----------------------------------------------------------------         
000800*    SWITCHES                                                             
000810*----------------------------------------------------------------         
000820  01  WS-SWITCHES.                                                        
000830      05  WS-FOUND-SW              PIC X(01) VALUE 'N'.                   
000840          88  WS-FOUND             VALUE 'Y'.                             
000850      05  WS-VALID-SW               PIC X(01) VALUE 'Y'.                  
000860          88  WS-ITEMS-ARE-VALID    VALUE 'Y'.                            
000870      05  WS-DUP-SW                 PIC X(01) VALUE 'N'.                  
000880          88  WS-IS-DUPLICATE       VALUE 'Y'.                            
000890      05  WS-CUST-INACTIVE-SW       PIC X(01) VALUE 'N'.                  
000900          88  WS-CUST-IS-INACTIVE   VALUE 'Y'.                            
000910      05  FILLER                    PIC X(04).                            
000920*----------------------------------------------------------------         
000930*    WORK FIELDS                                                          
000940*----------------------------------------------------------------         
000950  01  WS-WORK-FIELDS.                                                     
000960      05  WS-SUB                    PIC S9(04) COMP.                      
000970      05  WS-SUB2                   PIC S9(04) COMP.                      
000980      05  WS-FOUND-INDEX            PIC S9(04) COMP.                      
000990      05  WS-CUST-INDEX             PIC S9(04) COMP.                      
001000      05  WS-LOAN-INDEX             PIC S9(04) COMP.                      
001010      05  WS-ACTIVE-COUNT           PIC S9(04) COMP.                      
001020      05  WS-NEXT-LOAN-ID           PIC 9(06).                            
001030      05  WS-DAYS                   PIC S9(09) COMP.                      
001040      05  WS-CHECK-TOOL-ID          PIC 9(06).                            
001050      05  FILLER                    PIC X(06).                            
001060*----------------------------------------------------------------         
001070*    ITEM-VALIDATION WORK AREA - ONE ENTRY PER CREATE-LOAN LINE,          
001080*    HOLDS THE OUTCOME OF 1000-VALIDATE-ITEMS FOR REPLAY BY               
001090*    1000-COMMIT-ITEMS.  REDEFINES 1 OF 3 - THE PACKED-KEY VIEW           
001100*    USED WHEN COMPARING A CANDIDATE NAME+CATEGORY TO AN ACTIVE           
001110*    LOAN LINE'S BUCKET.                                                  
001120*----------------------------------------------------------------         
001130  01  WS-ITEM-WORK-TABLE.                                                 
001140      05  WS-ITEM-ENTRY OCCURS 10 TIMES INDEXED BY WS-ITX.                
001150          10  WS-ITEM-TOOL-ID        PIC 9(06).                           
001160          10  WS-ITEM-BUCKET-IDX     PIC S9(04) COMP.                     
001170  01  WS-NAME-CAT-AREA.                                                   
001180      05  WS-NC-NAME                PIC X(20).                            
001190      05  WS-NC-CATEGORY            PIC X(15).                            
001200  01  WS-NAME-CAT-R REDEFINES WS-NAME-CAT-AREA PIC X(35).                 
001210  01  WS-NAME-CAT-COMPARE-AREA.                                           
001220      05  WS-NC2-NAME               PIC X(20).                            
001230      05  WS-NC2-CATEGORY           PIC X(15).                            
001240  01  WS-NAME-CAT-COMPARE-R REDEFINES WS-NAME-CAT-COMPARE-AREA            
001250                               PIC X(35).                                 
001260*----------------------------------------------------------------         
001270*    DATE WORK AREA - TWO COPIES OF THE DAYCALP RESULT, ONE FOR           
001280*    EACH ENDPOINT OF THE INTERVAL BEING MEASURED.                        
001290*----------------------------------------------------------------         
001300  01  WS-DATE-A-AREA.                                                     
001310      05  DC-DATE-8                PIC 9(08).                             
001320      05  DC-DATE-8-R REDEFINES DC-DATE-8.                                
001330          10  DC-YYYY              PIC 9(04).                             
001340          10  DC-MM                PIC 9(02).                             
001350          10  DC-DD                PIC 9(02).                             
001360      05  DC-MM-SUB                PIC S9(04) COMP.                       
001370      05  DC-ABS-DAYS              PIC S9(09) COMP.                       
001380      05  DC-Y-ADJ                 PIC S9(09) COMP.                       
001390      05  DC-LEAP-DAYS             PIC S9(09) COMP.                       
001400      05  DC-LDY4                  PIC S9(09) COMP.                       
001410      05  DC-LDY100                PIC S9(09) COMP.                       
001420      05  DC-LDY400                PIC S9(09) COMP.                       
001430      05  DC-R4                    PIC S9(09) COMP.                       
001440      05  DC-R100                  PIC S9(09) COMP.                       
001450      05  DC-R400                  PIC S9(09) COMP.                       
001460      05  DC-Q4                    PIC S9(09) COMP.                       
001470      05  DC-Q100                  PIC S9(09) COMP.                       
001480      05  DC-Q400                  PIC S9(09) COMP.                       
001490      05  DC-IS-LEAP-SW            PIC X(01) VALUE 'N'.                   
001500          88  DC-IS-LEAP-YEAR      VALUE 'Y'.                             
001510  01  DC-MONTH-TABLE-LIT           PIC X(36) VALUE                        
001520          '000031059090120151181212243273304334'.                         
001530  01  DC-MONTH-TABLE REDEFINES DC-MONTH-TABLE-LIT.                        
001540      05  DC-CUM-DAYS              PIC 9(03) OCCURS 12 TIMES.             
001550  01  WS-ABS-DAYS-1                PIC S9(09) COMP.                       
001560  01  WS-ABS-DAYS-2                PIC S9(09) COMP.                       
001570*----------------------------------------------------------------         
001580*    PARAMETER AREAS FOR THE CALL TO TOOLINV (FUNCTION M - MOVE           
001590*    UNIT).  MATCHES TOOLINV'S OWN LINKAGE SECTION LAYOUT.                
001600*----------------------------------------------------------------         
001610  01  WK-TI-FUNCTION-CODE           PIC X(01).                            
001620      88  WK-TI-FN-REGISTER         VALUE 'R'.                            
001630      88  WK-TI-FN-MOVE             VALUE 'M'.                            
001640      88  WK-TI-FN-UPDATE           VALUE 'U'.                            
001650  01  WK-TI-RETURN-CODE             PIC S9(04) COMP.                      
001660  01  WK-TI-RESULT-TOOL-ID          PIC 9(06).                            
001670  01  WK-TI-REGISTER-PARMS.                                               
001680      05  WK-TI-REG-NAME            PIC X(20).                            
001690      05  WK-TI-REG-CATEGORY        PIC X(15).                            
001700      05  WK-TI-REG-STATE           PIC X(15).                            
001710      05  WK-TI-REG-REP-VALUE       PIC 9(07).                            
001720      05  WK-TI-REG-AMOUNT          PIC 9(04).                            
001730      05  WK-TI-REG-OPER-RUT        PIC X(12).                            
001740      05  WK-TI-REG-DATE            PIC 9(08).                            
001750      05  FILLER                    PIC X(05).                            
001760  01  WK-TI-MOVE-PARMS.                                                   
001770      05  WK-TI-MOV-SOURCE-ID       PIC 9(06).                            
001780      05  WK-TI-MOV-NEW-STATE       PIC X(15).                            
001790      05  WK-TI-MOV-RUT             PIC X(12).                            
001800      05  WK-TI-MOV-DATE            PIC 9(08).                            
001810      05  FILLER                    PIC X(05).                            
001820  01  WK-TI-UPDATE-PARMS.                                                 
001830      05  WK-TI-UPD-TOOL-ID         PIC 9(06).                            
001840      05  WK-TI-UPD-NEW-AMOUNT      PIC S9(05) COMP.                      
001850      05  WK-TI-UPD-NEW-REP-VALUE   PIC S9(08) COMP.                      
001860      05  FILLER                    PIC X(05).                            
001870  01  WK-TI-KARDEX-OUT.                                                   
001880      05  WK-TI-KDX-WRITTEN         PIC X(01).                            
001890          88  WK-TI-KDX-WAS-WRITTEN VALUE 'Y'.                            
001900      05  WK-TI-KDX-TOOL-ID         PIC 9(06).                            
001910      05  WK-TI-KDX-TOOL-NAME       PIC X(20).                            
001920      05  WK-TI-KDX-TOOL-CAT        PIC X(15).                            
001930      05  WK-TI-KDX-RUT             PIC X(12).                            
001940      05  WK-TI-KDX-TYPE            PIC X(30).                            
001950      05  WK-TI-KDX-MOVE-DATE       PIC 9(08).                            
001960      05  WK-TI-KDX-STOCK           PIC 9(04).                            
001970      05  FILLER                    PIC X(05).                            
001980*----------------------------------------------------------------         
001990*    PARAMETER AREAS FOR THE CALL TO CUSTSVC (FUNCTION N -                
002000*    NORMALIZE/FIND, FUNCTION S - RECOMPUTE STATUS).                      
002010*----------------------------------------------------------------         
002020  01  WK-CS-FUNCTION-CODE           PIC X(01).                            
002030      88  WK-CS-FN-REGISTER         VALUE 'R'.                            
002040      88  WK-CS-FN-NORMALIZE        VALUE 'N'.                            
002050      88  WK-CS-FN-RECOMPUTE        VALUE 'S'.                            
002060  01  WK-CS-RETURN-CODE             PIC S9(04) COMP.                      
002070  01  WK-CS-RESULT-CUST-ID          PIC 9(06).                            
002080  01  WK-CS-RESULT-RUT              PIC X(12).                            
002090  01  WK-CS-RESULT-FOUND            PIC X(01).                            
002100      88  WK-CS-RESULT-WAS-FOUND    VALUE 'Y'.                            
002110  01  WK-CS-REGISTER-PARMS.                                               
002120      05  WK-CS-REG-NAME            PIC X(25).                            
002130      05  WK-CS-REG-EMAIL           PIC X(30).                            
002140      05  WK-CS-REG-RUT-RAW         PIC X(20).                            
002150      05  WK-CS-REG-PHONE-RAW       PIC X(12).                            
002160      05  WK-CS-REG-ADMIN           PIC X(01).                            
002170      05  FILLER                    PIC X(05).                            
002180  01  WK-CS-NORMALIZE-PARMS.                                              
002190      05  WK-CS-NRM-RUT-RAW         PIC X(20).                            
002200      05  FILLER                    PIC X(05).                            
002210  01  WK-CS-RECOMPUTE-PARMS.                                              
002220      05  WK-CS-RCP-RUT-RAW         PIC X(20).                            
002230      05  WK-CS-RCP-PROC-DATE       PIC 9(08).                            
002240      05  FILLER                    PIC X(05).                            
002250  LINKAGE SECTION.                                                        
002260  01  LK-FUNCTION-CODE              PIC X(01).                            
002270      88  LK-FN-CREATE              VALUE 'C'.                            
002280      88  LK-FN-RETURN              VALUE 'R'.                            
002290      88  LK-FN-PAYFINE             VALUE 'F'.                            
002300  01  LK-RETURN-CODE                PIC S9(04) COMP.                      
002310  01  LK-RESULT-LOAN-ID             PIC 9(06).                            
002320  01  LK-PROC-DATE                  PIC 9(08).                            
002330  01  LK-DAILY-RATE                 PIC 9(07).                            
002340*                                                                         
002350  01  LK-CREATE-PARMS.                                                    
002360      05  LK-CRT-RUT-RAW            PIC X(20).                            
002370      05  LK-CRT-RESERV-DATE        PIC 9(08).                            
002380      05  LK-CRT-RETURN-DATE        PIC 9(08).                            
002390      05  LK-CRT-ITEM-COUNT         PIC 9(02).                            
002400      05  LK-CRT-ITEM OCCURS 10 TIMES.                                    
002410          10  LK-CRT-ITEM-TOOL-ID   PIC 9(06).                            
002420          10  LK-CRT-ITEM-QTY       PIC 9(02).                            
002430*                                                                         
002440  01  LK-RETURN-PARMS.                                                    
002450      05  LK-RTN-LOAN-ID            PIC 9(06).                            
002460      05  LK-RTN-ACTUAL-DATE        PIC 9(08).                            
002470      05  LK-RTN-FINE-PER-DAY       PIC 9(07).                            
002480      05  LK-RTN-DMG-COUNT          PIC 9(02).                            
002490      05  LK-RTN-DMG-ID OCCURS 10 TIMES                                   
002500                               PIC 9(06).                                 
002510      05  LK-RTN-IRP-COUNT          PIC 9(02).                            
002520      05  LK-RTN-IRP-ID OCCURS 10 TIMES                                   
002530                               PIC 9(06).                                 
002540      05  LK-RTN-RPR-COUNT          PIC 9(02).                            
002550      05  LK-RTN-RPR OCCURS 10 TIMES.                                     
002560          10  LK-RTN-RPR-ID         PIC 9(06).                            
002570          10  LK-RTN-RPR-COST       PIC 9(07).                            
002580*                                                                         
002590  01  LK-PAYFINE-PARMS.                                                   
002600      05  LK-PAY-LOAN-ID            PIC 9(06).                            
002610      05  LK-PAY-LATE-FLAG          PIC X(01).                            
002620      05  LK-PAY-DMG-FLAG           PIC X(01).                            
002630*                                                                         
002640  01  LK-LOAN-TABLE-AREA.                                                 
002650      05  LK-LOAN-COUNT             PIC S9(04) COMP.                      
002660      05  FILLER                    PIC X(04).                            
002670      05  LK-LOAN-ENTRY OCCURS 1 TO 2000 TIMES                            
002680              DEPENDING ON LK-LOAN-COUNT.                                 
002690          10  LR-LOAN-ID            PIC 9(06).                            
002700          10  LR-RUT                PIC X(12).                            
002710          10  LR-RESERV-DATE        PIC 9(08).                            
002720          10  LR-RETURN-DATE        PIC 9(08).                            
002730          10  LR-ACTUAL-RETURN      PIC 9(08).                            
002740          10  LR-TOTAL              PIC 9(07).                            
002750          10  LR-LATE-FINE          PIC 9(07).                            
002760          10  LR-LATE-PAID          PIC X(01).                            
002770              88  LR-LATE-IS-PAID   VALUE 'Y'.                            
002780          10  LR-DMG-PENALTY        PIC 9(07).                            
002790          10  LR-DMG-PAID           PIC X(01).                            
002800              88  LR-DMG-IS-PAID    VALUE 'Y'.                            
002810          10  LR-ITEM-COUNT         PIC 9(02).                            
002820          10  FILLER                PIC X(10).                            
002830*                                                                         
002840  01  LK-LOAN-ITEM-TABLE-AREA.                                            
002850      05  LK-ITEM-COUNT             PIC S9(04) COMP.                      
002860      05  FILLER                    PIC X(04).                            
002870      05  LK-ITEM-ENTRY OCCURS 1 TO 6000 TIMES                            
002880              DEPENDING ON LK-ITEM-COUNT.                                 
002890          10  LI-LOAN-ID            PIC 9(06).                            
002900          10  LI-TOOL-ID            PIC 9(06).                            
002910          10  LI-TOOL-NAME-SNAP     PIC X(20).                            
002920          10  LI-QUANTITY           PIC 9(01).                            
002930          10  FILLER                PIC X(19).                            
002940*                                                                         
002950  01  LK-TOOL-TABLE-AREA.                                                 
002960      05  LK-TOOL-COUNT             PIC S9(04) COMP.                      
002970      05  FILLER                    PIC X(04).                            
002980      05  LK-TOOL-ENTRY OCCURS 1 TO 500 TIMES                             
002990              DEPENDING ON LK-TOOL-COUNT.                                 
003000          10  TR-TOOL-ID            PIC 9(06).                            
003010          10  TR-TOOL-NAME          PIC X(20).                            
003020          10  TR-TOOL-CATEGORY      PIC X(15).                            
003030          10  TR-TOOL-STATE         PIC X(15).                            
003040          10  TR-TOOL-REP-VALUE     PIC 9(07).                            
003050          10  TR-TOOL-AVAILABLE     PIC X(01).                            
003060          10  TR-TOOL-AMOUNT        PIC 9(04).                            
003070          10  FILLER                PIC X(12).                            
003080*                                                                         
003090  01  LK-CUSTOMER-TABLE-AREA.                                             
003100      05  LK-CUST-COUNT             PIC S9(04) COMP.                      
003110      05  FILLER                    PIC X(04).                            
003120      05  LK-CUST-ENTRY OCCURS 1 TO 500 TIMES                             
003130              DEPENDING ON LK-CUST-COUNT.                                 
003140          10  CR-CUST-ID            PIC 9(06).                            
003150          10  CR-CUST-NAME          PIC X(25).                            
003160          10  CR-CUST-EMAIL         PIC X(30).                            
003170          10  CR-CUST-RUT           PIC X(12).                            
003180          10  CR-CUST-PHONE         PIC 9(09).                            
003190          10  CR-CUST-ADMIN         PIC X(01).                            
003200          10  CR-CUST-ACTIVE        PIC X(01).                            
003210          10  CR-CUST-LOAN-COUNT    PIC 9(02).                            
003220          10  FILLER                PIC X(15).                            
003230*                                                                         
003240  01  LK-KARDEX-TABLE-AREA.                                               
003250      05  LK-KDX-COUNT              PIC S9(04) COMP.                      
003260      05  FILLER                    PIC X(04).                            
003270      05  LK-KDX-ENTRY OCCURS 1 TO 9000 TIMES                             
003280              DEPENDING ON LK-KDX-COUNT.                                  
003290          10  KX-ID                 PIC 9(06).                            
003300          10  KX-TOOL-ID            PIC 9(06).                            
003310          10  KX-TOOL-NAME          PIC X(20).                            
003320          10  KX-TOOL-CAT           PIC X(15).                            
003330          10  KX-RUT                PIC X(12).                            
003340          10  KX-TYPE               PIC X(30).                            
003350          10  KX-MOVE-DATE          PIC 9(08).                            
003360          10  KX-STOCK              PIC 9(04).                            
003370          10  FILLER                PIC X(09).                            
003380*                                                                         
003390  PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-RETURN-CODE,              
003400      LK-RESULT-LOAN-ID, LK-PROC-DATE, LK-DAILY-RATE,                     
003410      LK-CREATE-PARMS, LK-RETURN-PARMS, LK-PAYFINE-PARMS,                 
003420      LK-LOAN-TABLE-AREA, LK-LOAN-ITEM-TABLE-AREA,                        
003430      LK-TOOL-TABLE-AREA, LK-CUSTOMER-TABLE-AREA,                         
003440      LK-KARDEX-TABLE-AREA.                                               
003450*                                                                         
003460  0000-MAIN-LINE.                                                         
003470      MOVE 0                       TO LK-RETURN-CODE.                     
003480      MOVE 0                       TO LK-RESULT-LOAN-ID.                  
003490      EVALUATE TRUE                                                       
003500          WHEN LK-FN-CREATE                                               
003510              PERFORM 1000-CREATE-LOAN THRU 1000-EXIT                     
003520          WHEN LK-FN-RETURN                                               
003530              PERFORM 2000-RETURN-LOAN THRU 2000-EXIT                     
003540          WHEN LK-FN-PAYFINE                                              
003550              PERFORM 3000-PAY-FINES THRU 3000-EXIT                       
003560          WHEN OTHER                                                      
003570              MOVE 4                  TO LK-RETURN-CODE                   
003580      END-EVALUATE.                                                       
003590      GOBACK.                                                             
003600*----------------------------------------------------------------         
003610*    1000  CREATE LOAN.  VALIDATES EVERY LINE BEFORE COMMITTING           
003620*    ANY - SEE THE 07/30/90 CHANGE-LOG ENTRY ABOVE.                       
003630*----------------------------------------------------------------         
003640  1000-CREATE-LOAN.                                                       
003650      IF LK-CRT-RESERV-DATE = 0 OR LK-CRT-RETURN-DATE = 0                 
003660           OR LK-CRT-RETURN-DATE < LK-CRT-RESERV-DATE                     
003670           OR LK-CRT-ITEM-COUNT = 0                                       
003680          MOVE 4                   TO LK-RETURN-CODE                      
003690          GO TO 1000-EXIT                                                 
003700      END-IF.                                                             
003710      MOVE LK-CRT-RUT-RAW          TO WK-CS-NRM-RUT-RAW.                  
003720      MOVE 'N'                     TO WK-CS-FUNCTION-CODE.                
003730      CALL 'CUSTSVC' USING WK-CS-FUNCTION-CODE, WK-CS-RETURN-CODE,        
003740          WK-CS-RESULT-CUST-ID, WK-CS-RESULT-RUT,                         
003750          WK-CS-RESULT-FOUND, WK-CS-REGISTER-PARMS,                       
003760          WK-CS-NORMALIZE-PARMS, WK-CS-RECOMPUTE-PARMS,                   
003770          LK-CUSTOMER-TABLE-AREA, LK-LOAN-TABLE-AREA.                     
003780      IF NOT WK-CS-RESULT-WAS-FOUND                                       
003790          MOVE 8                   TO LK-RETURN-CODE                      
003800          GO TO 1000-EXIT                                                 
003810      END-IF.                                                             
003820      MOVE WK-CS-RESULT-RUT        TO WK-CS-RCP-RUT-RAW.                  
003830      MOVE LK-PROC-DATE            TO WK-CS-RCP-PROC-DATE.                
003840      MOVE 'S'                     TO WK-CS-FUNCTION-CODE.                
003850      CALL 'CUSTSVC' USING WK-CS-FUNCTION-CODE, WK-CS-RETURN-CODE,        
003860          WK-CS-RESULT-CUST-ID, WK-CS-RESULT-RUT,                         
003870          WK-CS-RESULT-FOUND, WK-CS-REGISTER-PARMS,                       
003880          WK-CS-NORMALIZE-PARMS, WK-CS-RECOMPUTE-PARMS,                   
003890          LK-CUSTOMER-TABLE-AREA, LK-LOAN-TABLE-AREA.                     
003900      MOVE 1                       TO WS-SUB.                             
003910      MOVE 0                       TO WS-CUST-INDEX.                      
003920      PERFORM 1010-FIND-CUST-STEP                                         
003930          UNTIL WS-SUB > LK-CUST-COUNT OR WS-CUST-INDEX NOT = 0.          
003940      IF WS-CUST-INDEX = 0                                                
003950          MOVE 8                   TO LK-RETURN-CODE                      
003960          GO TO 1000-EXIT                                                 
003970      END-IF.                                                             
003980      IF CR-CUST-ACTIVE (WS-CUST-INDEX) NOT = 'Y'                         
003990          MOVE 4                   TO LK-RETURN-CODE                      
004000          GO TO 1000-EXIT                                                 
004010      END-IF.                                                             
004020      MOVE 0                       TO WS-ACTIVE-COUNT.                    
004030      MOVE 1                       TO WS-SUB.                             
004040      PERFORM 1020-COUNT-ACTIVE-STEP UNTIL WS-SUB > LK-LOAN-COUNT.        
004050      IF WS-ACTIVE-COUNT NOT < 5                                          
004060          MOVE 4                   TO LK-RETURN-CODE                      
004070          GO TO 1000-EXIT                                                 
004080      END-IF.                                                             
004090      PERFORM 1030-COMPUTE-TOTAL THRU 1030-EXIT.                          
004100      PERFORM 1100-VALIDATE-ITEMS THRU 1100-EXIT.                         
004110      IF NOT WS-ITEMS-ARE-VALID                                           
004120          MOVE 4                   TO LK-RETURN-CODE                      
004130          GO TO 1000-EXIT                                                 
004140      END-IF.                                                             
004150      PERFORM 1300-NEXT-LOAN-ID THRU 1300-EXIT.                           
004160      PERFORM 1200-COMMIT-ITEMS THRU 1200-EXIT.                           
004170      ADD 1                        TO LK-LOAN-COUNT.                      
004180      MOVE LK-LOAN-COUNT           TO WS-LOAN-INDEX.                      
004190      MOVE WS-NEXT-LOAN-ID         TO LR-LOAN-ID (WS-LOAN-INDEX).         
004200      MOVE WK-CS-RESULT-RUT        TO LR-RUT (WS-LOAN-INDEX).             
004210      MOVE LK-CRT-RESERV-DATE TO LR-RESERV-DATE (WS-LOAN-INDEX).          
004220      MOVE LK-CRT-RETURN-DATE TO LR-RETURN-DATE (WS-LOAN-INDEX).          
004230      MOVE 0 TO LR-ACTUAL-RETURN (WS-LOAN-INDEX).                         
004240      MOVE WS-DAYS                 TO LR-TOTAL (WS-LOAN-INDEX).           
004250      MOVE 0 TO LR-LATE-FINE (WS-LOAN-INDEX).                             
004260      MOVE 'N' TO LR-LATE-PAID (WS-LOAN-INDEX).                           
004270      MOVE 0 TO LR-DMG-PENALTY (WS-LOAN-INDEX).                           
004280      MOVE 'N'                     TO LR-DMG-PAID (WS-LOAN-INDEX).        
004290      MOVE LK-CRT-ITEM-COUNT                                              
004300          TO LR-ITEM-COUNT (WS-LOAN-INDEX).                               
004310      ADD 1                                                               
004320          TO CR-CUST-LOAN-COUNT (WS-CUST-INDEX).                          
004330      MOVE WK-CS-RESULT-RUT        TO WK-CS-RCP-RUT-RAW.                  
004340      MOVE LK-PROC-DATE            TO WK-CS-RCP-PROC-DATE.                
004350      MOVE 'S'                     TO WK-CS-FUNCTION-CODE.                
004360      CALL 'CUSTSVC' USING WK-CS-FUNCTION-CODE, WK-CS-RETURN-CODE,        
004370          WK-CS-RESULT-CUST-ID, WK-CS-RESULT-RUT,                         
004380          WK-CS-RESULT-FOUND, WK-CS-REGISTER-PARMS,                       
004390          WK-CS-NORMALIZE-PARMS, WK-CS-RECOMPUTE-PARMS,                   
004400          LK-CUSTOMER-TABLE-AREA, LK-LOAN-TABLE-AREA.                     
004410      MOVE WS-NEXT-LOAN-ID         TO LK-RESULT-LOAN-ID.                  
004420  1000-EXIT.                                                              
004430      EXIT.                                                               
004440*                                                                         
004450  1010-FIND-CUST-STEP.                                                    
004460      IF CR-CUST-RUT (WS-SUB) = WK-CS-RESULT-RUT                          
004470          MOVE WS-SUB              TO WS-CUST-INDEX                       
004480      ELSE                                                                
004490          ADD 1                    TO WS-SUB                              
004500      END-IF.                                                             
004510*                                                                         
004520  1020-COUNT-ACTIVE-STEP.                                                 
004530      IF LR-RUT (WS-SUB) = WK-CS-RESULT-RUT                               
004540           AND LR-ACTUAL-RETURN (WS-SUB) = 0                              
004550          ADD 1                    TO WS-ACTIVE-COUNT                     
004560      END-IF.                                                             
004570      ADD 1                        TO WS-SUB.                             
004580*----------------------------------------------------------------         
004590*    1030  RENTAL TOTAL - DAYS = RETURN DATE MINUS RESERVATION            
004600*    DATE, FLOORED AT ONE DAY, TIMES THE DAILY RATE.                      
004610*----------------------------------------------------------------         
004620  1030-COMPUTE-TOTAL.                                                     
004630      MOVE LK-CRT-RESERV-DATE      TO DC-DATE-8.                          
004640      PERFORM 8100-CALC-ABS-DAYS THRU 8100-EXIT.                          
004650      MOVE DC-ABS-DAYS             TO WS-ABS-DAYS-1.                      
004660      MOVE LK-CRT-RETURN-DATE      TO DC-DATE-8.                          
004670      PERFORM 8100-CALC-ABS-DAYS THRU 8100-EXIT.                          
004680      MOVE DC-ABS-DAYS             TO WS-ABS-DAYS-2.                      
004690      COMPUTE WS-DAYS = WS-ABS-DAYS-2 - WS-ABS-DAYS-1.                    
004700      IF WS-DAYS < 1                                                      
004710          MOVE 1                   TO WS-DAYS                             
004720      END-IF.                                                             
004730      COMPUTE WS-DAYS = WS-DAYS * LK-DAILY-RATE.                          
004740  1030-EXIT.                                                              
004750      EXIT.                                                               
004760*----------------------------------------------------------------         
004770*    1100  VALIDATE EVERY REQUESTED LINE.  NO TOOLINV CALL IS             
004780*    MADE HERE - ONLY THE TABLE LOOK-UPS NEEDED TO PROVE EVERY            
004790*    LINE WILL SUCCEED.  RESULTS STAGE IN WS-ITEM-WORK-TABLE FOR          
004800*    1200-COMMIT-ITEMS TO REPLAY.                                         
004810*----------------------------------------------------------------         
004820  1100-VALIDATE-ITEMS.                                                    
004830      MOVE 'Y'                     TO WS-VALID-SW.                        
004840      MOVE 1                       TO WS-SUB.                             
004850      PERFORM 1110-VALIDATE-ONE-ITEM                                      
004860          UNTIL WS-SUB > LK-CRT-ITEM-COUNT                                
004870             OR NOT WS-ITEMS-ARE-VALID.                                   
004880  1100-EXIT.                                                              
004890      EXIT.                                                               
004900*                                                                         
004910  1110-VALIDATE-ONE-ITEM.                                                 
004920      IF LK-CRT-ITEM-TOOL-ID (WS-SUB) = 0                                 
004930          MOVE 'N'                 TO WS-VALID-SW                         
004940          GO TO 1110-EXIT                                                 
004950      END-IF.                                                             
004960      IF LK-CRT-ITEM-QTY (WS-SUB) = 0                                     
004970          MOVE 1                   TO LK-CRT-ITEM-QTY (WS-SUB)            
004980      END-IF.                                                             
004990      IF LK-CRT-ITEM-QTY (WS-SUB) NOT = 1                                 
005000          MOVE 'N'                 TO WS-VALID-SW                         
005010          GO TO 1110-EXIT                                                 
005020      END-IF.                                                             
005030      MOVE 'N'                     TO WS-DUP-SW.                          
005040      MOVE 1                       TO WS-SUB2.                            
005050      PERFORM 1111-DUP-CHECK-STEP                                         
005060          UNTIL WS-SUB2 >= WS-SUB OR WS-IS-DUPLICATE.                     
005070      IF WS-IS-DUPLICATE                                                  
005080          MOVE 'N'                 TO WS-VALID-SW                         
005090          GO TO 1110-EXIT                                                 
005100      END-IF.                                                             
005110      MOVE 0                       TO WS-FOUND-INDEX.                     
005120      MOVE 1                       TO WS-ITX.                             
005130      PERFORM 1112-FIND-TOOL-STEP                                         
005140          UNTIL WS-ITX > LK-TOOL-COUNT OR WS-FOUND-INDEX NOT = 0.         
005150      IF WS-FOUND-INDEX = 0                                               
005160          MOVE 'N'                 TO WS-VALID-SW                         
005170          GO TO 1110-EXIT                                                 
005180      END-IF.                                                             
005190      IF TR-TOOL-STATE (WS-FOUND-INDEX) NOT = 'Disponible'                
005200           OR TR-TOOL-AMOUNT (WS-FOUND-INDEX) < 1                         
005210          MOVE 'N'                 TO WS-VALID-SW                         
005220          GO TO 1110-EXIT                                                 
005230      END-IF.                                                             
005240      MOVE TR-TOOL-NAME (WS-FOUND-INDEX)     TO WS-NC-NAME.               
005250      MOVE TR-TOOL-CATEGORY (WS-FOUND-INDEX) TO WS-NC-CATEGORY.           
005260      PERFORM 1120-SAME-TOOL-CHECK THRU 1120-EXIT.                        
005270      IF WS-IS-DUPLICATE                                                  
005280          MOVE 'N'                 TO WS-VALID-SW                         
005290          GO TO 1110-EXIT                                                 
005300      END-IF.                                                             
005310      MOVE LK-CRT-ITEM-TOOL-ID (WS-SUB)                                   
005320          TO WS-ITEM-TOOL-ID (WS-SUB).                                    
005330      MOVE WS-FOUND-INDEX TO WS-ITEM-BUCKET-IDX (WS-SUB).                 
005340  1110-EXIT.                                                              
005350      ADD 1                        TO WS-SUB.                             
005360*                                                                         
005370  1111-DUP-CHECK-STEP.                                                    
005380      IF LK-CRT-ITEM-TOOL-ID (WS-SUB2) =                                  
005390               LK-CRT-ITEM-TOOL-ID (WS-SUB)                               
005400          MOVE 'Y'                 TO WS-DUP-SW                           
005410      ELSE                                                                
005420          ADD 1                    TO WS-SUB2                             
005430      END-IF.                                                             
005440*                                                                         
005450  1112-FIND-TOOL-STEP.                                                    
005460      IF TR-TOOL-ID (WS-ITX) = LK-CRT-ITEM-TOOL-ID (WS-SUB)               
005470          MOVE WS-ITX              TO WS-FOUND-INDEX                      
005480      ELSE                                                                
005490          SET WS-ITX UP BY 1                                              
005500      END-IF.                                                             
005510*----------------------------------------------------------------         
005520*    1120  ONE UNIT PER TOOL PER CUSTOMER - REJECT IF THE                 
005530*    CUSTOMER ALREADY HAS AN ACTIVE LOAN LINE SITTING IN A                
005540*    'PRESTADA' BUCKET WITH THIS SAME NAME AND CATEGORY.                  
005550*----------------------------------------------------------------         
005560  1120-SAME-TOOL-CHECK.                                                   
005570      MOVE 'N'                     TO WS-DUP-SW.                          
005580      MOVE 1                       TO WS-LOAN-INDEX.                      
005590      PERFORM 1121-SCAN-LOAN-STEP                                         
005600          UNTIL WS-LOAN-INDEX > LK-LOAN-COUNT OR WS-IS-DUPLICATE.         
005610  1120-EXIT.                                                              
005620      EXIT.                                                               
005630*                                                                         
005640  1121-SCAN-LOAN-STEP.                                                    
005650      IF LR-RUT (WS-LOAN-INDEX) NOT = WK-CS-RESULT-RUT                    
005660           OR LR-ACTUAL-RETURN (WS-LOAN-INDEX) NOT = 0                    
005670          SET WS-LOAN-INDEX UP BY 1                                       
005680          GO TO 1121-EXIT                                                 
005690      END-IF.                                                             
005700      MOVE 1                       TO WS-SUB2.                            
005710      PERFORM 1122-SCAN-ITEM-STEP                                         
005720          UNTIL WS-SUB2 > LK-ITEM-COUNT OR WS-IS-DUPLICATE.               
005730      SET WS-LOAN-INDEX UP BY 1.                                          
005740  1121-EXIT.                                                              
005750      EXIT.                                                               
005760*                                                                         
005770  1122-SCAN-ITEM-STEP.                                                    
005780      IF LI-LOAN-ID (WS-SUB2) NOT = LR-LOAN-ID (WS-LOAN-INDEX)            
005790          ADD 1                    TO WS-SUB2                             
005800          GO TO 1122-EXIT                                                 
005810      END-IF.                                                             
005820      MOVE 1                       TO WS-ITX.                             
005830      PERFORM 1123-BUCKET-NAME-STEP                                       
005840          UNTIL WS-ITX > LK-TOOL-COUNT OR WS-IS-DUPLICATE.                
005850      ADD 1                        TO WS-SUB2.                            
005860  1122-EXIT.                                                              
005870      EXIT.                                                               
005880*                                                                         
005890  1123-BUCKET-NAME-STEP.                                                  
005900      IF TR-TOOL-ID (WS-ITX) NOT = LI-TOOL-ID (WS-SUB2)                   
005910          SET WS-ITX UP BY 1                                              
005920          GO TO 1123-EXIT                                                 
005930      END-IF.                                                             
005940      MOVE TR-TOOL-NAME (WS-ITX)     TO WS-NC2-NAME.                      
005950      MOVE TR-TOOL-CATEGORY (WS-ITX) TO WS-NC2-CATEGORY.                  
005960      IF WS-NAME-CAT-COMPARE-R = WS-NAME-CAT-R                            
005970          MOVE 'Y'                 TO WS-DUP-SW                           
005980      END-IF.                                                             
005990      SET WS-ITX UP BY 1.                                                 
006000  1123-EXIT.                                                              
006010      EXIT.                                                               
006020*----------------------------------------------------------------         
006030*    1200  COMMIT EVERY LINE STAGED BY 1100-VALIDATE-ITEMS.  ONE          
006040*    CALL TO TOOLINV PER LINE - EACH ONE MOVES A UNIT AND MAY             
006050*    RETURN A KARDEX ENTRY, WHICH WE APPEND TO THE SHARED TABLE.          
006060*----------------------------------------------------------------         
006070  1200-COMMIT-ITEMS.                                                      
006080      MOVE 1                       TO WS-SUB.                             
006090      PERFORM 1210-COMMIT-ONE-ITEM                                        
006100          UNTIL WS-SUB > LK-CRT-ITEM-COUNT.                               
006110  1200-EXIT.                                                              
006120      EXIT.                                                               
006130*                                                                         
006140  1210-COMMIT-ONE-ITEM.                                                   
006150      MOVE WS-ITEM-TOOL-ID (WS-SUB) TO WK-TI-MOV-SOURCE-ID.               
006160      MOVE 'Prestada'              TO WK-TI-MOV-NEW-STATE.                
006170      MOVE WK-CS-RESULT-RUT        TO WK-TI-MOV-RUT.                      
006180      MOVE LK-CRT-RESERV-DATE      TO WK-TI-MOV-DATE.                     
006190      MOVE 'M'                     TO WK-TI-FUNCTION-CODE.                
006200      CALL 'TOOLINV' USING WK-TI-FUNCTION-CODE, WK-TI-RETURN-CODE,        
006210          WK-TI-RESULT-TOOL-ID, WK-TI-REGISTER-PARMS,                     
006220          WK-TI-MOVE-PARMS, WK-TI-UPDATE-PARMS, WK-TI-KARDEX-OUT,         
006230          LK-TOOL-TABLE-AREA.                                             
006240      PERFORM 8500-APPEND-KARDEX THRU 8500-EXIT.                          
006250      ADD 1                        TO LK-ITEM-COUNT.                      
006260      MOVE WS-NEXT-LOAN-ID                                                
006270          TO LI-LOAN-ID (LK-ITEM-COUNT).                                  
006280      MOVE WK-TI-RESULT-TOOL-ID                                           
006290          TO LI-TOOL-ID (LK-ITEM-COUNT).                                  
006300      MOVE TR-TOOL-NAME (WS-ITEM-BUCKET-IDX (WS-SUB))                     
006310          TO LI-TOOL-NAME-SNAP (LK-ITEM-COUNT).                           
006320      MOVE 1                       TO LI-QUANTITY (LK-ITEM-COUNT).        
006330      ADD 1                        TO WS-SUB.                             
006340*----------------------------------------------------------------         
006350*    1300  NEXT LOAN ID - ONE HIGHER THAN THE MAX ID CURRENTLY            
006360*    ON FILE.                                                             
006370*----------------------------------------------------------------         
006380  1300-NEXT-LOAN-ID.                                                      
006390      MOVE 0                       TO WS-NEXT-LOAN-ID.                    
006400      MOVE 1                       TO WS-SUB.                             
006410      PERFORM 1310-NEXT-ID-STEP UNTIL WS-SUB > LK-LOAN-COUNT.             
006420      ADD 1                        TO WS-NEXT-LOAN-ID.                    
006430  1300-EXIT.                                                              
006440      EXIT.                                                               
006450*                                                                         
006460  1310-NEXT-ID-STEP.                                                      
006470      IF LR-LOAN-ID (WS-SUB) > WS-NEXT-LOAN-ID                            
006480          MOVE LR-LOAN-ID (WS-SUB) TO WS-NEXT-LOAN-ID                     
006490      END-IF.                                                             
006500      ADD 1                        TO WS-SUB.                             
006510*----------------------------------------------------------------         
006520*    2000  RETURN LOAN.                                                   
006530*----------------------------------------------------------------         
006540  2000-RETURN-LOAN.                                                       
006550      IF LK-RTN-ACTUAL-DATE = 0                                           
006560          MOVE 4                   TO LK-RETURN-CODE                      
006570          GO TO 2000-EXIT                                                 
006580      END-IF.                                                             
006590      MOVE 0                       TO WS-LOAN-INDEX.                      
006600      MOVE 1                       TO WS-SUB.                             
006610      PERFORM 2010-FIND-LOAN-STEP                                         
006620          UNTIL WS-SUB > LK-LOAN-COUNT OR WS-LOAN-INDEX NOT = 0.          
006630      IF WS-LOAN-INDEX = 0                                                
006640          MOVE 8                   TO LK-RETURN-CODE                      
006650          GO TO 2000-EXIT                                                 
006660      END-IF.                                                             
006670      IF LR-ACTUAL-RETURN (WS-LOAN-INDEX) NOT = 0                         
006680          MOVE 4                   TO LK-RETURN-CODE                      
006690          GO TO 2000-EXIT                                                 
006700      END-IF.                                                             
006710      PERFORM 2020-CROSS-CHECK-SETS THRU 2020-EXIT.                       
006720      IF NOT WS-ITEMS-ARE-VALID                                           
006730          MOVE 4                   TO LK-RETURN-CODE                      
006740          GO TO 2000-EXIT                                                 
006750      END-IF.                                                             
006760      PERFORM 2100-PROCESS-LINES THRU 2100-EXIT.                          
006770      MOVE LK-RTN-ACTUAL-DATE                                             
006780          TO LR-ACTUAL-RETURN (WS-LOAN-INDEX).                            
006790      PERFORM 2200-COMPUTE-LATE-FINE THRU 2200-EXIT.                      
006800      IF LR-LATE-FINE (WS-LOAN-INDEX) > 0                                 
006810          MOVE 'N'                 TO LR-LATE-PAID (WS-LOAN-INDEX)        
006820      END-IF.                                                             
006830      IF LR-DMG-PENALTY (WS-LOAN-INDEX) > 0                               
006840          MOVE 'N'                 TO LR-DMG-PAID (WS-LOAN-INDEX)         
006850      END-IF.                                                             
006860      MOVE 1                       TO WS-SUB.                             
006870      MOVE 0                       TO WS-CUST-INDEX.                      
006880      PERFORM 2300-FIND-CUST-STEP                                         
006890          UNTIL WS-SUB > LK-CUST-COUNT OR WS-CUST-INDEX NOT = 0.          
006900      IF WS-CUST-INDEX NOT = 0                                            
006910           AND CR-CUST-LOAN-COUNT (WS-CUST-INDEX) > 0                     
006920          SUBTRACT 1                                                      
006930              FROM CR-CUST-LOAN-COUNT (WS-CUST-INDEX)                     
006940      END-IF.                                                             
006950      MOVE LR-RUT (WS-LOAN-INDEX)  TO WK-CS-RCP-RUT-RAW.                  
006960      MOVE LK-PROC-DATE            TO WK-CS-RCP-PROC-DATE.                
006970      MOVE 'S'                     TO WK-CS-FUNCTION-CODE.                
006980      CALL 'CUSTSVC' USING WK-CS-FUNCTION-CODE, WK-CS-RETURN-CODE,        
006990          WK-CS-RESULT-CUST-ID, WK-CS-RESULT-RUT,                         
007000          WK-CS-RESULT-FOUND, WK-CS-REGISTER-PARMS,                       
007010          WK-CS-NORMALIZE-PARMS, WK-CS-RECOMPUTE-PARMS,                   
007020          LK-CUSTOMER-TABLE-AREA, LK-LOAN-TABLE-AREA.                     
007030      MOVE LR-LOAN-ID (WS-LOAN-INDEX) TO LK-RESULT-LOAN-ID.               
007040  2000-EXIT.                                                              
007050      EXIT.                                                               
007060*                                                                         
007070  2010-FIND-LOAN-STEP.                                                    
007080      IF LR-LOAN-ID (WS-SUB) = LK-RTN-LOAN-ID                             
007090          MOVE WS-SUB              TO WS-LOAN-INDEX                       
007100      ELSE                                                                
007110          ADD 1                    TO WS-SUB                              
007120      END-IF.                                                             
007130*                                                                         
007140  2300-FIND-CUST-STEP.                                                    
007150      IF CR-CUST-RUT (WS-SUB) = LR-RUT (WS-LOAN-INDEX)                    
007160          MOVE WS-SUB              TO WS-CUST-INDEX                       
007170      ELSE                                                                
007180          ADD 1                    TO WS-SUB                              
007190      END-IF.                                                             
007200*----------------------------------------------------------------         
007210*    2020  A TOOL-ID MAY NOT APPEAR IN BOTH THE DAMAGED AND               
007220*    IRREPARABLE SETS, AND EVERY ID IN EITHER SET MUST BE ONE OF          
007230*    THE LOAN'S OWN LINES.                                                
007240*----------------------------------------------------------------         
007250  2020-CROSS-CHECK-SETS.                                                  
007260      MOVE 'Y'                     TO WS-VALID-SW.                        
007270      MOVE 1                       TO WS-SUB.                             
007280      PERFORM 2021-BOTH-SETS-STEP                                         
007290          UNTIL WS-SUB > LK-RTN-DMG-COUNT                                 
007300             OR NOT WS-ITEMS-ARE-VALID.                                   
007310      IF NOT WS-ITEMS-ARE-VALID                                           
007320          GO TO 2020-EXIT                                                 
007330      END-IF.                                                             
007340      MOVE 1                       TO WS-SUB.                             
007350      PERFORM 2022-DMG-ON-LOAN-STEP                                       
007360          UNTIL WS-SUB > LK-RTN-DMG-COUNT                                 
007370             OR NOT WS-ITEMS-ARE-VALID.                                   
007380      IF NOT WS-ITEMS-ARE-VALID                                           
007390          GO TO 2020-EXIT                                                 
007400      END-IF.                                                             
007410      MOVE 1                       TO WS-SUB.                             
007420      PERFORM 2023-IRP-ON-LOAN-STEP                                       
007430          UNTIL WS-SUB > LK-RTN-IRP-COUNT                                 
007440             OR NOT WS-ITEMS-ARE-VALID.                                   
007450  2020-EXIT.                                                              
007460      EXIT.                                                               
007470*                                                                         
007480  2021-BOTH-SETS-STEP.                                                    
007490      MOVE 'N'                     TO WS-DUP-SW.                          
007500      MOVE 1                       TO WS-SUB2.                            
007510      PERFORM 2021A-IRP-SCAN-STEP                                         
007520          UNTIL WS-SUB2 > LK-RTN-IRP-COUNT OR WS-IS-DUPLICATE.            
007530      IF WS-IS-DUPLICATE                                                  
007540          MOVE 'N'                 TO WS-VALID-SW                         
007550      END-IF.                                                             
007560      ADD 1                        TO WS-SUB.                             
007570*                                                                         
007580  2021A-IRP-SCAN-STEP.                                                    
007590      IF LK-RTN-DMG-ID (WS-SUB) = LK-RTN-IRP-ID (WS-SUB2)                 
007600          MOVE 'Y'                 TO WS-DUP-SW                           
007610      ELSE                                                                
007620          ADD 1                    TO WS-SUB2                             
007630      END-IF.                                                             
007640*                                                                         
007650  2022-DMG-ON-LOAN-STEP.                                                  
007660      MOVE LK-RTN-DMG-ID (WS-SUB)  TO WS-CHECK-TOOL-ID.                   
007670      PERFORM 2024-ON-LOAN-CHECK THRU 2024-EXIT.                          
007680      ADD 1                        TO WS-SUB.                             
007690*                                                                         
007700  2023-IRP-ON-LOAN-STEP.                                                  
007710      MOVE LK-RTN-IRP-ID (WS-SUB)  TO WS-CHECK-TOOL-ID.                   
007720      PERFORM 2024-ON-LOAN-CHECK THRU 2024-EXIT.                          
007730      ADD 1                        TO WS-SUB.                             
007740*                                                                         
007750  2024-ON-LOAN-CHECK.                                                     
007760      MOVE 'N'                     TO WS-FOUND-SW.                        
007770      MOVE 1                       TO WS-SUB2.                            
007780      PERFORM 2025-ON-LOAN-STEP                                           
007790          UNTIL WS-SUB2 > LK-ITEM-COUNT OR WS-FOUND.                      
007800      IF NOT WS-FOUND                                                     
007810          MOVE 'N'                 TO WS-VALID-SW                         
007820      END-IF.                                                             
007830  2024-EXIT.                                                              
007840      EXIT.                                                               
007850*                                                                         
007860  2025-ON-LOAN-STEP.                                                      
007870      IF LI-LOAN-ID (WS-SUB2) = LR-LOAN-ID (WS-LOAN-INDEX)                
007880           AND LI-TOOL-ID (WS-SUB2) = WS-CHECK-TOOL-ID                    
007890          MOVE 'Y'                 TO WS-FOUND-SW                         
007900      ELSE                                                                
007910          ADD 1                    TO WS-SUB2                             
007920      END-IF.                                                             
007930*----------------------------------------------------------------         
007940*    2100  ONE PASS OVER THE LOAN'S LINES, MOVING EACH UNIT TO            
007950*    ITS DESTINATION BUCKET AND ACCUMULATING THE DAMAGE PENALTY.          
007960*----------------------------------------------------------------         
007970  2100-PROCESS-LINES.                                                     
007980      MOVE 0 TO LR-DMG-PENALTY (WS-LOAN-INDEX).                           
007990      MOVE 1                       TO WS-SUB.                             
008000      PERFORM 2110-PROCESS-ONE-LINE UNTIL WS-SUB > LK-ITEM-COUNT.         
008010  2100-EXIT.                                                              
008020      EXIT.                                                               
008030*                                                                         
008040  2110-PROCESS-ONE-LINE.                                                  
008050      IF LI-LOAN-ID (WS-SUB) NOT = LR-LOAN-ID (WS-LOAN-INDEX)             
008060          ADD 1                    TO WS-SUB                              
008070          GO TO 2110-EXIT                                                 
008080      END-IF.                                                             
008090      MOVE 'N'                     TO WS-DUP-SW.                          
008100      MOVE 1                       TO WS-SUB2.                            
008110      PERFORM 2111-IRP-MATCH-STEP                                         
008120          UNTIL WS-SUB2 > LK-RTN-IRP-COUNT OR WS-IS-DUPLICATE.            
008130      IF WS-IS-DUPLICATE                                                  
008140          PERFORM 2120-DO-IRREPARABLE THRU 2120-EXIT                      
008150          ADD 1                    TO WS-SUB                              
008160          GO TO 2110-EXIT                                                 
008170      END-IF.                                                             
008180      MOVE 'N'                     TO WS-DUP-SW.                          
008190      MOVE 1                       TO WS-SUB2.                            
008200      PERFORM 2112-DMG-MATCH-STEP                                         
008210          UNTIL WS-SUB2 > LK-RTN-DMG-COUNT OR WS-IS-DUPLICATE.            
008220      IF WS-IS-DUPLICATE                                                  
008230          PERFORM 2130-DO-DAMAGED THRU 2130-EXIT                          
008240          ADD 1                    TO WS-SUB                              
008250          GO TO 2110-EXIT                                                 
008260      END-IF.                                                             
008270      PERFORM 2140-DO-NORMAL THRU 2140-EXIT.                              
008280      ADD 1                        TO WS-SUB.                             
008290  2110-EXIT.                                                              
008300      EXIT.                                                               
008310*                                                                         
008320  2111-IRP-MATCH-STEP.                                                    
008330      IF LK-RTN-IRP-ID (WS-SUB2) = LI-TOOL-ID (WS-SUB)                    
008340          MOVE 'Y'                 TO WS-DUP-SW                           
008350      ELSE                                                                
008360          ADD 1                    TO WS-SUB2                             
008370      END-IF.                                                             
008380*                                                                         
008390  2112-DMG-MATCH-STEP.                                                    
008400      IF LK-RTN-DMG-ID (WS-SUB2) = LI-TOOL-ID (WS-SUB)                    
008410          MOVE 'Y'                 TO WS-DUP-SW                           
008420      ELSE                                                                
008430          ADD 1                    TO WS-SUB2                             
008440      END-IF.                                                             
008450*                                                                         
008460  2120-DO-IRREPARABLE.                                                    
008470      MOVE 0                       TO WS-FOUND-INDEX.                     
008480      MOVE 1                       TO WS-ITX.                             
008490      PERFORM 1112-FIND-TOOL-BY-LI                                        
008500          UNTIL WS-ITX > LK-TOOL-COUNT OR WS-FOUND-INDEX NOT = 0.         
008510      IF WS-FOUND-INDEX NOT = 0                                           
008520          ADD TR-TOOL-REP-VALUE (WS-FOUND-INDEX)                          
008530              TO LR-DMG-PENALTY (WS-LOAN-INDEX)                           
008540      END-IF.                                                             
008550      MOVE LI-TOOL-ID (WS-SUB)     TO WK-TI-MOV-SOURCE-ID.                
008560      MOVE 'Dada de baja'          TO WK-TI-MOV-NEW-STATE.                
008570      MOVE LR-RUT (WS-LOAN-INDEX)  TO WK-TI-MOV-RUT.                      
008580      MOVE LK-RTN-ACTUAL-DATE      TO WK-TI-MOV-DATE.                     
008590      MOVE 'M'                     TO WK-TI-FUNCTION-CODE.                
008600      CALL 'TOOLINV' USING WK-TI-FUNCTION-CODE, WK-TI-RETURN-CODE,        
008610          WK-TI-RESULT-TOOL-ID, WK-TI-REGISTER-PARMS,                     
008620          WK-TI-MOVE-PARMS, WK-TI-UPDATE-PARMS, WK-TI-KARDEX-OUT,         
008630          LK-TOOL-TABLE-AREA.                                             
008640      PERFORM 8500-APPEND-KARDEX THRU 8500-EXIT.                          
008650  2120-EXIT.                                                              
008660      EXIT.                                                               
008670*                                                                         
008680  1112-FIND-TOOL-BY-LI.                                                   
008690      IF TR-TOOL-ID (WS-ITX) = LI-TOOL-ID (WS-SUB)                        
008700          MOVE WS-ITX              TO WS-FOUND-INDEX                      
008710      ELSE                                                                
008720          SET WS-ITX UP BY 1                                              
008730      END-IF.                                                             
008740*                                                                         
008750  2130-DO-DAMAGED.                                                        
008760      MOVE 0                       TO WS-FOUND-INDEX.                     
008770      MOVE 1                       TO WS-SUB2.                            
008780      PERFORM 2131-FIND-RPR-STEP                                          
008790          UNTIL WS-SUB2 > LK-RTN-RPR-COUNT                                
008800             OR WS-FOUND-INDEX NOT = 0.                                   
008810      IF WS-FOUND-INDEX NOT = 0                                           
008820           AND LK-RTN-RPR-COST (WS-FOUND-INDEX) > 0                       
008830          ADD LK-RTN-RPR-COST (WS-FOUND-INDEX)                            
008840              TO LR-DMG-PENALTY (WS-LOAN-INDEX)                           
008850      END-IF.                                                             
008860      MOVE LI-TOOL-ID (WS-SUB)     TO WK-TI-MOV-SOURCE-ID.                
008870      MOVE 'En reparacion'         TO WK-TI-MOV-NEW-STATE.                
008880      MOVE LR-RUT (WS-LOAN-INDEX)  TO WK-TI-MOV-RUT.                      
008890      MOVE LK-RTN-ACTUAL-DATE      TO WK-TI-MOV-DATE.                     
008900      MOVE 'M'                     TO WK-TI-FUNCTION-CODE.                
008910      CALL 'TOOLINV' USING WK-TI-FUNCTION-CODE, WK-TI-RETURN-CODE,        
008920          WK-TI-RESULT-TOOL-ID, WK-TI-REGISTER-PARMS,                     
008930          WK-TI-MOVE-PARMS, WK-TI-UPDATE-PARMS, WK-TI-KARDEX-OUT,         
008940          LK-TOOL-TABLE-AREA.                                             
008950      PERFORM 8500-APPEND-KARDEX THRU 8500-EXIT.                          
008960  2130-EXIT.                                                              
008970      EXIT.                                                               
008980*                                                                         
008990  2131-FIND-RPR-STEP.                                                     
009000      IF LK-RTN-RPR-ID (WS-SUB2) = LI-TOOL-ID (WS-SUB)                    
009010          MOVE WS-SUB2             TO WS-FOUND-INDEX                      
009020      ELSE                                                                
009030          ADD 1                    TO WS-SUB2                             
009040      END-IF.                                                             
009050*                                                                         
009060  2140-DO-NORMAL.                                                         
009070      MOVE LI-TOOL-ID (WS-SUB)     TO WK-TI-MOV-SOURCE-ID.                
009080      MOVE 'Disponible'            TO WK-TI-MOV-NEW-STATE.                
009090      MOVE LR-RUT (WS-LOAN-INDEX)  TO WK-TI-MOV-RUT.                      
009100      MOVE LK-RTN-ACTUAL-DATE      TO WK-TI-MOV-DATE.                     
009110      MOVE 'M'                     TO WK-TI-FUNCTION-CODE.                
009120      CALL 'TOOLINV' USING WK-TI-FUNCTION-CODE, WK-TI-RETURN-CODE,        
009130          WK-TI-RESULT-TOOL-ID, WK-TI-REGISTER-PARMS,                     
009140          WK-TI-MOVE-PARMS, WK-TI-UPDATE-PARMS, WK-TI-KARDEX-OUT,         
009150          LK-TOOL-TABLE-AREA.                                             
009160      PERFORM 8500-APPEND-KARDEX THRU 8500-EXIT.                          
009170  2140-EXIT.                                                              
009180      EXIT.                                                               
009190*----------------------------------------------------------------         
009200*    2200  LATE FINE - DAYS LATE (FLOORED AT ZERO) TIMES THE              
009210*    FINE-PER-DAY RATE (FLOORED AT ZERO).                                 
009220*----------------------------------------------------------------         
009230  2200-COMPUTE-LATE-FINE.                                                 
009240      MOVE LR-RETURN-DATE (WS-LOAN-INDEX) TO DC-DATE-8.                   
009250      PERFORM 8100-CALC-ABS-DAYS THRU 8100-EXIT.                          
009260      MOVE DC-ABS-DAYS             TO WS-ABS-DAYS-1.                      
009270      MOVE LK-RTN-ACTUAL-DATE      TO DC-DATE-8.                          
009280      PERFORM 8100-CALC-ABS-DAYS THRU 8100-EXIT.                          
009290      MOVE DC-ABS-DAYS             TO WS-ABS-DAYS-2.                      
009300      COMPUTE WS-DAYS = WS-ABS-DAYS-2 - WS-ABS-DAYS-1.                    
009310      IF WS-DAYS < 0                                                      
009320          MOVE 0                   TO WS-DAYS                             
009330      END-IF.                                                             
009340      COMPUTE LR-LATE-FINE (WS-LOAN-INDEX) =                              
009350          WS-DAYS * LK-RTN-FINE-PER-DAY.                                  
009360  2200-EXIT.                                                              
009370      EXIT.                                                               
009380*----------------------------------------------------------------         
009390*    3000  PAY FINES.                                                     
009400*----------------------------------------------------------------         
009410  3000-PAY-FINES.                                                         
009420      MOVE 0                       TO WS-LOAN-INDEX.                      
009430      MOVE 1                       TO WS-SUB.                             
009440      PERFORM 3010-FIND-LOAN-STEP                                         
009450          UNTIL WS-SUB > LK-LOAN-COUNT OR WS-LOAN-INDEX NOT = 0.          
009460      IF WS-LOAN-INDEX = 0                                                
009470          MOVE 8                   TO LK-RETURN-CODE                      
009480          GO TO 3000-EXIT                                                 
009490      END-IF.                                                             
009500      IF LK-PAY-LATE-FLAG = 'Y'                                           
009510          AND LR-LATE-FINE (WS-LOAN-INDEX) > 0                            
009520          MOVE 'Y'                 TO LR-LATE-PAID (WS-LOAN-INDEX)        
009530      END-IF.                                                             
009540      IF LK-PAY-DMG-FLAG = 'Y'                                            
009550          AND LR-DMG-PENALTY (WS-LOAN-INDEX) > 0                          
009560          MOVE 'Y'                 TO LR-DMG-PAID (WS-LOAN-INDEX)         
009570      END-IF.                                                             
009580      MOVE LR-RUT (WS-LOAN-INDEX)  TO WK-CS-RCP-RUT-RAW.                  
009590      MOVE LK-PROC-DATE            TO WK-CS-RCP-PROC-DATE.                
009600      MOVE 'S'                     TO WK-CS-FUNCTION-CODE.                
009610      CALL 'CUSTSVC' USING WK-CS-FUNCTION-CODE, WK-CS-RETURN-CODE,        
009620          WK-CS-RESULT-CUST-ID, WK-CS-RESULT-RUT,                         
009630          WK-CS-RESULT-FOUND, WK-CS-REGISTER-PARMS,                       
009640          WK-CS-NORMALIZE-PARMS, WK-CS-RECOMPUTE-PARMS,                   
009650          LK-CUSTOMER-TABLE-AREA, LK-LOAN-TABLE-AREA.                     
009660      MOVE LR-LOAN-ID (WS-LOAN-INDEX) TO LK-RESULT-LOAN-ID.               
009670  3000-EXIT.                                                              
009680      EXIT.                                                               
009690*                                                                         
009700  3010-FIND-LOAN-STEP.                                                    
009710      IF LR-LOAN-ID (WS-SUB) = LK-PAY-LOAN-ID                             
009720          MOVE WS-SUB              TO WS-LOAN-INDEX                       
009730      ELSE                                                                
009740          ADD 1                    TO WS-SUB                              
009750      END-IF.                                                             
009760*----------------------------------------------------------------         
009770*    8100  CALENDAR ABSOLUTE-DAY-NUMBER, SEE DAYCALP.  KEPT               
009780*    IN-LINE (NOT COPYBOOKED) HERE SO THE WS-DATE-A-AREA GROUP            
009790*    STAYS TOGETHER WITH ITS OWN REDEFINES ABOVE.                         
009800*----------------------------------------------------------------         
009810  8100-CALC-ABS-DAYS.                                                     
009820      MOVE ZERO                    TO DC-R4 DC-R100 DC-R400.              
009830      MOVE ZERO                    TO DC-Q4 DC-Q100 DC-Q400.              
009840      MOVE 'N'                     TO DC-IS-LEAP-SW.                      
009850      DIVIDE DC-YYYY BY 4   GIVING DC-Q4   REMAINDER DC-R4.               
009860      DIVIDE DC-YYYY BY 100 GIVING DC-Q100 REMAINDER DC-R100.             
009870      DIVIDE DC-YYYY BY 400 GIVING DC-Q400 REMAINDER DC-R400.             
009880      IF DC-R4 = 0 AND (DC-R100 NOT = 0 OR DC-R400 = 0)                   
009890          MOVE 'Y'                 TO DC-IS-LEAP-SW                       
009900      END-IF.                                                             
009910      COMPUTE DC-Y-ADJ = DC-YYYY - 1.                                     
009920      DIVIDE DC-Y-ADJ BY 4   GIVING DC-LDY4.                              
009930      DIVIDE DC-Y-ADJ BY 100 GIVING DC-LDY100.                            
009940      DIVIDE DC-Y-ADJ BY 400 GIVING DC-LDY400.                            
009950      COMPUTE DC-LEAP-DAYS = DC-LDY4 - DC-LDY100 + DC-LDY400.             
009960      MOVE DC-MM                   TO DC-MM-SUB.                          
009970      COMPUTE DC-ABS-DAYS =                                               
009980          (DC-Y-ADJ * 365) + DC-LEAP-DAYS                                 
009990        + DC-CUM-DAYS (DC-MM-SUB) + DC-DD.                                
010000      IF DC-MM > 2 AND DC-IS-LEAP-YEAR                                    
010010          ADD 1                    TO DC-ABS-DAYS                         
010020      END-IF.                                                             
010030  8100-EXIT.                                                              
010040      EXIT.                                                               
010050*----------------------------------------------------------------         
010060*    8500  APPEND A KARDEX ENTRY RETURNED BY TOOLINV TO THE               
010070*    SHARED TABLE, IF ONE WAS ACTUALLY WRITTEN.                           
010080*----------------------------------------------------------------         
010090  8500-APPEND-KARDEX.                                                     
010100      IF WK-TI-KDX-WAS-WRITTEN                                            
010110          ADD 1                    TO LK-KDX-COUNT                        
010120          MOVE LK-KDX-COUNT          TO KX-ID (LK-KDX-COUNT)              
010130          MOVE WK-TI-KDX-TOOL-ID     TO KX-TOOL-ID (LK-KDX-COUNT)         
010140          MOVE WK-TI-KDX-TOOL-NAME TO KX-TOOL-NAME (LK-KDX-COUNT)         
010150          MOVE WK-TI-KDX-TOOL-CAT    TO KX-TOOL-CAT (LK-KDX-COUNT)        
010160          MOVE WK-TI-KDX-RUT         TO KX-RUT (LK-KDX-COUNT)             
010170          MOVE WK-TI-KDX-TYPE        TO KX-TYPE (LK-KDX-COUNT)            
010180          MOVE WK-TI-KDX-MOVE-DATE TO KX-MOVE-DATE (LK-KDX-COUNT)         
010190          MOVE WK-TI-KDX-STOCK       TO KX-STOCK (LK-KDX-COUNT)           
010200      END-IF.                                                             
010210  8500-EXIT.                                                              
010220      EXIT.                                                               
