000100*****************************************************************         
000110* LICENSED MATERIALS - PROPERTY OF TOOLRENT DATA PROCESSING CTR           
000120* ALL RIGHTS RESERVED                                                     
000130*****************************************************************         
000140  IDENTIFICATION DIVISION.                                                
000150  PROGRAM-ID. RPTGEN.                                                     
000160  AUTHOR. J. R. SAYLES.                                                   
000170  INSTALLATION. TOOLRENT DATA PROCESSING CENTER.                          
000180  DATE-WRITTEN. 06/02/87.                                                 
000190  DATE-COMPILED.                                                          
000200  SECURITY. NON-CONFIDENTIAL.                                             
000210*****************************************************************         
000220* RPTGEN - REPORT GENERATOR SUBPROGRAM.  BUILDS ALL FOUR END OF           
000230* RUN LISTINGS AND ANSWERS THE KARDEX QUERY.  BUILDS THE WHOLE            
000240* REPORT AS AN OCCURS TABLE OF 80-BYTE PRINT LINES AND HANDS THE          
000250* TABLE BACK TO TRNTOOL, WHICH DOES THE ACTUAL WRITE TO THE               
000260* REPORT FILE ONE LINE AT A TIME.  RPTGEN NEVER OPENS A FILE.             
000270*                                                                         
000280* FUNCTIONS (LK-FUNCTION-CODE):                                           
000290*   1  ACTIVE LOANS LISTING                                               
000300*   2  OVERDUE LOANS LISTING                                              
000310*   3  UNPAID DEBTS LISTING                                               
000320*   4  TOP TOOLS RANKING                                                  
000330*   5  KARDEX QUERY LISTING                                               
000340*                                                                         
000350* RETURN CODES (LK-RETURN-CODE):                                          
000360*   0000  NORMAL (LK-LINE-COUNT MAY STILL BE JUST THE HEADINGS            
000370*         AND A ZERO-LINE TRAILER IF NOTHING MATCHED)                     
000380*   0004  UNKNOWN FUNCTION CODE                                           
000390*----------------------------------------------------------------         
000400* CHANGE LOG                                                              
000410*----------------------------------------------------------------         
000420* 06/02/87  JRS  INIT     ORIGINAL PROGRAM FOR THE TOOLRENT BATCH         
000430*                       CONVERSION - FOUR LISTINGS, NO KARDEX             
000440*                       QUERY YET (KARDEX WAS ONLINE-ONLY).               
000450* 04/19/89  JRS  TR-0083  KARDEX QUERY ADDED AS FUNCTION 5 SO THE         
000460*                       NIGHTLY RUN CAN PRODUCE THE AUDIT COPY            
000470*                       THE ONLINE SCREEN USED TO GIVE ON DEMAND.         
000480* 11/02/91  DRS  TR-0118  TOP-TOOLS RANKING NOW RESPECTS THE              
000490*                       RESERVATION-DATE WINDOW ON THE CONTROL            
000500*                       CARD INSTEAD OF ALWAYS RANKING ALL TIME.          
000510* 12/01/98  MHK  Y2K-004  YEAR 2000 REVIEW: PROCESSING DATE AND           
000520*                       ALL RANGE DATES ARE FULL 9(08) YYYYMMDD -         
000530*                       NO CHANGE REQUIRED. SIGNED OFF PER Y2K.           
000540* 01/18/99  MHK  Y2K-004  RE-TESTED WITH CENTURY-BOUNDARY DATA,           
000550*                       NO FINDINGS.                                      
000560* 07/23/02  JRS  TR-0201  UNPAID DEBTS LISTING NOW ADDS A THIRD           
000570*                       GRAND TOTAL (TOTAL OWED) AT THE AUDITOR'S         
000580*                       REQUEST - TWO COLUMNS WAS NOT ENOUGH.             
000590* 08/06/05 JRS TR-0219 MINOR CLEANUP OF THE MAX-COUNT SELECTION           
000600*                       LOOP IN THE RANKING REPORT TO MATCH STYLE         
000610*                       IN THE REST OF THE RELEASE.                       
000620*****************************************************************         
000630  ENVIRONMENT DIVISION.                                                   
000640  CONFIGURATION SECTION.                                                  
000650  SOURCE-COMPUTER. IBM-370.                                               
000660  OBJECT-COMPUTER. IBM-370.                                               
000670  SPECIAL-NAMES.                                                          
000680      UPSI-0 ON STATUS IS WS-TRACE-ON                                     
000690             OFF STATUS IS WS-TRACE-OFF.                                  
000700  DATA DIVISION.                                                          
000710  WORKING-STORAGE SECTION.                                                
000720*----------------------------------------------------------------         
000730*    SWITCHES                                                             
000740*----------------------------------------------------------------         
000750  01  WS-SWITCHES.                                                        
000760      05  WS-MATCH-SW               PIC X(01) VALUE 'N'.                  
000770          88  WS-LINE-MATCHES       VALUE 'Y'.                            
000780      05  WS-FOUND-SW               PIC X(01) VALUE 'N'.                  
000790          88  WS-FOUND              VALUE 'Y'.                            
000800      05  WS-DONE-SW                PIC X(01) VALUE 'N'.                  
000810          88  WS-ALL-PICKED         VALUE 'Y'.                            
000820      05  FILLER                    PIC X(05).                            
000830*----------------------------------------------------------------         
000840*    WORK FIELDS                                                          
000850*----------------------------------------------------------------         
000860  01  WS-WORK-FIELDS.                                                     
000870      05  WS-SUB                    PIC S9(04) COMP.                      
000880      05  WS-SUB2                   PIC S9(04) COMP.                      
000890      05  WS-SUB3                   PIC S9(04) COMP.                      
000900      05  WS-FOUND-INDEX            PIC S9(04) COMP.                      
000910      05  WS-BEST-INDEX             PIC S9(04) COMP.                      
000920      05  WS-BEST-COUNT             PIC S9(09) COMP.                      
000930      05  WS-TOP-N                  PIC S9(04) COMP.                      
000940      05  WS-PICKED-COUNT           PIC S9(04) COMP.                      
000950      05  WS-RUT-COUNT              PIC S9(09) COMP.                      
000960      05  WS-TOTAL-SUM              PIC S9(09) COMP.                      
000970      05  WS-LATE-SUM               PIC S9(09) COMP.                      
000980      05  WS-DMG-SUM                PIC S9(09) COMP.                      
000990      05  WS-DAYS                   PIC S9(09) COMP.                      
001000      05  FILLER                    PIC X(06).                            
001010*----------------------------------------------------------------         
001020*    DATE WORK AREA - REDEFINES 1 OF 3, THE YYYY/MM/DD BREAKOUT           
001030*    NEEDED BY THE ABSOLUTE-DAY-NUMBER ARITHMETIC BELOW.                  
001040*----------------------------------------------------------------         
001050  01  WS-DATE-A-AREA.                                                     
001060      05  DC-DATE-8                PIC 9(08).                             
001070      05  DC-DATE-8-R REDEFINES DC-DATE-8.                                
001080          10  DC-YYYY              PIC 9(04).                             
001090          10  DC-MM                PIC 9(02).                             
001100          10  DC-DD                PIC 9(02).                             
001110      05  DC-MM-SUB                PIC S9(04) COMP.                       
001120      05  DC-ABS-DAYS              PIC S9(09) COMP.                       
001130      05  DC-Y-ADJ                 PIC S9(09) COMP.                       
001140      05  DC-LEAP-DAYS             PIC S9(09) COMP.                       
001150      05  DC-LDY4                  PIC S9(09) COMP.                       
001160      05  DC-LDY100                PIC S9(09) COMP.                       
001170      05  DC-LDY400                PIC S9(09) COMP.                       
001180      05  DC-R4                    PIC S9(09) COMP.                       
001190      05  DC-R100                  PIC S9(09) COMP.                       
001200      05  DC-R400                  PIC S9(09) COMP.                       
001210      05  DC-Q4                    PIC S9(09) COMP.                       
001220      05  DC-Q100                  PIC S9(09) COMP.                       
001230      05  DC-Q400                  PIC S9(09) COMP.                       
001240      05  DC-IS-LEAP-SW            PIC X(01) VALUE 'N'.                   
001250          88  DC-IS-LEAP-YEAR      VALUE 'Y'.                             
001260  01  DC-MONTH-TABLE-LIT           PIC X(36) VALUE                        
001270          '000031059090120151181212243273304334'.                         
001280  01  DC-MONTH-TABLE REDEFINES DC-MONTH-TABLE-LIT.                        
001290      05  DC-CUM-DAYS              PIC 9(03) OCCURS 12 TIMES.             
001300  01  WS-ABS-DAYS-1                PIC S9(09) COMP.                       
001310  01  WS-ABS-DAYS-2                PIC S9(09) COMP.                       
001320*----------------------------------------------------------------         
001330*    SUBSTRING-SEARCH WORK AREA - SHARED BY THE KARDEX NAME AND           
001340*    CATEGORY "CONTAINS" FILTERS.  REDEFINES 2 OF 3 - THE UPPER-          
001350*    CASED HAYSTACK VIEW USED FOR THE CASE-INSENSITIVE COMPARE.           
001360*----------------------------------------------------------------         
001370  01  WS-SS-WORK-AREA.                                                    
001380      05  WS-SS-HAY                 PIC X(30).                            
001390      05  WS-SS-NEEDLE               PIC X(30).                           
001400      05  WS-SS-HAY-LEN              PIC S9(04) COMP.                     
001410      05  WS-SS-NEEDLE-LEN           PIC S9(04) COMP.                     
001420      05  WS-SS-START                PIC S9(04) COMP.                     
001430      05  WS-SS-FOUND-SW             PIC X(01) VALUE 'N'.                 
001440          88  WS-SS-WAS-FOUND        VALUE 'Y'.                           
001450  01  WS-SS-UPPER-VIEW REDEFINES WS-SS-WORK-AREA.                         
001460      05  WS-SS-UPPER-HAY            PIC X(30).                           
001470      05  WS-SS-UPPER-NEEDLE         PIC X(30).                           
001480      05  FILLER                     PIC X(10).                           
001490*----------------------------------------------------------------         
001500*    TOP-TOOLS DISTINCT-NAME WORK TABLE - REDEFINES 3 OF 3, THE           
001510*    WHOLE-ENTRY VIEW USED WHEN CLEARING A SLOT AFTER IT WINS.            
001520*----------------------------------------------------------------         
001530  01  WS-RANK-TABLE.                                                      
001540      05  WS-RANK-ENTRY OCCURS 200 TIMES.                                 
001550          10  WS-RANK-NAME           PIC X(20).                           
001560          10  WS-RANK-COUNT          PIC S9(09) COMP.                     
001570  01  WS-RANK-COUNT-TOTAL           PIC S9(04) COMP.                      
001580  01  WS-RANK-ENTRY-R REDEFINES WS-RANK-TABLE PIC X(4800).                
001590*----------------------------------------------------------------         
001600*    KARDEX SELECTION-LIST WORK TABLE - HOLDS THE SUBSCRIPTS OF           
001610*    THE MATCHING KARDEX ROWS, THEN REORDERED DATE DESCENDING.            
001620*----------------------------------------------------------------         
001630  01  WS-KDX-LIST.                                                        
001640      05  WS-KDX-LIST-ENTRY OCCURS 1 TO 9000 TIMES                        
001650              DEPENDING ON WS-KDX-LIST-COUNT                              
001660              INDEXED BY WS-KDX-X          PIC S9(04) COMP.               
001670  01  WS-KDX-LIST-COUNT             PIC S9(04) COMP.                      
001680*----------------------------------------------------------------         
001690*    PRINT-LINE WORK AREAS                                                
001700*----------------------------------------------------------------         
001710  01  WS-DETAIL-LINE.                                                     
001720      05  FILLER                    PIC X(80) VALUE SPACES.               
001730  01  WS-DL-ACTIVE REDEFINES WS-DETAIL-LINE.                              
001740      05  DL-A-LOAN-ID              PIC X(06).                            
001750      05  FILLER                    PIC X(02) VALUE SPACES.               
001760      05  DL-A-RUT                  PIC X(12).                            
001770      05  FILLER                    PIC X(02) VALUE SPACES.               
001780      05  DL-A-RESERV               PIC X(08).                            
001790      05  FILLER                    PIC X(02) VALUE SPACES.               
001800      05  DL-A-RETURN               PIC X(08).                            
001810      05  FILLER                    PIC X(02) VALUE SPACES.               
001820      05  DL-A-TOTAL                PIC ZZZZZZ9.                          
001830      05  FILLER                    PIC X(31) VALUE SPACES.               
001840  01  WS-DL-OVERDUE REDEFINES WS-DETAIL-LINE.                             
001850      05  DL-O-LOAN-ID              PIC X(06).                            
001860      05  FILLER                    PIC X(02) VALUE SPACES.               
001870      05  DL-O-RUT                  PIC X(12).                            
001880      05  FILLER                    PIC X(02) VALUE SPACES.               
001890      05  DL-O-RETURN               PIC X(08).                            
001900      05  FILLER                    PIC X(02) VALUE SPACES.               
001910      05  DL-O-DAYS-OVER            PIC ZZZ9.                             
001920      05  FILLER                    PIC X(42) VALUE SPACES.               
001930  01  WS-DL-UNPAID REDEFINES WS-DETAIL-LINE.                              
001940      05  DL-U-LOAN-ID              PIC X(06).                            
001950      05  FILLER                    PIC X(02) VALUE SPACES.               
001960      05  DL-U-RUT                  PIC X(12).                            
001970      05  FILLER                    PIC X(02) VALUE SPACES.               
001980      05  DL-U-LATE-FINE            PIC ZZZZZZ9.                          
001990      05  FILLER                    PIC X(02) VALUE SPACES.               
002000      05  DL-U-DMG-PENALTY          PIC ZZZZZZ9.                          
002010      05  FILLER                    PIC X(02) VALUE SPACES.               
002020      05  DL-U-TOTAL-OWED           PIC ZZZZZZ9.                          
002030      05  FILLER                    PIC X(17) VALUE SPACES.               
002040  01  WS-DL-RANK REDEFINES WS-DETAIL-LINE.                                
002050      05  DL-R-NAME                 PIC X(20).                            
002060      05  FILLER                    PIC X(02) VALUE SPACES.               
002070      05  DL-R-COUNT                PIC ZZZZZ9.                           
002080      05  FILLER                    PIC X(51) VALUE SPACES.               
002090  01  WS-DL-KARDEX REDEFINES WS-DETAIL-LINE.                              
002100      05  DL-K-DATE                 PIC X(08).                            
002110      05  FILLER                    PIC X(02) VALUE SPACES.               
002120      05  DL-K-TOOL-ID              PIC X(06).                            
002130      05  FILLER                    PIC X(02) VALUE SPACES.               
002140      05  DL-K-NAME                 PIC X(20).                            
002150      05  FILLER                    PIC X(02) VALUE SPACES.               
002160      05  DL-K-CAT                  PIC X(15).                            
002170      05  FILLER                    PIC X(02) VALUE SPACES.               
002180      05  DL-K-RUT                  PIC X(12).                            
002190      05  FILLER                    PIC X(02) VALUE SPACES.               
002200      05  DL-K-TYPE                 PIC X(09).                            
002210  LINKAGE SECTION.                                                        
002220  01  LK-FUNCTION-CODE              PIC X(01).                            
002230      88  LK-FN-ACTIVE               VALUE '1'.                           
002240      88  LK-FN-OVERDUE              VALUE '2'.                           
002250      88  LK-FN-UNPAID               VALUE '3'.                           
002260      88  LK-FN-TOPTOOLS             VALUE '4'.                           
002270      88  LK-FN-KARDEX               VALUE '5'.                           
002280  01  LK-RETURN-CODE                 PIC S9(04) COMP.                     
002290  01  LK-LINE-COUNT                  PIC S9(04) COMP.                     
002300  01  LK-REPORT-LINE-AREA.                                                
002310      05  LK-REPORT-LINE OCCURS 1 TO 2500 TIMES                           
002320              DEPENDING ON LK-LINE-COUNT                                  
002330                               PIC X(80).                                 
002340*                                                                         
002350  01  CC-CONTROL-CARD.                                                    
002360      05  CC-PROCESSING-DATE        PIC 9(08).                            
002370      05  CC-LISTING-RUT            PIC X(12).                            
002380      05  CC-KDX-TOOL-ID            PIC 9(06).                            
002390      05  CC-KDX-RUT                PIC X(12).                            
002400      05  CC-KDX-TYPE               PIC X(30).                            
002410      05  CC-KDX-DATE-FROM          PIC 9(08).                            
002420      05  CC-KDX-DATE-TO            PIC 9(08).                            
002430      05  CC-KDX-NAME               PIC X(20).                            
002440      05  CC-KDX-CAT                PIC X(15).                            
002450      05  CC-RANGE-DATE-FROM        PIC 9(08).                            
002460      05  CC-RANGE-DATE-TO          PIC 9(08).                            
002470      05  CC-RANK-TOP-N             PIC 9(03).                            
002480      05  FILLER                    PIC X(10).                            
002490*                                                                         
002500  01  LK-LOAN-TABLE-AREA.                                                 
002510      05  LK-LOAN-COUNT             PIC S9(04) COMP.                      
002520      05  FILLER                    PIC X(04).                            
002530      05  LK-LOAN-ENTRY OCCURS 1 TO 2000 TIMES                            
002540              DEPENDING ON LK-LOAN-COUNT.                                 
002550          10  LR-LOAN-ID            PIC 9(06).                            
002560          10  LR-RUT                PIC X(12).                            
002570          10  LR-RESERV-DATE        PIC 9(08).                            
002580          10  LR-RETURN-DATE        PIC 9(08).                            
002590          10  LR-ACTUAL-RETURN      PIC 9(08).                            
002600          10  LR-TOTAL              PIC 9(07).                            
002610          10  LR-LATE-FINE          PIC 9(07).                            
002620          10  LR-LATE-PAID          PIC X(01).                            
002630              88  LR-LATE-IS-PAID   VALUE 'Y'.                            
002640          10  LR-DMG-PENALTY        PIC 9(07).                            
002650          10  LR-DMG-PAID           PIC X(01).                            
002660              88  LR-DMG-IS-PAID    VALUE 'Y'.                            
002670          10  LR-ITEM-COUNT         PIC 9(02).                            
002680          10  FILLER                PIC X(10).                            
002690*                                                                         
002700  01  LK-LOAN-ITEM-TABLE-AREA.                                            
002710      05  LK-ITEM-COUNT             PIC S9(04) COMP.                      
002720      05  FILLER                    PIC X(04).                            
002730      05  LK-ITEM-ENTRY OCCURS 1 TO 6000 TIMES                            
002740              DEPENDING ON LK-ITEM-COUNT.                                 
002750          10  LI-LOAN-ID            PIC 9(06).                            
002760          10  LI-TOOL-ID            PIC 9(06).                            
002770          10  LI-TOOL-NAME-SNAP     PIC X(20).                            
002780          10  LI-QUANTITY           PIC 9(01).                            
002790          10  FILLER                PIC X(19).                            
002800*                                                                         
002810  01  LK-KARDEX-TABLE-AREA.                                               
002820      05  LK-KDX-COUNT              PIC S9(04) COMP.                      
002830      05  FILLER                    PIC X(04).                            
002840      05  LK-KDX-ENTRY OCCURS 1 TO 9000 TIMES                             
002850              DEPENDING ON LK-KDX-COUNT.                                  
002860          10  KX-ID                 PIC 9(06).                            
002870          10  KX-TOOL-ID            PIC 9(06).                            
002880          10  KX-TOOL-NAME          PIC X(20).                            
002890          10  KX-TOOL-CAT           PIC X(15).                            
002900          10  KX-RUT                PIC X(12).                            
002910          10  KX-TYPE               PIC X(30).                            
002920          10  KX-MOVE-DATE          PIC 9(08).                            
002930          10  KX-STOCK              PIC 9(04).                            
002940          10  FILLER                PIC X(09).                            
002950*                                                                         
002960  PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-RETURN-CODE,              
002970      LK-LINE-COUNT, LK-REPORT-LINE-AREA, CC-CONTROL-CARD,                
002980      LK-LOAN-TABLE-AREA, LK-LOAN-ITEM-TABLE-AREA,                        
002990      LK-KARDEX-TABLE-AREA.                                               
003000*                                                                         
003010  0000-MAIN-LINE.                                                         
003020      MOVE 0                       TO LK-RETURN-CODE.                     
003030      MOVE 0                       TO LK-LINE-COUNT.                      
003040      EVALUATE TRUE                                                       
003050          WHEN LK-FN-ACTIVE                                               
003060              PERFORM 1000-ACTIVE-LOANS THRU 1000-EXIT                    
003070          WHEN LK-FN-OVERDUE                                              
003080              PERFORM 2000-OVERDUE-LOANS THRU 2000-EXIT                   
003090          WHEN LK-FN-UNPAID                                               
003100              PERFORM 3000-UNPAID-DEBTS THRU 3000-EXIT                    
003110          WHEN LK-FN-TOPTOOLS                                             
003120              PERFORM 4000-TOP-TOOLS THRU 4000-EXIT                       
003130          WHEN LK-FN-KARDEX                                               
003140              PERFORM 5000-KARDEX-LISTING THRU 5000-EXIT                  
003150          WHEN OTHER                                                      
003160              MOVE 4                  TO LK-RETURN-CODE                   
003170      END-EVALUATE.                                                       
003180      GOBACK.                                                             
003190*----------------------------------------------------------------         
003200*    1000  ACTIVE LOANS LISTING.                                          
003210*----------------------------------------------------------------         
003220  1000-ACTIVE-LOANS.                                                      
003230      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
003240      MOVE 'ACTIVE LOANS LISTING'                                         
003250          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
003260      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
003270      MOVE 'LOAN-ID  RUT          RESERVED RETURN     TOTAL'              
003280          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
003290      MOVE 0                       TO WS-RUT-COUNT.                       
003300      MOVE 0                       TO WS-TOTAL-SUM.                       
003310      MOVE 1                       TO WS-SUB.                             
003320      PERFORM 1010-ACTIVE-ONE-LOAN UNTIL WS-SUB > LK-LOAN-COUNT.          
003330      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
003340      MOVE WS-RUT-COUNT             TO DL-A-TOTAL.                        
003350      STRING 'ACTIVE LOAN COUNT ' DL-A-TOTAL                              
003360          DELIMITED BY SIZE INTO LK-REPORT-LINE (LK-LINE-COUNT).          
003370      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
003380      MOVE WS-TOTAL-SUM             TO DL-A-TOTAL.                        
003390      STRING 'GRAND TOTAL        ' DL-A-TOTAL                             
003400          DELIMITED BY SIZE INTO LK-REPORT-LINE (LK-LINE-COUNT).          
003410  1000-EXIT.                                                              
003420      EXIT.                                                               
003430*                                                                         
003440  1010-ACTIVE-ONE-LOAN.                                                   
003450      IF LR-ACTUAL-RETURN (WS-SUB) NOT = 0                                
003460          ADD 1                    TO WS-SUB                              
003470          GO TO 1010-EXIT                                                 
003480      END-IF.                                                             
003490      IF CC-LISTING-RUT NOT = SPACES                                      
003500           AND LR-RUT (WS-SUB) NOT = CC-LISTING-RUT                       
003510          ADD 1                    TO WS-SUB                              
003520          GO TO 1010-EXIT                                                 
003530      END-IF.                                                             
003540      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
003550      MOVE LR-LOAN-ID (WS-SUB)      TO DL-A-LOAN-ID.                      
003560      MOVE LR-RUT (WS-SUB)          TO DL-A-RUT.                          
003570      MOVE LR-RESERV-DATE (WS-SUB)  TO DL-A-RESERV.                       
003580      MOVE LR-RETURN-DATE (WS-SUB)  TO DL-A-RETURN.                       
003590      MOVE LR-TOTAL (WS-SUB)        TO DL-A-TOTAL.                        
003600      MOVE WS-DETAIL-LINE TO LK-REPORT-LINE (LK-LINE-COUNT).              
003610      ADD 1                         TO WS-RUT-COUNT.                      
003620      ADD LR-TOTAL (WS-SUB)         TO WS-TOTAL-SUM.                      
003630      ADD 1                         TO WS-SUB.                            
003640  1010-EXIT.                                                              
003650      EXIT.                                                               
003660*----------------------------------------------------------------         
003670*    2000  OVERDUE LOANS LISTING.                                         
003680*----------------------------------------------------------------         
003690  2000-OVERDUE-LOANS.                                                     
003700      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
003710      MOVE 'OVERDUE LOANS LISTING'                                        
003720          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
003730      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
003740      MOVE 'LOAN-ID  RUT          RETURN     DAYS-OVER'                   
003750          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
003760      MOVE 0                       TO WS-RUT-COUNT.                       
003770      MOVE 1                       TO WS-SUB.                             
003780      PERFORM 2010-OVERDUE-ONE-LOAN UNTIL WS-SUB > LK-LOAN-COUNT.         
003790      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
003800      MOVE WS-RUT-COUNT             TO DL-O-DAYS-OVER.                    
003810      STRING 'OVERDUE LOAN COUNT ' DL-O-DAYS-OVER                         
003820          DELIMITED BY SIZE INTO LK-REPORT-LINE (LK-LINE-COUNT).          
003830  2000-EXIT.                                                              
003840      EXIT.                                                               
003850*                                                                         
003860  2010-OVERDUE-ONE-LOAN.                                                  
003870      IF LR-ACTUAL-RETURN (WS-SUB) NOT = 0                                
003880          ADD 1                    TO WS-SUB                              
003890          GO TO 2010-EXIT                                                 
003900      END-IF.                                                             
003910      IF LR-RETURN-DATE (WS-SUB) NOT < CC-PROCESSING-DATE                 
003920          ADD 1                    TO WS-SUB                              
003930          GO TO 2010-EXIT                                                 
003940      END-IF.                                                             
003950      IF CC-LISTING-RUT NOT = SPACES                                      
003960           AND LR-RUT (WS-SUB) NOT = CC-LISTING-RUT                       
003970          ADD 1                    TO WS-SUB                              
003980          GO TO 2010-EXIT                                                 
003990      END-IF.                                                             
004000      MOVE LR-RETURN-DATE (WS-SUB)  TO DC-DATE-8.                         
004010      PERFORM 8100-CALC-ABS-DAYS THRU 8100-EXIT.                          
004020      MOVE DC-ABS-DAYS              TO WS-ABS-DAYS-1.                     
004030      MOVE CC-PROCESSING-DATE       TO DC-DATE-8.                         
004040      PERFORM 8100-CALC-ABS-DAYS THRU 8100-EXIT.                          
004050      MOVE DC-ABS-DAYS              TO WS-ABS-DAYS-2.                     
004060      COMPUTE WS-DAYS = WS-ABS-DAYS-2 - WS-ABS-DAYS-1.                    
004070      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
004080      MOVE LR-LOAN-ID (WS-SUB)      TO DL-O-LOAN-ID.                      
004090      MOVE LR-RUT (WS-SUB)          TO DL-O-RUT.                          
004100      MOVE LR-RETURN-DATE (WS-SUB)  TO DL-O-RETURN.                       
004110      MOVE WS-DAYS                  TO DL-O-DAYS-OVER.                    
004120      MOVE WS-DETAIL-LINE TO LK-REPORT-LINE (LK-LINE-COUNT).              
004130      ADD 1                         TO WS-RUT-COUNT.                      
004140      ADD 1                         TO WS-SUB.                            
004150  2010-EXIT.                                                              
004160      EXIT.                                                               
004170*----------------------------------------------------------------         
004180*    3000  UNPAID DEBTS LISTING.                                          
004190*----------------------------------------------------------------         
004200  3000-UNPAID-DEBTS.                                                      
004210      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
004220      MOVE 'UNPAID DEBTS LISTING'                                         
004230          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
004240      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
004250      MOVE 'LOAN-ID RUT LATE-FINE DMG-PENALTY TOTAL-OWED'                 
004260          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
004270      MOVE 0                       TO WS-LATE-SUM.                        
004280      MOVE 0                       TO WS-DMG-SUM.                         
004290      MOVE 0                       TO WS-TOTAL-SUM.                       
004300      MOVE 1                       TO WS-SUB.                             
004310      PERFORM 3010-UNPAID-ONE-LOAN UNTIL WS-SUB > LK-LOAN-COUNT.          
004320      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
004330      MOVE WS-LATE-SUM             TO DL-U-LATE-FINE.                     
004340      MOVE WS-DMG-SUM              TO DL-U-DMG-PENALTY.                   
004350      MOVE WS-TOTAL-SUM            TO DL-U-TOTAL-OWED.                    
004360      MOVE SPACES                  TO DL-U-LOAN-ID DL-U-RUT.              
004370      MOVE WS-DETAIL-LINE TO LK-REPORT-LINE (LK-LINE-COUNT).              
004380  3000-EXIT.                                                              
004390      EXIT.                                                               
004400*                                                                         
004410  3010-UNPAID-ONE-LOAN.                                                   
004420      MOVE 'N'                     TO WS-MATCH-SW.                        
004430      IF LR-LATE-FINE (WS-SUB) > 0 AND LR-LATE-PAID (WS-SUB) = 'N'        
004440          MOVE 'Y'                 TO WS-MATCH-SW                         
004450      END-IF.                                                             
004460      IF LR-DMG-PENALTY (WS-SUB) > 0                                      
004470           AND LR-DMG-PAID (WS-SUB) = 'N'                                 
004480          MOVE 'Y'                 TO WS-MATCH-SW                         
004490      END-IF.                                                             
004500      IF NOT WS-LINE-MATCHES                                              
004510          ADD 1                    TO WS-SUB                              
004520          GO TO 3010-EXIT                                                 
004530      END-IF.                                                             
004540      IF CC-LISTING-RUT NOT = SPACES                                      
004550           AND LR-RUT (WS-SUB) NOT = CC-LISTING-RUT                       
004560          ADD 1                    TO WS-SUB                              
004570          GO TO 3010-EXIT                                                 
004580      END-IF.                                                             
004590      IF CC-RANGE-DATE-FROM NOT = 0                                       
004600           AND LR-RESERV-DATE (WS-SUB) < CC-RANGE-DATE-FROM               
004610          ADD 1                    TO WS-SUB                              
004620          GO TO 3010-EXIT                                                 
004630      END-IF.                                                             
004640      IF CC-RANGE-DATE-TO NOT = 0                                         
004650           AND LR-RESERV-DATE (WS-SUB) > CC-RANGE-DATE-TO                 
004660          ADD 1                    TO WS-SUB                              
004670          GO TO 3010-EXIT                                                 
004680      END-IF.                                                             
004690      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
004700      MOVE LR-LOAN-ID (WS-SUB)      TO DL-U-LOAN-ID.                      
004710      MOVE LR-RUT (WS-SUB)          TO DL-U-RUT.                          
004720      MOVE LR-LATE-FINE (WS-SUB)    TO DL-U-LATE-FINE.                    
004730      MOVE LR-DMG-PENALTY (WS-SUB)  TO DL-U-DMG-PENALTY.                  
004740      COMPUTE DL-U-TOTAL-OWED =                                           
004750          LR-LATE-FINE (WS-SUB) + LR-DMG-PENALTY (WS-SUB).                
004760      MOVE WS-DETAIL-LINE TO LK-REPORT-LINE (LK-LINE-COUNT).              
004770      ADD LR-LATE-FINE (WS-SUB)     TO WS-LATE-SUM.                       
004780      ADD LR-DMG-PENALTY (WS-SUB)   TO WS-DMG-SUM.                        
004790      ADD LR-LATE-FINE (WS-SUB)     TO WS-TOTAL-SUM.                      
004800      ADD LR-DMG-PENALTY (WS-SUB)   TO WS-TOTAL-SUM.                      
004810      ADD 1                         TO WS-SUB.                            
004820  3010-EXIT.                                                              
004830      EXIT.                                                               
004840*----------------------------------------------------------------         
004850*    4000  TOP TOOLS RANKING.  PASS 1 BUILDS A DISTINCT-NAME              
004860*    COUNT TABLE; PASS 2 SELECTS THE TOP N BY REPEATED MAX-FIND,          
004870*    THE SAME IDIOM USED THROUGHOUT THE RELEASE FOR "TOP" LISTS           
004880*    SINCE THE SHOP'S COMPILER OF RECORD HAS NO SORT VERB ON THIS         
004890*    PLATFORM'S PROC-DIV RUNTIME LIBRARY.                                 
004900*----------------------------------------------------------------         
004910  4000-TOP-TOOLS.                                                         
004920      MOVE 0                       TO WS-RANK-COUNT-TOTAL.                
004930      MOVE 1                       TO WS-SUB.                             
004940      PERFORM 4010-SCAN-ONE-ITEM UNTIL WS-SUB > LK-ITEM-COUNT.            
004950      MOVE CC-RANK-TOP-N            TO WS-TOP-N.                          
004960      IF WS-TOP-N = 0                                                     
004970          MOVE 10                  TO WS-TOP-N                            
004980      END-IF.                                                             
004990      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
005000      MOVE 'TOP TOOLS RANKING' TO LK-REPORT-LINE (LK-LINE-COUNT).         
005010      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
005020      MOVE 'TOOL NAME            TIMES LOANED'                            
005030          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
005040      MOVE 0                       TO WS-PICKED-COUNT.                    
005050      PERFORM 4020-PICK-NEXT-BEST                                         
005060          UNTIL WS-PICKED-COUNT >= WS-TOP-N                               
005070             OR WS-PICKED-COUNT >= WS-RANK-COUNT-TOTAL.                   
005080  4000-EXIT.                                                              
005090      EXIT.                                                               
005100*                                                                         
005110  4010-SCAN-ONE-ITEM.                                                     
005120      IF CC-RANGE-DATE-FROM = 0 AND CC-RANGE-DATE-TO = 0                  
005130          GO TO 4011-COUNT-ITEM                                           
005140      END-IF.                                                             
005150      MOVE 0                       TO WS-FOUND-INDEX.                     
005160      MOVE 1                       TO WS-SUB2.                            
005170      PERFORM 4012-FIND-OWNING-LOAN                                       
005180          UNTIL WS-SUB2 > LK-LOAN-COUNT OR WS-FOUND-INDEX NOT = 0.        
005190      IF WS-FOUND-INDEX = 0                                               
005200          ADD 1                    TO WS-SUB                              
005210          GO TO 4010-EXIT                                                 
005220      END-IF.                                                             
005230      IF CC-RANGE-DATE-FROM NOT = 0                                       
005240           AND LR-RESERV-DATE (WS-FOUND-INDEX)                            
005250               < CC-RANGE-DATE-FROM                                       
005260          ADD 1                    TO WS-SUB                              
005270          GO TO 4010-EXIT                                                 
005280      END-IF.                                                             
005290      IF CC-RANGE-DATE-TO NOT = 0                                         
005300           AND LR-RESERV-DATE (WS-FOUND-INDEX)                            
005310               > CC-RANGE-DATE-TO                                         
005320          ADD 1                    TO WS-SUB                              
005330          GO TO 4010-EXIT                                                 
005340      END-IF.                                                             
005350  4011-COUNT-ITEM.                                                        
005360      MOVE 0                       TO WS-FOUND-INDEX.                     
005370      MOVE 1                       TO WS-SUB3.                            
005380      PERFORM 4013-FIND-RANK-SLOT                                         
005390          UNTIL WS-SUB3 > WS-RANK-COUNT-TOTAL                             
005400             OR WS-FOUND-INDEX NOT = 0.                                   
005410      IF WS-FOUND-INDEX = 0                                               
005420          ADD 1                    TO WS-RANK-COUNT-TOTAL                 
005430          MOVE LI-TOOL-NAME-SNAP (WS-SUB)                                 
005440              TO WS-RANK-NAME (WS-RANK-COUNT-TOTAL)                       
005450          MOVE 1 TO WS-RANK-COUNT (WS-RANK-COUNT-TOTAL)                   
005460      ELSE                                                                
005470          ADD 1 TO WS-RANK-COUNT (WS-FOUND-INDEX)                         
005480      END-IF.                                                             
005490      ADD 1                        TO WS-SUB.                             
005500  4010-EXIT.                                                              
005510      EXIT.                                                               
005520*                                                                         
005530  4012-FIND-OWNING-LOAN.                                                  
005540      IF LR-LOAN-ID (WS-SUB2) = LI-LOAN-ID (WS-SUB)                       
005550          MOVE WS-SUB2              TO WS-FOUND-INDEX                     
005560      ELSE                                                                
005570          ADD 1                    TO WS-SUB2                             
005580      END-IF.                                                             
005590*                                                                         
005600  4013-FIND-RANK-SLOT.                                                    
005610      IF WS-RANK-NAME (WS-SUB3) = LI-TOOL-NAME-SNAP (WS-SUB)              
005620          MOVE WS-SUB3              TO WS-FOUND-INDEX                     
005630      ELSE                                                                
005640          ADD 1                    TO WS-SUB3                             
005650      END-IF.                                                             
005660*                                                                         
005670  4020-PICK-NEXT-BEST.                                                    
005680      MOVE 0                       TO WS-BEST-COUNT.                      
005690      MOVE 0                       TO WS-BEST-INDEX.                      
005700      MOVE 1                       TO WS-SUB.                             
005710      PERFORM 4021-MAX-STEP UNTIL WS-SUB > WS-RANK-COUNT-TOTAL.           
005720      IF WS-BEST-INDEX = 0                                                
005730          MOVE WS-TOP-N            TO WS-PICKED-COUNT                     
005740          GO TO 4020-EXIT                                                 
005750      END-IF.                                                             
005760      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
005770      MOVE WS-RANK-NAME (WS-BEST-INDEX)  TO DL-R-NAME.                    
005780      MOVE WS-BEST-COUNT                 TO DL-R-COUNT.                   
005790      MOVE WS-DETAIL-LINE TO LK-REPORT-LINE (LK-LINE-COUNT).              
005800      MOVE -1 TO WS-RANK-COUNT (WS-BEST-INDEX).                           
005810      ADD 1                         TO WS-PICKED-COUNT.                   
005820  4020-EXIT.                                                              
005830      EXIT.                                                               
005840*                                                                         
005850  4021-MAX-STEP.                                                          
005860      IF WS-RANK-COUNT (WS-SUB) > WS-BEST-COUNT                           
005870          MOVE WS-RANK-COUNT (WS-SUB) TO WS-BEST-COUNT                    
005880          MOVE WS-SUB                 TO WS-BEST-INDEX                    
005890      END-IF.                                                             
005900      ADD 1                         TO WS-SUB.                            
005910*----------------------------------------------------------------         
005920*    5000  KARDEX QUERY LISTING.  PASS 1 BUILDS THE LIST OF               
005930*    MATCHING SUBSCRIPTS; PASS 2 EMITS THEM DATE DESCENDING BY            
005940*    REPEATED MAX-FIND OVER THE SAME LIST (INSERTION SORT WOULD           
005950*    DO AS WELL, BUT THIS MATCHES THE RANKING REPORT ABOVE).              
005960*----------------------------------------------------------------         
005970  5000-KARDEX-LISTING.                                                    
005980      MOVE 0                       TO WS-KDX-LIST-COUNT.                  
005990      MOVE 1                       TO WS-SUB.                             
006000      PERFORM 5010-TEST-ONE-ROW UNTIL WS-SUB > LK-KDX-COUNT.              
006010      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
006020      MOVE 'KARDEX QUERY LISTING'                                         
006030          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
006040      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
006050      MOVE 'DATE     TOOL-ID NAME                 CATEGORY'               
006060          TO LK-REPORT-LINE (LK-LINE-COUNT).                              
006070      MOVE 1                       TO WS-PICKED-COUNT.                    
006080      PERFORM 5100-PICK-NEXT-NEWEST                                       
006090          UNTIL WS-PICKED-COUNT > WS-KDX-LIST-COUNT.                      
006100  5000-EXIT.                                                              
006110      EXIT.                                                               
006120*                                                                         
006130  5010-TEST-ONE-ROW.                                                      
006140      PERFORM 5020-APPLY-FILTERS THRU 5020-EXIT.                          
006150      IF WS-LINE-MATCHES                                                  
006160          ADD 1                    TO WS-KDX-LIST-COUNT                   
006170          MOVE WS-SUB              TO WS-KDX-LIST-ENTRY                   
006180                                         (WS-KDX-LIST-COUNT)              
006190      END-IF.                                                             
006200      ADD 1                        TO WS-SUB.                             
006210  5010-EXIT.                                                              
006220      EXIT.                                                               
006230*                                                                         
006240  5020-APPLY-FILTERS.                                                     
006250      MOVE 'Y'                     TO WS-MATCH-SW.                        
006260      IF CC-KDX-TOOL-ID NOT = 0                                           
006270           AND KX-TOOL-ID (WS-SUB) NOT = CC-KDX-TOOL-ID                   
006280          MOVE 'N'                 TO WS-MATCH-SW                         
006290          GO TO 5020-EXIT                                                 
006300      END-IF.                                                             
006310      IF CC-KDX-RUT NOT = SPACES                                          
006320           AND KX-RUT (WS-SUB) NOT = CC-KDX-RUT                           
006330          MOVE 'N'                 TO WS-MATCH-SW                         
006340          GO TO 5020-EXIT                                                 
006350      END-IF.                                                             
006360      IF CC-KDX-TYPE NOT = SPACES                                         
006370          MOVE CC-KDX-TYPE          TO WS-SS-HAY                          
006380          MOVE KX-TYPE (WS-SUB)     TO WS-SS-NEEDLE                       
006390          INSPECT WS-SS-UPPER-HAY CONVERTING                              
006400              'abcdefghijklmnopqrstuvwxyz' TO                             
006410              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                
006420          INSPECT WS-SS-UPPER-NEEDLE CONVERTING                           
006430              'abcdefghijklmnopqrstuvwxyz' TO                             
006440              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                
006450          IF WS-SS-HAY NOT = WS-SS-NEEDLE                                 
006460              MOVE 'N'              TO WS-MATCH-SW                        
006470              GO TO 5020-EXIT                                             
006480          END-IF                                                          
006490      END-IF.                                                             
006500      IF CC-KDX-DATE-FROM NOT = 0                                         
006510           AND KX-MOVE-DATE (WS-SUB) < CC-KDX-DATE-FROM                   
006520          MOVE 'N'                 TO WS-MATCH-SW                         
006530          GO TO 5020-EXIT                                                 
006540      END-IF.                                                             
006550      IF CC-KDX-DATE-TO NOT = 0                                           
006560           AND KX-MOVE-DATE (WS-SUB) > CC-KDX-DATE-TO                     
006570          MOVE 'N'                 TO WS-MATCH-SW                         
006580          GO TO 5020-EXIT                                                 
006590      END-IF.                                                             
006600      IF CC-KDX-NAME NOT = SPACES                                         
006610          MOVE CC-KDX-NAME          TO WS-SS-NEEDLE                       
006620          MOVE KX-TOOL-NAME (WS-SUB) TO WS-SS-HAY                         
006630          PERFORM 8600-SUBSTRING-SEARCH THRU 8600-EXIT                    
006640          IF NOT WS-SS-WAS-FOUND                                          
006650              MOVE 'N'              TO WS-MATCH-SW                        
006660              GO TO 5020-EXIT                                             
006670          END-IF                                                          
006680      END-IF.                                                             
006690      IF CC-KDX-CAT NOT = SPACES                                          
006700          MOVE CC-KDX-CAT           TO WS-SS-NEEDLE                       
006710          MOVE KX-TOOL-CAT (WS-SUB) TO WS-SS-HAY                          
006720          PERFORM 8600-SUBSTRING-SEARCH THRU 8600-EXIT                    
006730          IF NOT WS-SS-WAS-FOUND                                          
006740              MOVE 'N'              TO WS-MATCH-SW                        
006750          END-IF                                                          
006760      END-IF.                                                             
006770  5020-EXIT.                                                              
006780      EXIT.                                                               
006790*                                                                         
006800  5100-PICK-NEXT-NEWEST.                                                  
006810      MOVE 0                       TO WS-BEST-COUNT.                      
006820      MOVE 0                       TO WS-BEST-INDEX.                      
006830      MOVE 1                       TO WS-SUB.                             
006840      PERFORM 5110-MAX-DATE-STEP                                          
006850          UNTIL WS-SUB > WS-KDX-LIST-COUNT.                               
006860      PERFORM 8900-EMIT-LINE THRU 8900-EXIT.                              
006870      MOVE KX-MOVE-DATE (WS-BEST-INDEX)  TO DL-K-DATE.                    
006880      MOVE KX-TOOL-ID (WS-BEST-INDEX)    TO DL-K-TOOL-ID.                 
006890      MOVE KX-TOOL-NAME (WS-BEST-INDEX)  TO DL-K-NAME.                    
006900      MOVE KX-TOOL-CAT (WS-BEST-INDEX)   TO DL-K-CAT.                     
006910      MOVE WS-DETAIL-LINE TO LK-REPORT-LINE (LK-LINE-COUNT).              
006920      MOVE 0 TO WS-KDX-LIST-ENTRY (WS-BEST-INDEX).                        
006930      ADD 1                         TO WS-PICKED-COUNT.                   
006940*                                                                         
006950  5110-MAX-DATE-STEP.                                                     
006960      IF WS-KDX-LIST-ENTRY (WS-SUB) NOT = 0                               
006970          IF KX-MOVE-DATE (WS-KDX-LIST-ENTRY (WS-SUB)) >                  
006980                  WS-BEST-COUNT                                           
006990              MOVE KX-MOVE-DATE (WS-KDX-LIST-ENTRY (WS-SUB))              
007000                  TO WS-BEST-COUNT                                        
007010              MOVE WS-SUB           TO WS-BEST-INDEX                      
007020          END-IF                                                          
007030      END-IF.                                                             
007040      ADD 1                         TO WS-SUB.                            
007050*----------------------------------------------------------------         
007060*    8100  CALENDAR ABSOLUTE-DAY-NUMBER, SEE DAYCALP.                     
007070*----------------------------------------------------------------         
007080  8100-CALC-ABS-DAYS.                                                     
007090      MOVE ZERO                    TO DC-R4 DC-R100 DC-R400.              
007100      MOVE ZERO                    TO DC-Q4 DC-Q100 DC-Q400.              
007110      MOVE 'N'                     TO DC-IS-LEAP-SW.                      
007120      DIVIDE DC-YYYY BY 4   GIVING DC-Q4   REMAINDER DC-R4.               
007130      DIVIDE DC-YYYY BY 100 GIVING DC-Q100 REMAINDER DC-R100.             
007140      DIVIDE DC-YYYY BY 400 GIVING DC-Q400 REMAINDER DC-R400.             
007150      IF DC-R4 = 0 AND (DC-R100 NOT = 0 OR DC-R400 = 0)                   
007160          MOVE 'Y'                 TO DC-IS-LEAP-SW                       
007170      END-IF.                                                             
007180      COMPUTE DC-Y-ADJ = DC-YYYY - 1.                                     
007190      DIVIDE DC-Y-ADJ BY 4   GIVING DC-LDY4.                              
007200      DIVIDE DC-Y-ADJ BY 100 GIVING DC-LDY100.                            
007210      DIVIDE DC-Y-ADJ BY 400 GIVING DC-LDY400.                            
007220      COMPUTE DC-LEAP-DAYS = DC-LDY4 - DC-LDY100 + DC-LDY400.             
007230      MOVE DC-MM                   TO DC-MM-SUB.                          
007240      COMPUTE DC-ABS-DAYS =                                               
007250          (DC-Y-ADJ * 365) + DC-LEAP-DAYS                                 
007260        + DC-CUM-DAYS (DC-MM-SUB) + DC-DD.                                
007270      IF DC-MM > 2 AND DC-IS-LEAP-YEAR                                    
007280          ADD 1                    TO DC-ABS-DAYS                         
007290      END-IF.                                                             
007300  8100-EXIT.                                                              
007310      EXIT.                                                               
007320*----------------------------------------------------------------         
007330*    8600  CASE-INSENSITIVE "CONTAINS" SUBSTRING SEARCH.  ON              
007340*    ENTRY WS-SS-HAY IS THE FIELD BEING SEARCHED AND WS-SS-NEEDLE         
007350*    IS THE TEXT TO LOOK FOR.  SETS WS-SS-FOUND-SW.                       
007360*----------------------------------------------------------------         
007370  8600-SUBSTRING-SEARCH.                                                  
007380      INSPECT WS-SS-UPPER-HAY CONVERTING                                  
007390          'abcdefghijklmnopqrstuvwxyz' TO                                 
007400          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                   
007410      INSPECT WS-SS-UPPER-NEEDLE CONVERTING                               
007420          'abcdefghijklmnopqrstuvwxyz' TO                                 
007430          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                   
007440      MOVE 0                       TO WS-SS-HAY-LEN.                      
007450      INSPECT WS-SS-HAY TALLYING WS-SS-HAY-LEN                            
007460          FOR CHARACTERS BEFORE INITIAL SPACE.                            
007470      MOVE 0                       TO WS-SS-NEEDLE-LEN.                   
007480      INSPECT WS-SS-NEEDLE TALLYING WS-SS-NEEDLE-LEN                      
007490          FOR CHARACTERS BEFORE INITIAL SPACE.                            
007500      MOVE 'N'                     TO WS-SS-FOUND-SW.                     
007510      IF WS-SS-NEEDLE-LEN = 0 OR WS-SS-NEEDLE-LEN > WS-SS-HAY-LEN         
007520          GO TO 8600-EXIT                                                 
007530      END-IF.                                                             
007540      COMPUTE WS-SS-START = WS-SS-HAY-LEN - WS-SS-NEEDLE-LEN + 1.         
007550      MOVE 1                       TO WS-SUB.                             
007560      PERFORM 8610-SCAN-POSITION-STEP                                     
007570          UNTIL WS-SUB > WS-SS-START OR WS-SS-WAS-FOUND.                  
007580  8600-EXIT.                                                              
007590      EXIT.                                                               
007600*                                                                         
007610  8610-SCAN-POSITION-STEP.                                                
007620      IF WS-SS-HAY (WS-SUB:WS-SS-NEEDLE-LEN) =                            
007630               WS-SS-NEEDLE (1:WS-SS-NEEDLE-LEN)                          
007640          MOVE 'Y'                 TO WS-SS-FOUND-SW                      
007650      ELSE                                                                
007660          ADD 1                    TO WS-SUB                              
007670      END-IF.                                                             
007680*----------------------------------------------------------------         
007690*    8900  APPEND THE CURRENT WORK LINE (OR HEADING LITERAL) TO           
007700*    THE OUTPUT TABLE, BLANKING WS-DETAIL-LINE FOR THE NEXT USE.          
007710*----------------------------------------------------------------         
007720  8900-EMIT-LINE.                                                         
007730      ADD 1                        TO LK-LINE-COUNT.                      
007740      MOVE SPACES                  TO WS-DETAIL-LINE.                     
007750  8900-EXIT.                                                              
007760      EXIT.                                                               
