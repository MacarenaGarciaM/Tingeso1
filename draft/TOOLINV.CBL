000100*****************************************************************         
000110* LICENSED MATERIALS - PROPERTY OF TOOLRENT DATA PROCESSING CTR           
000120* ALL RIGHTS RESERVED                                                     
000130*****************************************************************         
000140  IDENTIFICATION DIVISION.                                                
000150  PROGRAM-ID. TOOLINV.                                                    
000160  AUTHOR. J. SAYLES.                                                      
000170  INSTALLATION. TOOLRENT DATA PROCESSING CENTER.                          
000180  DATE-WRITTEN. 03/22/87.                                                 
000190  DATE-COMPILED.                                                          
000200  SECURITY. NON-CONFIDENTIAL.                                             
000210*****************************************************************         
000220* TOOLINV - TOOL INVENTORY MANAGER SUBPROGRAM                             
000230*                                                                         
000240* CALLED BY TRNTOOL (TOOLADD TRANSACTIONS) AND BY LOANSVC (UNIT           
000250* MOVES BETWEEN STATE BUCKETS DURING LOAN CREATION/RETURN).  ALL          
000260* MASTER DATA IS PASSED IN LK-TOOL-TABLE-AREA AND MUTATED IN              
000270* PLACE - THIS PROGRAM OWNS NO FILES OF ITS OWN.  ONE KARDEX              
000280* IMAGE IS HANDED BACK PER CALL FOR THE CALLER TO WRITE.                  
000290*                                                                         
000300* FUNCTIONS (LK-FUNCTION-CODE):                                           
000310*   R  REGISTER TOOL   - NEW STOCK INTAKE, MERGE OR NEW BUCKET            
000320*   M  MOVE UNIT       - ONE UNIT, SOURCE BUCKET TO DEST BUCKET           
000330*   U  UPDATE IN PLACE - AMOUNT AND/OR REPOSITION VALUE OVERRIDE          
000340*                                                                         
000350* RETURN CODES (LK-RETURN-CODE):                                          
000360*   0000  NORMAL                                                          
000370*   0004  VALIDATION FAILURE (BAD STATE, BLANK NAME, ETC)                 
000380*   0008  BUCKET NOT FOUND OR INSUFFICIENT STOCK                          
000390*                                                                         
000400*----------------------------------------------------------------         
000410* CHANGE LOG                                                              
000420*----------------------------------------------------------------         
000430* 03/22/87  JRS  INIT     ORIGINAL PROGRAM FOR THE TOOLRENT BATCH         
000440*                       CONVERSION - REGISTER/MOVE FUNCTIONS.             
000450* 06/09/87  JRS  TR-0042  ADDED UPDATE-IN-PLACE FUNCTION (3000).          
000460* 11/14/88  DRS  TR-0077  MERGE-BUCKET REP VALUE NOW OVERWRITES           
000470*                       RATHER THAN AVERAGES, PER AUDIT REQUEST.          
000480* 02/03/91  MHK  TR-0118  ADDED UPSI-0 TRACE SWITCH FOR SHOP              
000490*                         PRODUCTION SUPPORT DEBUGGING.                   
000500* 07/22/93  JRS  TR-0140  TOOL TABLE MAX RAISED 250 TO 500.               
000510* 09/30/96  DRS  TR-0162  KARDEX STOCK ON A MOVE NOW REFLECTS THE         
000520*                         DESTINATION BUCKET AFTER THE MOVE, NOT          
000530*                         BEFORE - CORRECTS UNDER-REPORTED STOCK.         
000540* 12/01/98  MHK  Y2K-004  YEAR 2000 REVIEW: ALL DATE FIELDS ARE           
000550*                         ALREADY FULL 9(08) YYYYMMDD - NO CHANGE         
000560*                         REQUIRED.  SIGNED OFF PER Y2K PROJECT.          
000570* 01/18/99  MHK  Y2K-004  RE-TESTED WITH CENTURY-BOUNDARY DATA,           
000580*                         NO FINDINGS.                                    
000590* 04/11/02  DRS  TR-0201  NEXT-TOOL-ID NOW DERIVED FROM MAX ID IN         
000600*                         TABLE RATHER THAN A COUNTER FIELD, SO A         
000610*                         RERUN AFTER A PARTIAL LOAD IS SAFE.             
000620* 08/06/05  RVM  TR-0219  MINOR: VALIDATE-STATE NOW A SHARED              
000630*                       PARAGRAPH USED BY BOTH REGISTER AND MOVE.         
000640*****************************************************************         
000650  ENVIRONMENT DIVISION.                                                   
000660  CONFIGURATION SECTION.                                                  
000670  SOURCE-COMPUTER. IBM-370.                                               
000680  OBJECT-COMPUTER. IBM-370.                                               
000690  SPECIAL-NAMES.                                                          
000700-    UPSI-0 ON STATUS IS WS-TRACE-ON                                      
000710             OFF STATUS IS WS-TRACE-OFF.                                  
000720  DATA DIVISION.                                                          
000730  WORKING-STORAGE SECTION.                                                
000740*----------------------------------------------------------------         
000750*    SWITCHES                                                             
000760*----------------------------------------------------------------         
000770  01  WS-SWITCHES.                                                        
000780-    05  WS-STATE-VALID-SW       PIC X(01) VALUE 'N'.                     
000790          88  WS-STATE-IS-VALID   VALUE 'Y'.                              
000800      05  WS-FOUND-SW             PIC X(01) VALUE 'N'.                    
000810          88  WS-FOUND            VALUE 'Y'.                              
000820      05  FILLER                  PIC X(06).                              
000830*----------------------------------------------------------------         
000840*    WORK FIELDS                                                          
000850*----------------------------------------------------------------         
000860  01  WS-WORK-FIELDS.                                                     
000870-    05  WS-SUB                  PIC S9(04) COMP.                         
000880      05  WS-FOUND-INDEX          PIC S9(04) COMP.                        
000890      05  WS-SEARCH-ID            PIC 9(06).                              
000900      05  WS-NEXT-ID              PIC 9(06).                              
000910      05  FILLER                  PIC X(08).                              
000920*----------------------------------------------------------------         
000930*    SEARCH KEY - MERGED INTO ONE FIELD SO A WHOLE-KEY COMPARE            
000940*    CAN BE DONE IN A SINGLE IF, INSTEAD OF THREE AND'ED TESTS.           
000950*----------------------------------------------------------------         
000960  01  WS-SEARCH-KEY-AREA.                                                 
000970-    05  WS-SEARCH-NAME          PIC X(20).                               
000980      05  WS-SEARCH-CATEGORY      PIC X(15).                              
000990      05  WS-SEARCH-STATE         PIC X(15).                              
001000  01  WS-SEARCH-KEY-WHOLE REDEFINES WS-SEARCH-KEY-AREA                    
001010-                             PIC X(50).                                  
001020*----------------------------------------------------------------         
001030*    STATE UNDER VALIDATION.                                              
001040*----------------------------------------------------------------         
001050  01  WS-STATE-CHECK              PIC X(15).                              
001060*----------------------------------------------------------------         
001070*    MOVEMENT DATE, BROKEN OUT FOR THE SANITY CHECK IN 8500.              
001080*----------------------------------------------------------------         
001090  01  WS-DATE-WORK-AREA.                                                  
001100-    05  WS-DATE-8               PIC 9(08).                               
001110      05  WS-DATE-8-R REDEFINES WS-DATE-8.                                
001120-        10  WS-DATE-CCYY        PIC 9(04).                               
001130          10  WS-DATE-MM          PIC 9(02).                              
001140          10  WS-DATE-DD          PIC 9(02).                              
001150*----------------------------------------------------------------         
001160*    NEW-ID EDIT AREA - USED ONLY BY THE UPSI-0 TRACE DISPLAY.            
001170*----------------------------------------------------------------         
001180  01  WS-NEW-ID-EDIT-AREA.                                                
001190-    05  WS-NEW-ID-BIN            PIC 9(06).                              
001200      05  WS-NEW-ID-DSP REDEFINES WS-NEW-ID-BIN                           
001210-                             PIC X(06).                                  
001220                                                                          
001230  LINKAGE SECTION.                                                        
001240  01  LK-FUNCTION-CODE            PIC X(01).                              
001250-    88  LK-FN-REGISTER          VALUE 'R'.                               
001260      88  LK-FN-MOVE              VALUE 'M'.                              
001270      88  LK-FN-UPDATE            VALUE 'U'.                              
001280  01  LK-RETURN-CODE              PIC S9(04) COMP.                        
001290  01  LK-RESULT-TOOL-ID           PIC 9(06).                              
001300                                                                          
001310  01  LK-REGISTER-PARMS.                                                  
001320-    05  LK-REG-NAME             PIC X(20).                               
001330      05  LK-REG-CATEGORY         PIC X(15).                              
001340      05  LK-REG-STATE            PIC X(15).                              
001350      05  LK-REG-REP-VALUE        PIC 9(07).                              
001360      05  LK-REG-AMOUNT           PIC 9(04).                              
001370      05  LK-REG-OPER-RUT         PIC X(12).                              
001380      05  LK-REG-DATE             PIC 9(08).                              
001390      05  FILLER                  PIC X(05).                              
001400                                                                          
001410  01  LK-MOVE-PARMS.                                                      
001420-    05  LK-MOV-SOURCE-ID        PIC 9(06).                               
001430      05  LK-MOV-NEW-STATE        PIC X(15).                              
001440      05  LK-MOV-RUT              PIC X(12).                              
001450      05  LK-MOV-DATE             PIC 9(08).                              
001460      05  FILLER                  PIC X(05).                              
001470                                                                          
001480  01  LK-UPDATE-PARMS.                                                    
001490-    05  LK-UPD-TOOL-ID          PIC 9(06).                               
001500      05  LK-UPD-NEW-AMOUNT       PIC S9(05) COMP.                        
001510      05  LK-UPD-NEW-REP-VALUE    PIC S9(08) COMP.                        
001520      05  FILLER                  PIC X(05).                              
001530                                                                          
001540  01  LK-KARDEX-OUT.                                                      
001550-    05  LK-KDX-WRITTEN          PIC X(01).                               
001560          88  LK-KDX-WAS-WRITTEN  VALUE 'Y'.                              
001570      05  LK-KDX-TOOL-ID          PIC 9(06).                              
001580      05  LK-KDX-TOOL-NAME        PIC X(20).                              
001590      05  LK-KDX-TOOL-CAT         PIC X(15).                              
001600      05  LK-KDX-RUT              PIC X(12).                              
001610      05  LK-KDX-TYPE             PIC X(30).                              
001620      05  LK-KDX-MOVE-DATE        PIC 9(08).                              
001630      05  LK-KDX-STOCK            PIC 9(04).                              
001640      05  FILLER                  PIC X(05).                              
001650                                                                          
001660  01  LK-TOOL-TABLE-AREA.                                                 
001670-    05  LK-TOOL-COUNT           PIC S9(04) COMP.                         
001680      05  FILLER                  PIC X(04).                              
001690      05  LK-TOOL-ENTRY OCCURS 1 TO 500 TIMES                             
001700              DEPENDING ON LK-TOOL-COUNT.                                 
001710-        10  TR-TOOL-ID          PIC 9(06).                               
001720          10  TR-TOOL-NAME        PIC X(20).                              
001730          10  TR-TOOL-CATEGORY    PIC X(15).                              
001740          10  TR-TOOL-STATE       PIC X(15).                              
001750          10  TR-TOOL-REP-VALUE   PIC 9(07).                              
001760          10  TR-TOOL-AVAILABLE   PIC X(01).                              
001770          10  TR-TOOL-AMOUNT      PIC 9(04).                              
001780          10  FILLER              PIC X(12).                              
001790                                                                          
001800  PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-RETURN-CODE,              
001810      LK-RESULT-TOOL-ID, LK-REGISTER-PARMS, LK-MOVE-PARMS,                
001820      LK-UPDATE-PARMS, LK-KARDEX-OUT, LK-TOOL-TABLE-AREA.                 
001830                                                                          
001840  0000-MAIN-LINE.                                                         
001850-    MOVE 0                      TO LK-RETURN-CODE.                       
001860      MOVE 0                      TO LK-RESULT-TOOL-ID.                   
001870      MOVE SPACES                 TO LK-KDX-WRITTEN.                      
001880      MOVE 0                      TO LK-KDX-TOOL-ID.                      
001890      MOVE 0                      TO LK-KDX-STOCK.                        
001900      MOVE 0                      TO LK-KDX-MOVE-DATE.                    
001910      MOVE SPACES                 TO LK-KDX-TOOL-NAME.                    
001920      MOVE SPACES                 TO LK-KDX-TOOL-CAT.                     
001930      MOVE SPACES                 TO LK-KDX-RUT.                          
001940      MOVE SPACES                 TO LK-KDX-TYPE.                         
001950      EVALUATE TRUE                                                       
001960          WHEN LK-FN-REGISTER                                             
001970              PERFORM 1000-REGISTER-TOOL THRU 1000-EXIT                   
001980          WHEN LK-FN-MOVE                                                 
001990              PERFORM 2000-MOVE-UNIT THRU 2000-EXIT                       
002000          WHEN LK-FN-UPDATE                                               
002010              PERFORM 3000-UPDATE-IN-PLACE THRU 3000-EXIT                 
002020          WHEN OTHER                                                      
002030              MOVE 4              TO LK-RETURN-CODE                       
002040      END-EVALUATE.                                                       
002050      GOBACK.                                                             
002060                                                                          
002070  1000-REGISTER-TOOL.                                                     
002080-    IF LK-REG-NAME = SPACES OR LK-REG-CATEGORY = SPACES                  
002090         OR LK-REG-REP-VALUE = ZERO OR LK-REG-AMOUNT = ZERO               
002100          MOVE 4                  TO LK-RETURN-CODE                       
002110          GO TO 1000-EXIT                                                 
002120      END-IF.                                                             
002130      MOVE LK-REG-STATE           TO WS-STATE-CHECK.                      
002140      PERFORM 8200-VALIDATE-STATE THRU 8200-EXIT.                         
002150      IF NOT WS-STATE-IS-VALID                                            
002160          MOVE 4                  TO LK-RETURN-CODE                       
002170          GO TO 1000-EXIT                                                 
002180      END-IF.                                                             
002190      MOVE LK-REG-NAME             TO WS-SEARCH-NAME.                     
002200      MOVE LK-REG-CATEGORY         TO WS-SEARCH-CATEGORY.                 
002210      MOVE LK-REG-STATE            TO WS-SEARCH-STATE.                    
002220      PERFORM 8100-FIND-BUCKET THRU 8100-EXIT.                            
002230      IF WS-FOUND                                                         
002240          ADD LK-REG-AMOUNT TO TR-TOOL-AMOUNT (WS-FOUND-INDEX)            
002250          MOVE LK-REG-REP-VALUE                                           
002260               TO TR-TOOL-REP-VALUE (WS-FOUND-INDEX)                      
002270      ELSE                                                                
002280          PERFORM 8300-NEXT-TOOL-ID THRU 8300-EXIT                        
002290          ADD 1 TO LK-TOOL-COUNT                                          
002300          MOVE WS-NEXT-ID          TO TR-TOOL-ID (LK-TOOL-COUNT)          
002310          MOVE LK-REG-NAME         TO TR-TOOL-NAME (LK-TOOL-COUNT)        
002320          MOVE LK-REG-CATEGORY                                            
002330               TO TR-TOOL-CATEGORY (LK-TOOL-COUNT)                        
002340          MOVE LK-REG-STATE                                               
002350               TO TR-TOOL-STATE (LK-TOOL-COUNT)                           
002360          MOVE LK-REG-REP-VALUE                                           
002370               TO TR-TOOL-REP-VALUE (LK-TOOL-COUNT)                       
002380          MOVE LK-REG-AMOUNT                                              
002390               TO TR-TOOL-AMOUNT (LK-TOOL-COUNT)                          
002400          MOVE LK-TOOL-COUNT       TO WS-FOUND-INDEX                      
002410      END-IF.                                                             
002420      IF LK-REG-STATE = 'Disponible'                                      
002430          MOVE 'Y' TO TR-TOOL-AVAILABLE (WS-FOUND-INDEX)                  
002440      ELSE                                                                
002450          MOVE 'N' TO TR-TOOL-AVAILABLE (WS-FOUND-INDEX)                  
002460      END-IF.                                                             
002470      MOVE TR-TOOL-ID (WS-FOUND-INDEX) TO LK-RESULT-TOOL-ID.              
002480      MOVE 'Y'                    TO LK-KDX-WRITTEN.                      
002490      MOVE LK-RESULT-TOOL-ID       TO LK-KDX-TOOL-ID.                     
002500      MOVE TR-TOOL-NAME (WS-FOUND-INDEX)  TO LK-KDX-TOOL-NAME.            
002510      MOVE TR-TOOL-CATEGORY (WS-FOUND-INDEX) TO LK-KDX-TOOL-CAT.          
002520      MOVE LK-REG-OPER-RUT         TO LK-KDX-RUT.                         
002530      MOVE 'Ingreso'               TO LK-KDX-TYPE.                        
002540      MOVE LK-REG-DATE             TO LK-KDX-MOVE-DATE.                   
002550      MOVE LK-REG-AMOUNT           TO LK-KDX-STOCK.                       
002560      IF WS-TRACE-ON                                                      
002570          MOVE LK-RESULT-TOOL-ID   TO WS-NEW-ID-BIN                       
002580          DISPLAY 'TOOLINV REGISTER BUCKET ' WS-NEW-ID-DSP                
002590      END-IF.                                                             
002600  1000-EXIT.                                                              
002610-    EXIT.                                                                
002620                                                                          
002630  2000-MOVE-UNIT.                                                         
002640-    MOVE LK-MOV-NEW-STATE        TO WS-STATE-CHECK.                      
002650      PERFORM 8200-VALIDATE-STATE THRU 8200-EXIT.                         
002660      IF NOT WS-STATE-IS-VALID                                            
002670          MOVE 4                  TO LK-RETURN-CODE                       
002680          GO TO 2000-EXIT                                                 
002690      END-IF.                                                             
002700      MOVE LK-MOV-SOURCE-ID        TO WS-SEARCH-ID.                       
002710      PERFORM 8120-FIND-BY-ID THRU 8120-EXIT.                             
002720      IF NOT WS-FOUND                                                     
002730          MOVE 8                  TO LK-RETURN-CODE                       
002740          GO TO 2000-EXIT                                                 
002750      END-IF.                                                             
002760      IF TR-TOOL-AMOUNT (WS-FOUND-INDEX) < 1                              
002770          MOVE 8                  TO LK-RETURN-CODE                       
002780          GO TO 2000-EXIT                                                 
002790      END-IF.                                                             
002800      SUBTRACT 1 FROM TR-TOOL-AMOUNT (WS-FOUND-INDEX).                    
002810      MOVE TR-TOOL-NAME (WS-FOUND-INDEX)     TO WS-SEARCH-NAME.           
002820      MOVE TR-TOOL-CATEGORY (WS-FOUND-INDEX)                              
002830          TO WS-SEARCH-CATEGORY.                                          
002840      MOVE LK-MOV-NEW-STATE                  TO WS-SEARCH-STATE.          
002850      PERFORM 8100-FIND-BUCKET THRU 8100-EXIT.                            
002860      IF WS-FOUND                                                         
002870          ADD 1 TO TR-TOOL-AMOUNT (WS-FOUND-INDEX)                        
002880      ELSE                                                                
002890          PERFORM 8300-NEXT-TOOL-ID THRU 8300-EXIT                        
002900          ADD 1 TO LK-TOOL-COUNT                                          
002910          MOVE WS-NEXT-ID          TO TR-TOOL-ID (LK-TOOL-COUNT)          
002920          MOVE WS-SEARCH-NAME      TO TR-TOOL-NAME (LK-TOOL-COUNT)        
002930          MOVE WS-SEARCH-CATEGORY                                         
002940               TO TR-TOOL-CATEGORY (LK-TOOL-COUNT)                        
002950          MOVE LK-MOV-NEW-STATE                                           
002960               TO TR-TOOL-STATE (LK-TOOL-COUNT)                           
002970          MOVE 0                                                          
002980               TO TR-TOOL-REP-VALUE (LK-TOOL-COUNT)                       
002990          MOVE 1                                                          
003000               TO TR-TOOL-AMOUNT (LK-TOOL-COUNT)                          
003010          MOVE LK-TOOL-COUNT       TO WS-FOUND-INDEX                      
003020      END-IF.                                                             
003030      IF LK-MOV-NEW-STATE = 'Disponible'                                  
003040          MOVE 'Y' TO TR-TOOL-AVAILABLE (WS-FOUND-INDEX)                  
003050      ELSE                                                                
003060          MOVE 'N' TO TR-TOOL-AVAILABLE (WS-FOUND-INDEX)                  
003070      END-IF.                                                             
003080      MOVE TR-TOOL-ID (WS-FOUND-INDEX)    TO LK-RESULT-TOOL-ID.           
003090      MOVE 'Y'                     TO LK-KDX-WRITTEN.                     
003100      MOVE LK-RESULT-TOOL-ID        TO LK-KDX-TOOL-ID.                    
003110      MOVE TR-TOOL-NAME (WS-FOUND-INDEX)     TO LK-KDX-TOOL-NAME.         
003120      MOVE TR-TOOL-CATEGORY (WS-FOUND-INDEX) TO LK-KDX-TOOL-CAT.          
003130      MOVE LK-MOV-RUT               TO LK-KDX-RUT.                        
003140      STRING 'Cambio de estado: '  DELIMITED BY SIZE                      
003150             LK-MOV-NEW-STATE      DELIMITED BY SIZE                      
003160             INTO LK-KDX-TYPE.                                            
003170      MOVE LK-MOV-DATE              TO LK-KDX-MOVE-DATE.                  
003180      MOVE TR-TOOL-AMOUNT (WS-FOUND-INDEX) TO LK-KDX-STOCK.               
003190  2000-EXIT.                                                              
003200-    EXIT.                                                                
003210                                                                          
003220  3000-UPDATE-IN-PLACE.                                                   
003230-    MOVE LK-UPD-TOOL-ID          TO WS-SEARCH-ID.                        
003240      PERFORM 8120-FIND-BY-ID THRU 8120-EXIT.                             
003250      IF NOT WS-FOUND                                                     
003260          MOVE 8                  TO LK-RETURN-CODE                       
003270          GO TO 3000-EXIT                                                 
003280      END-IF.                                                             
003290      IF LK-UPD-NEW-AMOUNT < -1 OR LK-UPD-NEW-REP-VALUE < -1              
003300          MOVE 4                  TO LK-RETURN-CODE                       
003310          GO TO 3000-EXIT                                                 
003320      END-IF.                                                             
003330      IF LK-UPD-NEW-AMOUNT NOT = -1                                       
003340          MOVE LK-UPD-NEW-AMOUNT                                          
003350               TO TR-TOOL-AMOUNT (WS-FOUND-INDEX)                         
003360      END-IF.                                                             
003370      IF LK-UPD-NEW-REP-VALUE NOT = -1                                    
003380          MOVE LK-UPD-NEW-REP-VALUE                                       
003390               TO TR-TOOL-REP-VALUE (WS-FOUND-INDEX)                      
003400      END-IF.                                                             
003410      MOVE TR-TOOL-ID (WS-FOUND-INDEX) TO LK-RESULT-TOOL-ID.              
003420  3000-EXIT.                                                              
003430-    EXIT.                                                                
003440                                                                          
003450*----------------------------------------------------------------         
003460*    8100  FIND BUCKET BY NAME + CATEGORY + STATE (WHOLE-KEY).            
003470*----------------------------------------------------------------         
003480  8100-FIND-BUCKET.                                                       
003490-    MOVE 'N'                     TO WS-FOUND-SW.                         
003500      MOVE 0                       TO WS-FOUND-INDEX.                     
003510      MOVE 1                       TO WS-SUB.                             
003520      PERFORM 8110-FIND-BUCKET-STEP THRU 8110-EXIT                        
003530          UNTIL WS-SUB > LK-TOOL-COUNT OR WS-FOUND.                       
003540  8100-EXIT.                                                              
003550-    EXIT.                                                                
003560  8110-FIND-BUCKET-STEP.                                                  
003570-    IF TR-TOOL-NAME (WS-SUB) = WS-SEARCH-NAME                            
003580         AND TR-TOOL-CATEGORY (WS-SUB) = WS-SEARCH-CATEGORY               
003590         AND TR-TOOL-STATE (WS-SUB) = WS-SEARCH-STATE                     
003600          MOVE 'Y'                 TO WS-FOUND-SW                         
003610          MOVE WS-SUB               TO WS-FOUND-INDEX                     
003620      ELSE                                                                
003630          ADD 1 TO WS-SUB                                                 
003640      END-IF.                                                             
003650  8110-EXIT.                                                              
003660-    EXIT.                                                                
003670*----------------------------------------------------------------         
003680*    8120  FIND BUCKET BY TOOL-ID.                                        
003690*----------------------------------------------------------------         
003700  8120-FIND-BY-ID.                                                        
003710-    MOVE 'N'                     TO WS-FOUND-SW.                         
003720      MOVE 0                       TO WS-FOUND-INDEX.                     
003730      MOVE 1                       TO WS-SUB.                             
003740      PERFORM 8130-FIND-BY-ID-STEP THRU 8130-EXIT                         
003750          UNTIL WS-SUB > LK-TOOL-COUNT OR WS-FOUND.                       
003760  8120-EXIT.                                                              
003770-    EXIT.                                                                
003780  8130-FIND-BY-ID-STEP.                                                   
003790-    IF TR-TOOL-ID (WS-SUB) = WS-SEARCH-ID                                
003800          MOVE 'Y'                 TO WS-FOUND-SW                         
003810          MOVE WS-SUB                TO WS-FOUND-INDEX                    
003820      ELSE                                                                
003830          ADD 1 TO WS-SUB                                                 
003840      END-IF.                                                             
003850  8130-EXIT.                                                              
003860-    EXIT.                                                                
003870*----------------------------------------------------------------         
003880*    8200  VALIDATE A CANDIDATE STATE AGAINST THE FOUR LEGAL              
003890*    BUCKET STATES.  SHARED BY REGISTER AND MOVE.                         
003900*----------------------------------------------------------------         
003910  8200-VALIDATE-STATE.                                                    
003920-    MOVE 'N'                     TO WS-STATE-VALID-SW.                   
003930      IF WS-STATE-CHECK = 'Disponible'    OR                              
003940         WS-STATE-CHECK = 'Prestada'      OR                              
003950         WS-STATE-CHECK = 'En reparacion' OR                              
003960         WS-STATE-CHECK = 'Dada de baja'                                  
003970          MOVE 'Y'                 TO WS-STATE-VALID-SW                   
003980      END-IF.                                                             
003990  8200-EXIT.                                                              
004000-    EXIT.                                                                
004010*----------------------------------------------------------------         
004020*    8300  NEXT TOOL ID - ONE HIGHER THAN THE MAX ID IN THE               
004030*    TABLE, SO A RERUN AFTER A PARTIAL LOAD STAYS IN SEQUENCE.            
004040*----------------------------------------------------------------         
004050  8300-NEXT-TOOL-ID.                                                      
004060-    MOVE 0                       TO WS-NEXT-ID.                          
004070      MOVE 1                       TO WS-SUB.                             
004080      PERFORM 8310-NEXT-ID-STEP THRU 8310-EXIT                            
004090          UNTIL WS-SUB > LK-TOOL-COUNT.                                   
004100      ADD 1                        TO WS-NEXT-ID.                         
004110  8300-EXIT.                                                              
004120-    EXIT.                                                                
004130  8310-NEXT-ID-STEP.                                                      
004140-    IF TR-TOOL-ID (WS-SUB) > WS-NEXT-ID                                  
004150          MOVE TR-TOOL-ID (WS-SUB) TO WS-NEXT-ID                          
004160      END-IF.                                                             
004170      ADD 1 TO WS-SUB.                                                    
004180  8310-EXIT.                                                              
004190-    EXIT.                                                                
