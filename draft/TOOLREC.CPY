000100*---------------------------------------------------------------          
000110*    TOOLREC  -  TOOL INVENTORY MASTER RECORD (ONE STATE BUCKET)          
000120*    ONE RECORD PER UNIQUE (NAME,CATEGORY,STATE) COMBINATION.             
000130*    TR-AVAILABLE IS A CONVENIENCE FLAG, TRUE ONLY WHEN                   
000140*    TR-STATE = 'DISPONIBLE'.                                             
000150*---------------------------------------------------------------          
000160 01  TR-TOOL-RECORD.                                                      
000170-   05  TR-TOOL-ID              PIC 9(06).                                
000180     05  TR-TOOL-NAME            PIC X(20).                               
000190     05  TR-TOOL-CATEGORY        PIC X(15).                               
000200     05  TR-TOOL-STATE           PIC X(15).                               
000210         88  TR-ST-AVAILABLE     VALUE 'Disponible'.                      
000220         88  TR-ST-ON-LOAN       VALUE 'Prestada'.                        
000230         88  TR-ST-IN-REPAIR     VALUE 'En reparacion'.                   
000240         88  TR-ST-RETIRED       VALUE 'Dada de baja'.                    
000250     05  TR-TOOL-REP-VALUE       PIC 9(07).                               
000260     05  TR-TOOL-AVAILABLE       PIC X(01).                               
000270         88  TR-AVAILABLE-FLAG   VALUE 'Y'.                               
000280     05  TR-TOOL-AMOUNT          PIC 9(04).                               
000290     05  FILLER                  PIC X(12).                               
