000100*****************************************************************         
000110* LICENSED MATERIALS - PROPERTY OF TOOLRENT DATA PROCESSING CTR           
000120* ALL RIGHTS RESERVED                                                     
000130*****************************************************************         
000140  IDENTIFICATION DIVISION.                                                
000150  PROGRAM-ID. TRNTOOL.                                                    
000160  AUTHOR. DOUG STOUT.                                                     
000170  INSTALLATION. TOOLRENT DATA PROCESSING CENTER.                          
000180  DATE-WRITTEN. 05/14/87.                                                 
000190  DATE-COMPILED.                                                          
000200  SECURITY. NON-CONFIDENTIAL.                                             
000210*****************************************************************         
000220* TRNTOOL - NIGHTLY TOOL RENTAL BATCH DRIVER.  OWNS EVERY FILE IN         
000230* THE SYSTEM.  LOADS THE FOUR MASTERS INTO WORKING STORAGE, READS         
000240* THE TRANSACTION FILE ONE RECORD AT A TIME AND DISPATCHES BY             
000250* TA-TRAN-CODE, CALLING TOOLINV/CUSTSVC/LOANSVC FOR THE RECORD            
000260* TYPES THAT NEED THEM AND HANDLING TOOLADD AND SETRATE ITSELF.           
000270* KARDEX ROWS PRODUCED ALONG THE WAY ARE HELD IN A WORKING-               
000280* STORAGE TABLE AND APPENDED TO THE KARDEX FILE AT THE VERY END.          
000290* THE FOUR MASTERS ARE THEN REWRITTEN WHOLE FROM WORKING STORAGE          
000300* AND RPTGEN IS CALLED ONCE PER REPORT TO BUILD THE FOUR LISTINGS         
000310* PLUS THE KARDEX QUERY, EACH WRITTEN LINE BY LINE TO THE REPORT          
000320* FILE.                                                                   
000330*----------------------------------------------------------------         
000340* CHANGE LOG                                                              
000350*----------------------------------------------------------------         
000360* 05/14/87 DS INIT ORIGINAL DRIVER FOR THE TOOLRENT NIGHTLY               
000370*                       CONVERSION RUN.  FOUR TRANSACTION TYPES:          
000380*                       TOOLADD, LOAN, RETURN, CUSTADD.                   
000390* 09/02/88  DS   TR-0041  PAYFINE TRANSACTION ADDED.                      
000400* 02/11/90  JRS  TR-0067  SETRATE TRANSACTION ADDED SO THE DAILY          
000410*                       RENTAL RATE CAN BE CHANGED WITHOUT A              
000420* PROGRAM RECOMPILE - WAS HARD-CODED BEFORE.                              
000430* 07/30/90  JRS  TR-0071  KARDEX ROWS FROM TOOLINV ARE NOW STAGED         
000440*                       IN A TABLE AND WRITTEN AT END OF RUN SO A         
000450*                       MID-RUN ABEND LEAVES NO PARTIAL KARDEX -          
000460*                       COMPANION FIX TO LOANSVC'S SAME-DATE FIX.         
000470* 04/19/89  JRS  TR-0083  KARDEX QUERY REPORT (FUNCTION 5) ADDED          
000480*                       TO THE END-OF-RUN REPORT SEQUENCE.                
000490* 11/02/91  DRS  TR-0118  CONTROL CARD NOW CARRIES THE RANKING            
000500*                       REPORT'S RESERVATION-DATE WINDOW.                 
000510* 12/01/98  MHK  Y2K-004  YEAR 2000 REVIEW: ALL DATE FIELDS ON            
000520*                       EVERY FILE ARE FULL 9(08) YYYYMMDD - NO           
000530*                       CHANGE REQUIRED.  SIGNED OFF PER Y2K.             
000540* 01/18/99  MHK  Y2K-004  RE-TESTED WITH CENTURY-BOUNDARY DATA            
000550*                       ON ALL SIX FILES, NO FINDINGS.                    
000560* 07/23/02  JRS  TR-0201  UNPAID DEBTS LISTING GRAND TOTAL CHANGE         
000570*                       (SEE RPTGEN) DID NOT REQUIRE A CHANGE             
000580*                       HERE - LOGGED FOR CROSS REFERENCE.                
000590* 08/06/05  JRS  TR-0219  MASTER FILE REWRITE SPLIT INTO ITS OWN          
000600*                       PARAGRAPH RANGE (5000) FOR CLARITY, WAS           
000610*                       BURIED IN 6000-TERMINATE BEFORE.                  
000620*****************************************************************         
000630  ENVIRONMENT DIVISION.                                                   
000640  CONFIGURATION SECTION.                                                  
000650  SOURCE-COMPUTER. IBM-370.                                               
000660  OBJECT-COMPUTER. IBM-370.                                               
000670  SPECIAL-NAMES.                                                          
000680      UPSI-0 ON STATUS IS WS-TRACE-ON                                     
000690             OFF STATUS IS WS-TRACE-OFF.                                  
000700  INPUT-OUTPUT SECTION.                                                   
000710  FILE-CONTROL.                                                           
000720      SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD                          
000730          ORGANIZATION IS LINE SEQUENTIAL                                 
000740          FILE STATUS IS WS-CTL-STATUS.                                   
000750      SELECT TRANSACTION-FILE ASSIGN TO TRANIN                            
000760          ORGANIZATION IS LINE SEQUENTIAL                                 
000770          FILE STATUS IS WS-TRAN-STATUS.                                  
000780      SELECT TOOL-FILE ASSIGN TO TOOLMAST                                 
000790          ORGANIZATION IS SEQUENTIAL                                      
000800          FILE STATUS IS WS-TOOL-STATUS.                                  
000810      SELECT CUSTOMER-FILE ASSIGN TO CUSTMAST                             
000820          ORGANIZATION IS SEQUENTIAL                                      
000830          FILE STATUS IS WS-CUST-STATUS.                                  
000840      SELECT LOAN-FILE ASSIGN TO LOANMAST                                 
000850          ORGANIZATION IS SEQUENTIAL                                      
000860          FILE STATUS IS WS-LOAN-STATUS.                                  
000870      SELECT LOAN-ITEM-FILE ASSIGN TO LNITMAST                            
000880          ORGANIZATION IS SEQUENTIAL                                      
000890          FILE STATUS IS WS-LNITM-STATUS.                                 
000900      SELECT SETTINGS-FILE ASSIGN TO SETTMAST                             
000910          ORGANIZATION IS SEQUENTIAL                                      
000920          FILE STATUS IS WS-SETT-STATUS.                                  
000930      SELECT KARDEX-FILE ASSIGN TO KARDLDGR                               
000940          ORGANIZATION IS SEQUENTIAL                                      
000950          FILE STATUS IS WS-KDX-STATUS.                                   
000960      SELECT REPORT-FILE ASSIGN TO RPTOUT                                 
000970          ORGANIZATION IS LINE SEQUENTIAL                                 
000980          FILE STATUS IS WS-RPT-STATUS.                                   
000990  DATA DIVISION.                                                          
001000  FILE SECTION.                                                           
001010  FD  CONTROL-CARD-FILE                                                   
001020      RECORDING MODE IS F.                                                
001030  COPY CTLCARD.                                                           
001040*                                                                         
001050  FD  TRANSACTION-FILE                                                    
001060      RECORDING MODE IS F.                                                
001070  COPY TRANREC.                                                           
001080*                                                                         
001090  FD  TOOL-FILE                                                           
001100      RECORDING MODE IS F.                                                
001110  COPY TOOLREC.                                                           
001120*                                                                         
001130  FD  CUSTOMER-FILE                                                       
001140      RECORDING MODE IS F.                                                
001150  COPY CUSTREC.                                                           
001160*                                                                         
001170  FD  LOAN-FILE                                                           
001180      RECORDING MODE IS F.                                                
001190  COPY LOANREC.                                                           
001200*                                                                         
001210  FD  LOAN-ITEM-FILE                                                      
001220      RECORDING MODE IS F.                                                
001230  COPY LNITMREC.                                                          
001240*                                                                         
001250  FD  SETTINGS-FILE                                                       
001260      RECORDING MODE IS F.                                                
001270  COPY SETTREC.                                                           
001280*                                                                         
001290  FD  KARDEX-FILE                                                         
001300      RECORDING MODE IS F.                                                
001310  COPY KDXREC.                                                            
001320*                                                                         
001330  FD  REPORT-FILE                                                         
001340      RECORDING MODE IS F.                                                
001350  01  REPORT-RECORD                  PIC X(80).                           
001360*                                                                         
001370  WORKING-STORAGE SECTION.                                                
001380*----------------------------------------------------------------         
001390*    FILE STATUS BYTES                                                    
001400*----------------------------------------------------------------         
001410  01  WS-FILE-STATUSES.                                                   
001420      05  WS-CTL-STATUS             PIC X(02) VALUE '00'.                 
001430      05  WS-TRAN-STATUS            PIC X(02) VALUE '00'.                 
001440      05  WS-TOOL-STATUS            PIC X(02) VALUE '00'.                 
001450      05  WS-CUST-STATUS            PIC X(02) VALUE '00'.                 
001460      05  WS-LOAN-STATUS            PIC X(02) VALUE '00'.                 
001470      05  WS-LNITM-STATUS           PIC X(02) VALUE '00'.                 
001480      05  WS-SETT-STATUS            PIC X(02) VALUE '00'.                 
001490      05  WS-KDX-STATUS             PIC X(02) VALUE '00'.                 
001500      05  WS-RPT-STATUS             PIC X(02) VALUE '00'.                 
001510*----------------------------------------------------------------         
001520*    SWITCHES                                                             
001530*----------------------------------------------------------------         
001540  01  WS-SWITCHES.                                                        
001550      05  WS-TRAN-EOF-SW             PIC X(01) VALUE 'N'.                 
001560          88  WS-TRAN-EOF            VALUE 'Y'.                           
001570      05  WS-LOAD-EOF-SW             PIC X(01) VALUE 'N'.                 
001580          88  WS-LOAD-EOF            VALUE 'Y'.                           
001590      05  WS-FOUND-SW                PIC X(01) VALUE 'N'.                 
001600          88  WS-FOUND               VALUE 'Y'.                           
001610      05  FILLER                     PIC X(07).                           
001620*----------------------------------------------------------------         
001630*    WORK FIELDS AND COUNTERS                                             
001640*----------------------------------------------------------------         
001650  01  WS-WORK-FIELDS.                                                     
001660      05  WS-SUB                    PIC S9(04) COMP.                      
001670      05  WS-FOUND-INDEX            PIC S9(04) COMP.                      
001680      05  WS-RETURN-CODE            PIC S9(04) COMP.                      
001690      05  WS-NEW-RATE-N             PIC S9(07) COMP.                      
001700      05  FILLER                    PIC X(10).                            
001710*                                                                         
001720  01  RUN-TOTALS.                                                         
001730      05  RT-TRAN-READ              PIC S9(07) COMP.                      
001740      05  RT-TOOLADD-CNT            PIC S9(07) COMP.                      
001750      05  RT-LOAN-CNT               PIC S9(07) COMP.                      
001760      05  RT-RETURN-CNT             PIC S9(07) COMP.                      
001770      05  RT-PAYFINE-CNT            PIC S9(07) COMP.                      
001780      05  RT-SETRATE-CNT            PIC S9(07) COMP.                      
001790      05  RT-CUSTADD-CNT            PIC S9(07) COMP.                      
001800      05  RT-TRAN-REJECT            PIC S9(07) COMP.                      
001810*----------------------------------------------------------------         
001820*    CONTROL TOTALS PRINT LINE - REDEFINES 1 OF 3, THE EDITED             
001830*    NUMERIC VIEW USED WHEN THE STATS LINE IS BUILT.                      
001840*----------------------------------------------------------------         
001850  01  WS-STATS-LINE.                                                      
001860      05  FILLER                    PIC X(80) VALUE SPACES.               
001870  01  WS-SL-EDIT REDEFINES WS-STATS-LINE.                                 
001880      05  SL-LABEL                  PIC X(20).                            
001890      05  SL-COUNT                  PIC ZZZ,ZZ9.                          
001900      05  FILLER                    PIC X(53).                            
001910*----------------------------------------------------------------         
001920*    NEXT-KARDEX-ID WORK AREA - REDEFINES 2 OF 3, THE DISPLAY             
001930*    VIEW USED ONLY BY THE UPSI-0 TRACE DISPLAY.                          
001940*----------------------------------------------------------------         
001950  01  WK-NEXT-KDX-ID-AREA.                                                
001960      05  WK-NEXT-KDX-ID-BIN        PIC 9(06).                            
001970  01  WK-NEXT-KDX-ID-DSP REDEFINES WK-NEXT-KDX-ID-AREA                    
001980                               PIC X(06).                                 
001990*----------------------------------------------------------------         
002000*    RUN PROCESSING DATE - REDEFINES 3 OF 3, BROKEN OUT INTO              
002010*    YYYY/MM/DD FOR THE STARTUP TRACE DISPLAY.                            
002020*----------------------------------------------------------------         
002030  01  WK-PROC-DATE-AREA.                                                  
002040      05  WK-PROC-DATE-BIN          PIC 9(08).                            
002050  01  WK-PROC-DATE-R REDEFINES WK-PROC-DATE-AREA.                         
002060      05  WK-PROC-YYYY              PIC 9(04).                            
002070      05  WK-PROC-MM                PIC 9(02).                            
002080      05  WK-PROC-DD                PIC 9(02).                            
002090*----------------------------------------------------------------         
002100*    IN-MEMORY MASTER TABLES - LOADED AT START, REWRITTEN WHOLE           
002110*    AT END OF RUN.  LAYOUT MATCHES EACH SUBPROGRAM'S LK-TABLE            
002120*    LINKAGE EXACTLY SO THE TABLES CAN BE PASSED THROUGH AS-IS.           
002130*----------------------------------------------------------------         
002140  01  LK-TOOL-TABLE-AREA.                                                 
002150      05  LK-TOOL-COUNT             PIC S9(04) COMP.                      
002160      05  FILLER                    PIC X(04).                            
002170      05  LK-TOOL-ENTRY OCCURS 1 TO 500 TIMES                             
002180              DEPENDING ON LK-TOOL-COUNT.                                 
002190          10  TR-TOOL-ID            PIC 9(06).                            
002200          10  TR-TOOL-NAME          PIC X(20).                            
002210          10  TR-TOOL-CATEGORY      PIC X(15).                            
002220          10  TR-TOOL-STATE         PIC X(15).                            
002230          10  TR-TOOL-REP-VALUE     PIC 9(07).                            
002240          10  TR-TOOL-AVAILABLE     PIC X(01).                            
002250          10  TR-TOOL-AMOUNT        PIC 9(04).                            
002260          10  FILLER                PIC X(12).                            
002270*                                                                         
002280  01  LK-CUSTOMER-TABLE-AREA.                                             
002290      05  LK-CUST-COUNT             PIC S9(04) COMP.                      
002300      05  FILLER                    PIC X(04).                            
002310      05  LK-CUST-ENTRY OCCURS 1 TO 500 TIMES                             
002320              DEPENDING ON LK-CUST-COUNT.                                 
002330          10  CR-CUST-ID            PIC 9(06).                            
002340          10  CR-CUST-NAME          PIC X(25).                            
002350          10  CR-CUST-EMAIL         PIC X(30).                            
002360          10  CR-CUST-RUT           PIC X(12).                            
002370          10  CR-CUST-PHONE         PIC 9(09).                            
002380          10  CR-CUST-ADMIN         PIC X(01).                            
002390          10  CR-CUST-ACTIVE        PIC X(01).                            
002400          10  CR-CUST-LOAN-COUNT    PIC 9(02).                            
002410          10  FILLER                PIC X(15).                            
002420*                                                                         
002430  01  LK-LOAN-TABLE-AREA.                                                 
002440      05  LK-LOAN-COUNT             PIC S9(04) COMP.                      
002450      05  FILLER                    PIC X(04).                            
002460      05  LK-LOAN-ENTRY OCCURS 1 TO 2000 TIMES                            
002470              DEPENDING ON LK-LOAN-COUNT.                                 
002480          10  LR-LOAN-ID            PIC 9(06).                            
002490          10  LR-RUT                PIC X(12).                            
002500          10  LR-RESERV-DATE        PIC 9(08).                            
002510          10  LR-RETURN-DATE        PIC 9(08).                            
002520          10  LR-ACTUAL-RETURN      PIC 9(08).                            
002530          10  LR-TOTAL              PIC 9(07).                            
002540          10  LR-LATE-FINE          PIC 9(07).                            
002550          10  LR-LATE-PAID          PIC X(01).                            
002560          10  LR-DMG-PENALTY        PIC 9(07).                            
002570          10  LR-DMG-PAID           PIC X(01).                            
002580          10  LR-ITEM-COUNT         PIC 9(02).                            
002590          10  FILLER                PIC X(10).                            
002600*                                                                         
002610  01  LK-LOAN-ITEM-TABLE-AREA.                                            
002620      05  LK-ITEM-COUNT             PIC S9(04) COMP.                      
002630      05  FILLER                    PIC X(04).                            
002640      05  LK-ITEM-ENTRY OCCURS 1 TO 6000 TIMES                            
002650              DEPENDING ON LK-ITEM-COUNT.                                 
002660          10  LI-LOAN-ID            PIC 9(06).                            
002670          10  LI-TOOL-ID            PIC 9(06).                            
002680          10  LI-TOOL-NAME-SNAP     PIC X(20).                            
002690          10  LI-QUANTITY           PIC 9(01).                            
002700          10  FILLER                PIC X(19).                            
002710*                                                                         
002720  01  LK-KARDEX-TABLE-AREA.                                               
002730      05  LK-KDX-COUNT              PIC S9(04) COMP.                      
002740      05  FILLER                    PIC X(04).                            
002750      05  LK-KDX-ENTRY OCCURS 1 TO 9000 TIMES                             
002760              DEPENDING ON LK-KDX-COUNT.                                  
002770          10  KX-ID                 PIC 9(06).                            
002780          10  KX-TOOL-ID            PIC 9(06).                            
002790          10  KX-TOOL-NAME          PIC X(20).                            
002800          10  KX-TOOL-CAT           PIC X(15).                            
002810          10  KX-RUT                PIC X(12).                            
002820          10  KX-TYPE               PIC X(30).                            
002830          10  KX-MOVE-DATE          PIC 9(08).                            
002840          10  KX-STOCK              PIC 9(04).                            
002850          10  FILLER                PIC X(09).                            
002860*----------------------------------------------------------------         
002870*    SETTINGS TABLE - SMALL, HELD ENTIRELY IN WORKING STORAGE.            
002880*----------------------------------------------------------------         
002890  01  WK-SETTINGS-TABLE.                                                  
002900      05  WK-SETT-COUNT             PIC S9(04) COMP.                      
002910      05  WK-SETT-ENTRY OCCURS 1 TO 20 TIMES                              
002920              DEPENDING ON WK-SETT-COUNT.                                 
002930          10  WK-ST-KEY             PIC X(20).                            
002940          10  WK-ST-VALUE           PIC X(10).                            
002950  01  WK-DAILY-RATE                 PIC 9(07).                            
002960*----------------------------------------------------------------         
002970*    LOCAL COPIES OF EACH SUBPROGRAM'S PARAMETER/RESULT AREAS.            
002980*----------------------------------------------------------------         
002990  01  WK-TI-FUNCTION-CODE            PIC X(01).                           
003000  01  WK-TI-RETURN-CODE              PIC S9(04) COMP.                     
003010  01  WK-TI-RESULT-TOOL-ID           PIC 9(06).                           
003020  01  WK-TI-REGISTER-PARMS.                                               
003030      05  WK-TI-REG-NAME            PIC X(20).                            
003040      05  WK-TI-REG-CATEGORY        PIC X(15).                            
003050      05  WK-TI-REG-STATE           PIC X(15).                            
003060      05  WK-TI-REG-REP-VALUE       PIC 9(07).                            
003070      05  WK-TI-REG-AMOUNT          PIC 9(04).                            
003080      05  WK-TI-REG-OPER-RUT        PIC X(12).                            
003090      05  WK-TI-REG-DATE            PIC 9(08).                            
003100      05  FILLER                    PIC X(05).                            
003110  01  WK-TI-MOVE-PARMS.                                                   
003120      05  WK-TI-MOV-SOURCE-ID       PIC 9(06).                            
003130      05  WK-TI-MOV-NEW-STATE       PIC X(15).                            
003140      05  WK-TI-MOV-RUT             PIC X(12).                            
003150      05  WK-TI-MOV-DATE            PIC 9(08).                            
003160      05  FILLER                    PIC X(05).                            
003170  01  WK-TI-UPDATE-PARMS.                                                 
003180      05  WK-TI-UPD-TOOL-ID         PIC 9(06).                            
003190      05  WK-TI-UPD-NEW-AMOUNT      PIC S9(05) COMP.                      
003200      05  WK-TI-UPD-NEW-REP-VALUE   PIC S9(08) COMP.                      
003210      05  FILLER                    PIC X(05).                            
003220  01  WK-TI-KARDEX-OUT.                                                   
003230      05  WK-TI-KDX-WRITTEN         PIC X(01).                            
003240          88  WK-TI-KDX-WAS-WRITTEN VALUE 'Y'.                            
003250      05  WK-TI-KDX-TOOL-ID         PIC 9(06).                            
003260      05  WK-TI-KDX-TOOL-NAME       PIC X(20).                            
003270      05  WK-TI-KDX-TOOL-CAT        PIC X(15).                            
003280      05  WK-TI-KDX-RUT             PIC X(12).                            
003290      05  WK-TI-KDX-TYPE            PIC X(30).                            
003300      05  WK-TI-KDX-MOVE-DATE       PIC 9(08).                            
003310      05  WK-TI-KDX-STOCK           PIC 9(04).                            
003320      05  FILLER                    PIC X(05).                            
003330*                                                                         
003340  01  WK-CS-FUNCTION-CODE            PIC X(01).                           
003350  01  WK-CS-RETURN-CODE              PIC S9(04) COMP.                     
003360  01  WK-CS-RESULT-CUST-ID           PIC 9(06).                           
003370  01  WK-CS-RESULT-RUT               PIC X(12).                           
003380  01  WK-CS-RESULT-FOUND             PIC X(01).                           
003390  01  WK-CS-REGISTER-PARMS.                                               
003400      05  WK-CS-REG-NAME            PIC X(25).                            
003410      05  WK-CS-REG-EMAIL           PIC X(30).                            
003420      05  WK-CS-REG-RUT-RAW         PIC X(20).                            
003430      05  WK-CS-REG-PHONE-RAW       PIC X(12).                            
003440      05  WK-CS-REG-ADMIN           PIC X(01).                            
003450      05  FILLER                    PIC X(05).                            
003460  01  WK-CS-NORMALIZE-PARMS.                                              
003470      05  WK-CS-NRM-RUT-RAW         PIC X(20).                            
003480      05  FILLER                    PIC X(05).                            
003490  01  WK-CS-RECOMPUTE-PARMS.                                              
003500      05  WK-CS-RCP-RUT-RAW         PIC X(20).                            
003510      05  WK-CS-RCP-PROC-DATE       PIC 9(08).                            
003520      05  FILLER                    PIC X(05).                            
003530*                                                                         
003540  01  WK-LS-FUNCTION-CODE            PIC X(01).                           
003550  01  WK-LS-RETURN-CODE              PIC S9(04) COMP.                     
003560  01  WK-LS-RESULT-LOAN-ID           PIC 9(06).                           
003570  01  WK-LS-PROC-DATE                PIC 9(08).                           
003580  01  WK-LS-DAILY-RATE               PIC 9(07).                           
003590  01  WK-LS-CREATE-PARMS.                                                 
003600      05  WK-LS-CRT-RUT-RAW         PIC X(20).                            
003610      05  WK-LS-CRT-RESERV-DATE     PIC 9(08).                            
003620      05  WK-LS-CRT-RETURN-DATE     PIC 9(08).                            
003630      05  WK-LS-CRT-ITEM-COUNT      PIC 9(02).                            
003640      05  WK-LS-CRT-ITEM OCCURS 10 TIMES.                                 
003650          10  WK-LS-CRT-ITEM-TOOL-ID                                      
003660                                    PIC 9(06).                            
003670          10  WK-LS-CRT-ITEM-QTY    PIC 9(02).                            
003680  01  WK-LS-RETURN-PARMS.                                                 
003690      05  WK-LS-RTN-LOAN-ID         PIC 9(06).                            
003700      05  WK-LS-RTN-ACTUAL-DATE     PIC 9(08).                            
003710      05  WK-LS-RTN-FINE-PER-DAY    PIC 9(07).                            
003720      05  WK-LS-RTN-DMG-COUNT       PIC 9(02).                            
003730      05  WK-LS-RTN-DMG-ID OCCURS 10 TIMES                                
003740                                    PIC 9(06).                            
003750      05  WK-LS-RTN-IRP-COUNT       PIC 9(02).                            
003760      05  WK-LS-RTN-IRP-ID OCCURS 10 TIMES                                
003770                                    PIC 9(06).                            
003780      05  WK-LS-RTN-RPR-COUNT       PIC 9(02).                            
003790      05  WK-LS-RTN-RPR OCCURS 10 TIMES.                                  
003800          10  WK-LS-RTN-RPR-ID      PIC 9(06).                            
003810          10  WK-LS-RTN-RPR-COST    PIC 9(07).                            
003820  01  WK-LS-PAYFINE-PARMS.                                                
003830      05  WK-LS-PAY-LOAN-ID         PIC 9(06).                            
003840      05  WK-LS-PAY-LATE-FLAG       PIC X(01).                            
003850      05  WK-LS-PAY-DMG-FLAG        PIC X(01).                            
003860*                                                                         
003870  01  WK-RG-FUNCTION-CODE            PIC X(01).                           
003880  01  WK-RG-RETURN-CODE              PIC S9(04) COMP.                     
003890  01  WK-RG-LINE-COUNT               PIC S9(04) COMP.                     
003900  01  WK-RG-REPORT-LINE-AREA.                                             
003910      05  WK-RG-REPORT-LINE OCCURS 1 TO 2500 TIMES                        
003920              DEPENDING ON WK-RG-LINE-COUNT                               
003930                               PIC X(80).                                 
003940*                                                                         
003950  PROCEDURE DIVISION.                                                     
003960*                                                                         
003970  0000-MAIN-LINE.                                                         
003980      PERFORM 1000-INITIALIZE THRU 1000-EXIT.                             
003990      PERFORM 2000-LOAD-MASTERS THRU 2000-EXIT.                           
004000      PERFORM 3000-PROCESS-TRANSACTIONS THRU 3000-EXIT                    
004010          UNTIL WS-TRAN-EOF.                                              
004020      PERFORM 4000-PRODUCE-REPORTS THRU 4000-EXIT.                        
004030      PERFORM 5000-REWRITE-MASTERS THRU 5000-EXIT.                        
004040      PERFORM 6000-TERMINATE THRU 6000-EXIT.                              
004050      GOBACK.                                                             
004060*----------------------------------------------------------------         
004070*    1000  OPEN FILES, READ THE ONE-RECORD CONTROL CARD.                  
004080*----------------------------------------------------------------         
004090  1000-INITIALIZE.                                                        
004100      MOVE 0                       TO RT-TRAN-READ RT-TOOLADD-CNT         
004110          RT-LOAN-CNT RT-RETURN-CNT RT-PAYFINE-CNT RT-SETRATE-CNT         
004120          RT-CUSTADD-CNT RT-TRAN-REJECT.                                  
004130      OPEN INPUT CONTROL-CARD-FILE.                                       
004140      IF WS-CTL-STATUS NOT = '00'                                         
004150          DISPLAY 'TRNTOOL - ERROR OPENING CONTROL CARD FILE'             
004160          MOVE 16                  TO RETURN-CODE                         
004170          GOBACK                                                          
004180      END-IF.                                                             
004190      READ CONTROL-CARD-FILE                                              
004200          AT END                                                          
004210              DISPLAY 'TRNTOOL - CONTROL CARD FILE IS EMPTY'              
004220              MOVE 16              TO RETURN-CODE                         
004230              GOBACK                                                      
004240      END-READ.                                                           
004250      CLOSE CONTROL-CARD-FILE.                                            
004260      MOVE CC-PROCESSING-DATE      TO WK-PROC-DATE-BIN.                   
004270      IF WS-TRACE-ON                                                      
004280          DISPLAY 'TRNTOOL - PROCESSING DATE ' WK-PROC-YYYY '/'           
004290              WK-PROC-MM '/' WK-PROC-DD                                   
004300      END-IF.                                                             
004310      OPEN INPUT TRANSACTION-FILE.                                        
004320      OPEN OUTPUT REPORT-FILE.                                            
004330      IF WS-TRAN-STATUS NOT = '00' OR WS-RPT-STATUS NOT = '00'            
004340          DISPLAY 'TRNTOOL - ERROR OPENING TRAN OR REPORT FILE'           
004350          MOVE 16                  TO RETURN-CODE                         
004360          GOBACK                                                          
004370      END-IF.                                                             
004380  1000-EXIT.                                                              
004390      EXIT.                                                               
004400*----------------------------------------------------------------         
004410*    2000  LOAD THE FOUR MASTERS AND THE SETTINGS FILE INTO               
004420*    WORKING STORAGE.  EACH FILE IS OPENED, READ TO EOF, CLOSED.          
004430*----------------------------------------------------------------         
004440  2000-LOAD-MASTERS.                                                      
004450      MOVE 0                       TO LK-TOOL-COUNT.                      
004460      OPEN INPUT TOOL-FILE.                                               
004470      MOVE 'N'                     TO WS-LOAD-EOF-SW.                     
004480      PERFORM 2010-LOAD-ONE-TOOL UNTIL WS-LOAD-EOF.                       
004490      CLOSE TOOL-FILE.                                                    
004500*                                                                         
004510      MOVE 0                       TO LK-CUST-COUNT.                      
004520      OPEN INPUT CUSTOMER-FILE.                                           
004530      MOVE 'N'                     TO WS-LOAD-EOF-SW.                     
004540      PERFORM 2020-LOAD-ONE-CUST UNTIL WS-LOAD-EOF.                       
004550      CLOSE CUSTOMER-FILE.                                                
004560*                                                                         
004570      MOVE 0                       TO LK-LOAN-COUNT.                      
004580      OPEN INPUT LOAN-FILE.                                               
004590      MOVE 'N'                     TO WS-LOAD-EOF-SW.                     
004600      PERFORM 2030-LOAD-ONE-LOAN UNTIL WS-LOAD-EOF.                       
004610      CLOSE LOAN-FILE.                                                    
004620*                                                                         
004630      MOVE 0                       TO LK-ITEM-COUNT.                      
004640      OPEN INPUT LOAN-ITEM-FILE.                                          
004650      MOVE 'N'                     TO WS-LOAD-EOF-SW.                     
004660      PERFORM 2040-LOAD-ONE-ITEM UNTIL WS-LOAD-EOF.                       
004670      CLOSE LOAN-ITEM-FILE.                                               
004680*                                                                         
004690      MOVE 0                       TO WK-SETT-COUNT.                      
004700      OPEN INPUT SETTINGS-FILE.                                           
004710      MOVE 'N'                     TO WS-LOAD-EOF-SW.                     
004720      PERFORM 2050-LOAD-ONE-SETTING UNTIL WS-LOAD-EOF.                    
004730      CLOSE SETTINGS-FILE.                                                
004740      PERFORM 2060-FIND-DAILY-RATE THRU 2060-EXIT.                        
004750*                                                                         
004760      MOVE 0                       TO LK-KDX-COUNT.                       
004770  2000-EXIT.                                                              
004780      EXIT.                                                               
004790*                                                                         
004800  2010-LOAD-ONE-TOOL.                                                     
004810      READ TOOL-FILE                                                      
004820          AT END                                                          
004830              MOVE 'Y'             TO WS-LOAD-EOF-SW                      
004840          NOT AT END                                                      
004850              ADD 1                TO LK-TOOL-COUNT                       
004860              MOVE TR-TOOL-RECORD TO LK-TOOL-ENTRY (LK-TOOL-COUNT)        
004870      END-READ.                                                           
004880  2020-LOAD-ONE-CUST.                                                     
004890      READ CUSTOMER-FILE                                                  
004900          AT END                                                          
004910              MOVE 'Y'             TO WS-LOAD-EOF-SW                      
004920          NOT AT END                                                      
004930              ADD 1                TO LK-CUST-COUNT                       
004940              MOVE CR-CUSTOMER-RECORD                                     
004950                  TO LK-CUST-ENTRY (LK-CUST-COUNT)                        
004960      END-READ.                                                           
004970  2030-LOAD-ONE-LOAN.                                                     
004980      READ LOAN-FILE                                                      
004990          AT END                                                          
005000              MOVE 'Y'             TO WS-LOAD-EOF-SW                      
005010          NOT AT END                                                      
005020              ADD 1                TO LK-LOAN-COUNT                       
005030              MOVE LR-LOAN-RECORD TO LK-LOAN-ENTRY (LK-LOAN-COUNT)        
005040      END-READ.                                                           
005050  2040-LOAD-ONE-ITEM.                                                     
005060      READ LOAN-ITEM-FILE                                                 
005070          AT END                                                          
005080              MOVE 'Y'             TO WS-LOAD-EOF-SW                      
005090          NOT AT END                                                      
005100              ADD 1                TO LK-ITEM-COUNT                       
005110              MOVE LI-LOAN-ITEM-RECORD                                    
005120                  TO LK-ITEM-ENTRY (LK-ITEM-COUNT)                        
005130      END-READ.                                                           
005140  2050-LOAD-ONE-SETTING.                                                  
005150      READ SETTINGS-FILE                                                  
005160          AT END                                                          
005170              MOVE 'Y'             TO WS-LOAD-EOF-SW                      
005180          NOT AT END                                                      
005190              ADD 1                TO WK-SETT-COUNT                       
005200              MOVE ST-SETTING-RECORD                                      
005210                  TO WK-SETT-ENTRY (WK-SETT-COUNT)                        
005220      END-READ.                                                           
005230*                                                                         
005240  2060-FIND-DAILY-RATE.                                                   
005250      MOVE 2500                    TO WK-DAILY-RATE.                      
005260      MOVE 0                       TO WS-FOUND-INDEX.                     
005270      MOVE 1                       TO WS-SUB.                             
005280      PERFORM 2061-RATE-STEP                                              
005290          UNTIL WS-SUB > WK-SETT-COUNT OR WS-FOUND-INDEX NOT = 0.         
005300      IF WS-FOUND-INDEX NOT = 0                                           
005310          AND WK-ST-VALUE (WS-FOUND-INDEX) IS NUMERIC                     
005320          MOVE WK-ST-VALUE (WS-FOUND-INDEX) TO WK-DAILY-RATE              
005330      END-IF.                                                             
005340  2060-EXIT.                                                              
005350      EXIT.                                                               
005360*                                                                         
005370  2061-RATE-STEP.                                                         
005380      IF WK-ST-KEY (WS-SUB) = 'DAILY_RENT_PRICE'                          
005390          MOVE WS-SUB              TO WS-FOUND-INDEX                      
005400      ELSE                                                                
005410          ADD 1                    TO WS-SUB                              
005420      END-IF.                                                             
005430*----------------------------------------------------------------         
005440*    3000  READ AND DISPATCH ONE TRANSACTION RECORD.                      
005450*----------------------------------------------------------------         
005460  3000-PROCESS-TRANSACTIONS.                                              
005470      READ TRANSACTION-FILE                                               
005480          AT END                                                          
005490              MOVE 'Y'             TO WS-TRAN-EOF-SW                      
005500              GO TO 3000-EXIT                                             
005510      END-READ.                                                           
005520      ADD 1                        TO RT-TRAN-READ.                       
005530      EVALUATE TRUE                                                       
005540          WHEN TA-IS-TOOLADD                                              
005550              ADD 1                TO RT-TOOLADD-CNT                      
005560              PERFORM 3100-DO-TOOLADD THRU 3100-EXIT                      
005570          WHEN TA-IS-LOAN                                                 
005580              ADD 1                TO RT-LOAN-CNT                         
005590              PERFORM 3200-DO-LOAN THRU 3200-EXIT                         
005600          WHEN TA-IS-RETURN                                               
005610              ADD 1                TO RT-RETURN-CNT                       
005620              PERFORM 3300-DO-RETURN THRU 3300-EXIT                       
005630          WHEN TA-IS-PAYFINE                                              
005640              ADD 1                TO RT-PAYFINE-CNT                      
005650              PERFORM 3400-DO-PAYFINE THRU 3400-EXIT                      
005660          WHEN TA-IS-SETRATE                                              
005670              ADD 1                TO RT-SETRATE-CNT                      
005680              PERFORM 3500-DO-SETRATE THRU 3500-EXIT                      
005690          WHEN TA-IS-CUSTADD                                              
005700              ADD 1                TO RT-CUSTADD-CNT                      
005710              PERFORM 3600-DO-CUSTADD THRU 3600-EXIT                      
005720          WHEN OTHER                                                      
005730              ADD 1                TO RT-TRAN-REJECT                      
005740              DISPLAY 'TRNTOOL - UNKNOWN TRAN CODE ' TA-TRAN-CODE         
005750      END-EVALUATE.                                                       
005760  3000-EXIT.                                                              
005770      EXIT.                                                               
005780*----------------------------------------------------------------         
005790*    3100  TOOLADD - CALL TOOLINV TO REGISTER STOCK, THEN STAGE           
005800*    THE KARDEX ROW IT HANDS BACK.                                        
005810*----------------------------------------------------------------         
005820  3100-DO-TOOLADD.                                                        
005830      MOVE 'R'                     TO WK-TI-FUNCTION-CODE.                
005840      MOVE TA-TA-NAME               TO WK-TI-REG-NAME.                    
005850      MOVE TA-TA-CATEGORY           TO WK-TI-REG-CATEGORY.                
005860      MOVE TA-TA-STATE               TO WK-TI-REG-STATE.                  
005870      MOVE TA-TA-REP-VALUE           TO WK-TI-REG-REP-VALUE.              
005880      MOVE TA-TA-AMOUNT              TO WK-TI-REG-AMOUNT.                 
005890      MOVE TA-TA-OPER-RUT            TO WK-TI-REG-OPER-RUT.               
005900      MOVE TA-TA-DATE                TO WK-TI-REG-DATE.                   
005910      CALL 'TOOLINV' USING WK-TI-FUNCTION-CODE, WK-TI-RETURN-CODE,        
005920          WK-TI-RESULT-TOOL-ID, WK-TI-REGISTER-PARMS,                     
005930          WK-TI-MOVE-PARMS, WK-TI-UPDATE-PARMS, WK-TI-KARDEX-OUT,         
005940          LK-TOOL-TABLE-AREA.                                             
005950      IF WK-TI-RETURN-CODE NOT = 0                                        
005960          ADD 1                    TO RT-TRAN-REJECT                      
005970          DISPLAY 'TRNTOOL - TOOLADD REJECTED RC='                        
005980              WK-TI-RETURN-CODE                                           
005990      ELSE                                                                
006000          PERFORM 8500-APPEND-KARDEX-FROM-TI THRU 8500-EXIT               
006010      END-IF.                                                             
006020  3100-EXIT.                                                              
006030      EXIT.                                                               
006040*----------------------------------------------------------------         
006050*    3200  LOAN - CALL LOANSVC TO CREATE THE LOAN.                        
006060*----------------------------------------------------------------         
006070  3200-DO-LOAN.                                                           
006080      MOVE 'C'                     TO WK-LS-FUNCTION-CODE.                
006090      MOVE TA-LN-RUT                 TO WK-LS-CRT-RUT-RAW.                
006100      MOVE TA-LN-RESERV-DATE          TO WK-LS-CRT-RESERV-DATE.           
006110      MOVE TA-LN-RETURN-DATE          TO WK-LS-CRT-RETURN-DATE.           
006120      MOVE TA-LN-ITEM-COUNT           TO WK-LS-CRT-ITEM-COUNT.            
006130      MOVE 1                       TO WS-SUB.                             
006140      PERFORM 3210-COPY-LOAN-ITEM                                         
006150          UNTIL WS-SUB > TA-LN-ITEM-COUNT.                                
006160      MOVE TA-TA-DATE                 TO WK-LS-PROC-DATE.                 
006170      MOVE WK-DAILY-RATE              TO WK-LS-DAILY-RATE.                
006180      CALL 'LOANSVC' USING WK-LS-FUNCTION-CODE, WK-LS-RETURN-CODE,        
006190          WK-LS-RESULT-LOAN-ID, WK-LS-PROC-DATE, WK-LS-DAILY-RATE,        
006200          WK-LS-CREATE-PARMS, WK-LS-RETURN-PARMS,                         
006210          WK-LS-PAYFINE-PARMS, LK-LOAN-TABLE-AREA,                        
006220          LK-LOAN-ITEM-TABLE-AREA, LK-TOOL-TABLE-AREA,                    
006230          LK-CUSTOMER-TABLE-AREA, LK-KARDEX-TABLE-AREA.                   
006240      IF WK-LS-RETURN-CODE NOT = 0                                        
006250          ADD 1                    TO RT-TRAN-REJECT                      
006260          DISPLAY 'TRNTOOL - LOAN REJECTED RC=' WK-LS-RETURN-CODE         
006270      END-IF.                                                             
006280  3200-EXIT.                                                              
006290      EXIT.                                                               
006300*                                                                         
006310  3210-COPY-LOAN-ITEM.                                                    
006320      MOVE TA-LN-TOOL-ID (WS-SUB)                                         
006330          TO WK-LS-CRT-ITEM-TOOL-ID (WS-SUB).                             
006340      MOVE TA-LN-QUANTITY (WS-SUB)                                        
006350          TO WK-LS-CRT-ITEM-QTY (WS-SUB).                                 
006360      ADD 1                        TO WS-SUB.                             
006370*----------------------------------------------------------------         
006380*    3300  RETURN - CALL LOANSVC TO RETURN A LOAN.                        
006390*----------------------------------------------------------------         
006400  3300-DO-RETURN.                                                         
006410      MOVE 'R'                     TO WK-LS-FUNCTION-CODE.                
006420      MOVE TA-RT-LOAN-ID              TO WK-LS-RTN-LOAN-ID.               
006430      MOVE TA-RT-ACTUAL-RETURN        TO WK-LS-RTN-ACTUAL-DATE.           
006440      MOVE TA-RT-FINE-PER-DAY         TO WK-LS-RTN-FINE-PER-DAY.          
006450      MOVE TA-RT-DMG-COUNT            TO WK-LS-RTN-DMG-COUNT.             
006460      MOVE TA-RT-IRR-COUNT            TO WK-LS-RTN-IRP-COUNT.             
006470      MOVE TA-RT-RPR-COUNT            TO WK-LS-RTN-RPR-COUNT.             
006480      MOVE 1                       TO WS-SUB.                             
006490      PERFORM 3310-COPY-DMG-ID UNTIL WS-SUB > TA-RT-DMG-COUNT.            
006500      MOVE 1                       TO WS-SUB.                             
006510      PERFORM 3320-COPY-IRR-ID UNTIL WS-SUB > TA-RT-IRR-COUNT.            
006520      MOVE 1                       TO WS-SUB.                             
006530      PERFORM 3330-COPY-RPR-ITEM UNTIL WS-SUB > TA-RT-RPR-COUNT.          
006540      MOVE TA-RT-ACTUAL-RETURN        TO WK-LS-PROC-DATE.                 
006550      MOVE WK-DAILY-RATE              TO WK-LS-DAILY-RATE.                
006560      CALL 'LOANSVC' USING WK-LS-FUNCTION-CODE, WK-LS-RETURN-CODE,        
006570          WK-LS-RESULT-LOAN-ID, WK-LS-PROC-DATE, WK-LS-DAILY-RATE,        
006580          WK-LS-CREATE-PARMS, WK-LS-RETURN-PARMS,                         
006590          WK-LS-PAYFINE-PARMS, LK-LOAN-TABLE-AREA,                        
006600          LK-LOAN-ITEM-TABLE-AREA, LK-TOOL-TABLE-AREA,                    
006610          LK-CUSTOMER-TABLE-AREA, LK-KARDEX-TABLE-AREA.                   
006620      IF WK-LS-RETURN-CODE NOT = 0                                        
006630          ADD 1                    TO RT-TRAN-REJECT                      
006640          DISPLAY 'TRNTOOL - RETURN REJECTED RC='                         
006650              WK-LS-RETURN-CODE                                           
006660      END-IF.                                                             
006670  3300-EXIT.                                                              
006680      EXIT.                                                               
006690*                                                                         
006700  3310-COPY-DMG-ID.                                                       
006710      MOVE TA-RT-DMG-ID (WS-SUB)   TO WK-LS-RTN-DMG-ID (WS-SUB).          
006720      ADD 1                        TO WS-SUB.                             
006730  3320-COPY-IRR-ID.                                                       
006740      MOVE TA-RT-IRR-ID (WS-SUB)   TO WK-LS-RTN-IRP-ID (WS-SUB).          
006750      ADD 1                        TO WS-SUB.                             
006760  3330-COPY-RPR-ITEM.                                                     
006770      MOVE TA-RT-RPR-TOOL-ID (WS-SUB)                                     
006780          TO WK-LS-RTN-RPR-ID (WS-SUB).                                   
006790      MOVE TA-RT-RPR-COST (WS-SUB)                                        
006800          TO WK-LS-RTN-RPR-COST (WS-SUB).                                 
006810      ADD 1                        TO WS-SUB.                             
006820*----------------------------------------------------------------         
006830*    3400  PAYFINE - CALL LOANSVC TO POST FINE/DAMAGE PAYMENT.            
006840*----------------------------------------------------------------         
006850  3400-DO-PAYFINE.                                                        
006860      MOVE 'F'                     TO WK-LS-FUNCTION-CODE.                
006870      MOVE TA-PF-LOAN-ID              TO WK-LS-PAY-LOAN-ID.               
006880      MOVE TA-PF-PAY-LATE             TO WK-LS-PAY-LATE-FLAG.             
006890      MOVE TA-PF-PAY-DMG              TO WK-LS-PAY-DMG-FLAG.              
006900      CALL 'LOANSVC' USING WK-LS-FUNCTION-CODE, WK-LS-RETURN-CODE,        
006910          WK-LS-RESULT-LOAN-ID, WK-LS-PROC-DATE, WK-LS-DAILY-RATE,        
006920          WK-LS-CREATE-PARMS, WK-LS-RETURN-PARMS,                         
006930          WK-LS-PAYFINE-PARMS, LK-LOAN-TABLE-AREA,                        
006940          LK-LOAN-ITEM-TABLE-AREA, LK-TOOL-TABLE-AREA,                    
006950          LK-CUSTOMER-TABLE-AREA, LK-KARDEX-TABLE-AREA.                   
006960      IF WK-LS-RETURN-CODE NOT = 0                                        
006970          ADD 1                    TO RT-TRAN-REJECT                      
006980          DISPLAY 'TRNTOOL - PAYFINE REJECTED RC='                        
006990              WK-LS-RETURN-CODE                                           
007000      END-IF.                                                             
007010  3400-EXIT.                                                              
007020      EXIT.                                                               
007030*----------------------------------------------------------------         
007040*    3500  SETRATE - CHANGE THE DAILY RENTAL RATE IN WORKING              
007050*    STORAGE.  A NEGATIVE RATE IS REJECTED.  ZERO IS ALLOWED.             
007060*----------------------------------------------------------------         
007070  3500-DO-SETRATE.                                                        
007080      IF TA-SR-NEW-RATE < 0                                               
007090          ADD 1                    TO RT-TRAN-REJECT                      
007100          DISPLAY 'TRNTOOL - SETRATE REJECTED, NEGATIVE RATE'             
007110          GO TO 3500-EXIT                                                 
007120      END-IF.                                                             
007130      MOVE TA-SR-NEW-RATE          TO WK-DAILY-RATE.                      
007140      MOVE 0                       TO WS-FOUND-INDEX.                     
007150      MOVE 1                       TO WS-SUB.                             
007160      PERFORM 2061-RATE-STEP                                              
007170          UNTIL WS-SUB > WK-SETT-COUNT OR WS-FOUND-INDEX NOT = 0.         
007180      IF WS-FOUND-INDEX = 0                                               
007190          ADD 1                    TO WK-SETT-COUNT                       
007200          MOVE 'DAILY_RENT_PRICE'                                         
007210              TO WK-ST-KEY (WK-SETT-COUNT)                                
007220          MOVE WK-SETT-COUNT       TO WS-FOUND-INDEX                      
007230      END-IF.                                                             
007240      MOVE WK-DAILY-RATE TO WK-ST-VALUE (WS-FOUND-INDEX).                 
007250  3500-EXIT.                                                              
007260      EXIT.                                                               
007270*----------------------------------------------------------------         
007280*    3600  CUSTADD - CALL CUSTSVC TO REGISTER A CUSTOMER.                 
007290*----------------------------------------------------------------         
007300  3600-DO-CUSTADD.                                                        
007310      MOVE 'R'                     TO WK-CS-FUNCTION-CODE.                
007320      MOVE TA-CA-NAME                 TO WK-CS-REG-NAME.                  
007330      MOVE TA-CA-EMAIL                TO WK-CS-REG-EMAIL.                 
007340      MOVE TA-CA-RUT                  TO WK-CS-REG-RUT-RAW.               
007350      MOVE TA-CA-PHONE                TO WK-CS-REG-PHONE-RAW.             
007360      MOVE TA-CA-ADMIN                TO WK-CS-REG-ADMIN.                 
007370      CALL 'CUSTSVC' USING WK-CS-FUNCTION-CODE, WK-CS-RETURN-CODE,        
007380          WK-CS-RESULT-CUST-ID, WK-CS-RESULT-RUT,                         
007390          WK-CS-RESULT-FOUND, WK-CS-REGISTER-PARMS,                       
007400          WK-CS-NORMALIZE-PARMS, WK-CS-RECOMPUTE-PARMS,                   
007410          LK-CUSTOMER-TABLE-AREA, LK-LOAN-TABLE-AREA.                     
007420      IF WK-CS-RETURN-CODE NOT = 0                                        
007430          ADD 1                    TO RT-TRAN-REJECT                      
007440          DISPLAY 'TRNTOOL - CUSTADD REJECTED RC='                        
007450              WK-CS-RETURN-CODE                                           
007460      END-IF.                                                             
007470  3600-EXIT.                                                              
007480      EXIT.                                                               
007490*----------------------------------------------------------------         
007500*    4000  BUILD AND WRITE THE FOUR LISTINGS PLUS THE KARDEX              
007510*    QUERY.  ONE RPTGEN CALL PER REPORT, WHOLE TABLE OF LINES             
007520*    RETURNED, THEN WRITTEN ONE LINE AT A TIME.                           
007530*----------------------------------------------------------------         
007540  4000-PRODUCE-REPORTS.                                                   
007550      MOVE '1'                     TO WK-RG-FUNCTION-CODE.                
007560      PERFORM 4900-CALL-RPTGEN THRU 4900-EXIT.                            
007570      MOVE '2'                     TO WK-RG-FUNCTION-CODE.                
007580      PERFORM 4900-CALL-RPTGEN THRU 4900-EXIT.                            
007590      MOVE '3'                     TO WK-RG-FUNCTION-CODE.                
007600      PERFORM 4900-CALL-RPTGEN THRU 4900-EXIT.                            
007610      MOVE '4'                     TO WK-RG-FUNCTION-CODE.                
007620      PERFORM 4900-CALL-RPTGEN THRU 4900-EXIT.                            
007630      MOVE '5'                     TO WK-RG-FUNCTION-CODE.                
007640      PERFORM 4900-CALL-RPTGEN THRU 4900-EXIT.                            
007650      PERFORM 4990-WRITE-STATS THRU 4990-EXIT.                            
007660  4000-EXIT.                                                              
007670      EXIT.                                                               
007680*                                                                         
007690  4900-CALL-RPTGEN.                                                       
007700      MOVE 0                       TO WK-RG-LINE-COUNT.                   
007710      CALL 'RPTGEN' USING WK-RG-FUNCTION-CODE, WK-RG-RETURN-CODE,         
007720          WK-RG-LINE-COUNT, WK-RG-REPORT-LINE-AREA,                       
007730          CC-CONTROL-CARD, LK-LOAN-TABLE-AREA,                            
007740          LK-LOAN-ITEM-TABLE-AREA, LK-KARDEX-TABLE-AREA.                  
007750      MOVE 1                       TO WS-SUB.                             
007760      PERFORM 4910-WRITE-ONE-LINE UNTIL WS-SUB > WK-RG-LINE-COUNT.        
007770  4900-EXIT.                                                              
007780      EXIT.                                                               
007790*                                                                         
007800  4910-WRITE-ONE-LINE.                                                    
007810      MOVE WK-RG-REPORT-LINE (WS-SUB) TO REPORT-RECORD.                   
007820      WRITE REPORT-RECORD.                                                
007830      ADD 1                        TO WS-SUB.                             
007840*                                                                         
007850  4990-WRITE-STATS.                                                       
007860      MOVE SPACES                  TO WS-STATS-LINE.                      
007870      WRITE REPORT-RECORD FROM WS-STATS-LINE.                             
007880      MOVE 'TRANSACTIONS READ  '   TO SL-LABEL.                           
007890      MOVE RT-TRAN-READ             TO SL-COUNT.                          
007900      WRITE REPORT-RECORD FROM WS-STATS-LINE.                             
007910      MOVE 'TOOLADD PROCESSED  '   TO SL-LABEL.                           
007920      MOVE RT-TOOLADD-CNT           TO SL-COUNT.                          
007930      WRITE REPORT-RECORD FROM WS-STATS-LINE.                             
007940      MOVE 'LOAN PROCESSED     '   TO SL-LABEL.                           
007950      MOVE RT-LOAN-CNT               TO SL-COUNT.                         
007960      WRITE REPORT-RECORD FROM WS-STATS-LINE.                             
007970      MOVE 'RETURN PROCESSED   '   TO SL-LABEL.                           
007980      MOVE RT-RETURN-CNT             TO SL-COUNT.                         
007990      WRITE REPORT-RECORD FROM WS-STATS-LINE.                             
008000      MOVE 'PAYFINE PROCESSED  '   TO SL-LABEL.                           
008010      MOVE RT-PAYFINE-CNT            TO SL-COUNT.                         
008020      WRITE REPORT-RECORD FROM WS-STATS-LINE.                             
008030      MOVE 'SETRATE PROCESSED  '   TO SL-LABEL.                           
008040      MOVE RT-SETRATE-CNT            TO SL-COUNT.                         
008050      WRITE REPORT-RECORD FROM WS-STATS-LINE.                             
008060      MOVE 'CUSTADD PROCESSED  '   TO SL-LABEL.                           
008070      MOVE RT-CUSTADD-CNT            TO SL-COUNT.                         
008080      WRITE REPORT-RECORD FROM WS-STATS-LINE.                             
008090      MOVE 'TRANSACTIONS REJECT'   TO SL-LABEL.                           
008100      MOVE RT-TRAN-REJECT            TO SL-COUNT.                         
008110      WRITE REPORT-RECORD FROM WS-STATS-LINE.                             
008120  4990-EXIT.                                                              
008130      EXIT.                                                               
008140*----------------------------------------------------------------         
008150*    5000  REWRITE ALL FIVE MASTERS FROM WORKING STORAGE.                 
008160*----------------------------------------------------------------         
008170  5000-REWRITE-MASTERS.                                                   
008180      OPEN OUTPUT TOOL-FILE.                                              
008190      MOVE 1                       TO WS-SUB.                             
008200      PERFORM 5010-WRITE-ONE-TOOL UNTIL WS-SUB > LK-TOOL-COUNT.           
008210      CLOSE TOOL-FILE.                                                    
008220*                                                                         
008230      OPEN OUTPUT CUSTOMER-FILE.                                          
008240      MOVE 1                       TO WS-SUB.                             
008250      PERFORM 5020-WRITE-ONE-CUST UNTIL WS-SUB > LK-CUST-COUNT.           
008260      CLOSE CUSTOMER-FILE.                                                
008270*                                                                         
008280      OPEN OUTPUT LOAN-FILE.                                              
008290      MOVE 1                       TO WS-SUB.                             
008300      PERFORM 5030-WRITE-ONE-LOAN UNTIL WS-SUB > LK-LOAN-COUNT.           
008310      CLOSE LOAN-FILE.                                                    
008320*                                                                         
008330      OPEN OUTPUT LOAN-ITEM-FILE.                                         
008340      MOVE 1                       TO WS-SUB.                             
008350      PERFORM 5040-WRITE-ONE-ITEM UNTIL WS-SUB > LK-ITEM-COUNT.           
008360      CLOSE LOAN-ITEM-FILE.                                               
008370*                                                                         
008380      OPEN OUTPUT SETTINGS-FILE.                                          
008390      MOVE 1                       TO WS-SUB.                             
008400      PERFORM 5050-WRITE-ONE-SETTING UNTIL WS-SUB > WK-SETT-COUNT.        
008410      CLOSE SETTINGS-FILE.                                                
008420*                                                                         
008430      OPEN EXTEND KARDEX-FILE.                                            
008440      MOVE 1                       TO WS-SUB.                             
008450      PERFORM 5060-WRITE-ONE-KDX UNTIL WS-SUB > LK-KDX-COUNT.             
008460      CLOSE KARDEX-FILE.                                                  
008470  5000-EXIT.                                                              
008480      EXIT.                                                               
008490*                                                                         
008500  5010-WRITE-ONE-TOOL.                                                    
008510      MOVE LK-TOOL-ENTRY (WS-SUB)   TO TR-TOOL-RECORD.                    
008520      WRITE TR-TOOL-RECORD.                                               
008530      ADD 1                        TO WS-SUB.                             
008540  5020-WRITE-ONE-CUST.                                                    
008550      MOVE LK-CUST-ENTRY (WS-SUB)   TO CR-CUSTOMER-RECORD.                
008560      WRITE CR-CUSTOMER-RECORD.                                           
008570      ADD 1                        TO WS-SUB.                             
008580  5030-WRITE-ONE-LOAN.                                                    
008590      MOVE LK-LOAN-ENTRY (WS-SUB)   TO LR-LOAN-RECORD.                    
008600      WRITE LR-LOAN-RECORD.                                               
008610      ADD 1                        TO WS-SUB.                             
008620  5040-WRITE-ONE-ITEM.                                                    
008630      MOVE LK-ITEM-ENTRY (WS-SUB)   TO LI-LOAN-ITEM-RECORD.               
008640      WRITE LI-LOAN-ITEM-RECORD.                                          
008650      ADD 1                        TO WS-SUB.                             
008660  5050-WRITE-ONE-SETTING.                                                 
008670      MOVE WK-SETT-ENTRY (WS-SUB)   TO ST-SETTING-RECORD.                 
008680      WRITE ST-SETTING-RECORD.                                            
008690      ADD 1                        TO WS-SUB.                             
008700  5060-WRITE-ONE-KDX.                                                     
008710      MOVE LK-KDX-ENTRY (WS-SUB)    TO KX-KARDEX-RECORD.                  
008720      WRITE KX-KARDEX-RECORD.                                             
008730      ADD 1                        TO WS-SUB.                             
008740*----------------------------------------------------------------         
008750*    6000  CLOSE REMAINING FILES AND STOP THE RUN.                        
008760*----------------------------------------------------------------         
008770  6000-TERMINATE.                                                         
008780      CLOSE TRANSACTION-FILE.                                             
008790      CLOSE REPORT-FILE.                                                  
008800      DISPLAY 'TRNTOOL - RUN COMPLETE, TRANS READ = '                     
008810          RT-TRAN-READ.                                                   
008820  6000-EXIT.                                                              
008830      EXIT.                                                               
008840*----------------------------------------------------------------         
008850*    8500  APPEND ONE TOOLINV KARDEX ROW TO THE SHARED KARDEX             
008860*    TABLE, ASSIGNING THE NEXT SEQUENTIAL KARDEX ID.                      
008870*----------------------------------------------------------------         
008880  8500-APPEND-KARDEX-FROM-TI.                                             
008890      IF NOT WK-TI-KDX-WAS-WRITTEN                                        
008900          GO TO 8500-EXIT                                                 
008910      END-IF.                                                             
008920      ADD 1                        TO LK-KDX-COUNT.                       
008930      COMPUTE WK-NEXT-KDX-ID-BIN = LK-KDX-COUNT.                          
008940      MOVE WK-NEXT-KDX-ID-BIN       TO KX-ID (LK-KDX-COUNT).              
008950      MOVE WK-TI-KDX-TOOL-ID        TO KX-TOOL-ID (LK-KDX-COUNT).         
008960      MOVE WK-TI-KDX-TOOL-NAME TO KX-TOOL-NAME (LK-KDX-COUNT).            
008970      MOVE WK-TI-KDX-TOOL-CAT       TO KX-TOOL-CAT (LK-KDX-COUNT).        
008980      MOVE WK-TI-KDX-RUT            TO KX-RUT (LK-KDX-COUNT).             
008990      MOVE WK-TI-KDX-TYPE           TO KX-TYPE (LK-KDX-COUNT).            
009000      MOVE WK-TI-KDX-MOVE-DATE TO KX-MOVE-DATE (LK-KDX-COUNT).            
009010      MOVE WK-TI-KDX-STOCK          TO KX-STOCK (LK-KDX-COUNT).           
009020  8500-EXIT.                                                              
009030      EXIT.                                                               
